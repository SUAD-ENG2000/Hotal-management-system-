000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BKEDIT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/11/89.
000700 DATE-COMPILED. 04/11/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BKEDIT - EDITS NEW-BOOKING AND CANCEL TRANSACTIONS KEYED IN AT
001100* THE FRONT DESK.  A NEW BOOKING MUST NAME A REAL, AVAILABLE
001200* ROOM AND HAVE A CHECK-OUT DATE AFTER ITS CHECK-IN DATE; A
001300* CANCEL MUST NAME A BOOKING-ID WE ACTUALLY HAVE ON FILE.
001400* TRANSACTIONS THAT PASS GO TO BKEDT-FILE FOR BKUPDT TO POST;
001500* REJECTS ARE LOGGED TO SYSOUT AND DROPPED.
001600******************************************************************
001700* CHANGE LOG
001800*    04/11/89  RAO  0005  ORIGINAL PROGRAM.
001900*    11/16/90  RAO  0018  DATE-ORDER EDIT NOW CALLS NITECALC
002000*                         INSTEAD OF A HOME-GROWN COMPARE - THE
002100*                         OLD COMPARE TREATED 20900101 AS BEFORE
002200*                         19991231, WHICH IT ISN'T.
002300*    07/21/94  WJH  0046  CANCEL NOW REJECTS A BOOKING-ID THAT IS
002400*                         ALREADY INACTIVE, NOT JUST ONE THAT
002500*                         ISN'T ON FILE AT ALL.
002600*    01/06/99  TLK  0070  Y2K - CHECK-IN/CHECK-OUT DATES CARRIED
002700*                         AS FULL CCYYMMDD THROUGHOUT, REVIEWED
002800*                         PER CHECKLIST, NO CHANGE REQUIRED.
002900*    05/14/03  DMR  0095  REVIEWED THE NITECALC CALL FROM 0018
003000*                         AGAINST THE LEAP-DAY FIX NOTED IN
003100*                         NITECALC'S OWN LOG - THIS PROGRAM ONLY
003200*                         TESTS THE RETURNED CODE, NO CHANGE
003300*                         REQUIRED HERE.
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
004300     UPSI-0.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700         ASSIGN TO UT-S-SYSOUT
004800         ORGANIZATION IS SEQUENTIAL.
004900
005000     SELECT ROOM-MASTER
005100         ASSIGN TO UT-S-ROOMMST
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS RFCODE.
005400
005500     SELECT BOOKING-MASTER
005600         ASSIGN TO UT-S-BKNGMST
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS BFCODE.
005900
006000     SELECT BKNGTRX-FILE
006100         ASSIGN TO UT-S-BKNGTRX
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS IFCODE.
006400
006500     SELECT BKEDT-FILE
006600         ASSIGN TO UT-S-BKEDT
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 120 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC                      PIC X(120).
007900
008000 FD  ROOM-MASTER
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 24 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS ROOM-MASTER-REC.
008600     COPY ROOMMSTR.
008700
008800 FD  BOOKING-MASTER
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 65 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS BOOKING-MASTER-REC.
009400     COPY BKNGMSTR.
009500
009600 FD  BKNGTRX-FILE
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 64 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS BOOKING-TRXN-REC.
010200     COPY BKTRXN.
010300
010400 FD  BKEDT-FILE
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 64 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS BOOKING-TRXN-REC-OUT.
011000 01  BOOKING-TRXN-REC-OUT             PIC X(64).
011100****** FIELD VIEW OF THE SAME 64 BYTES - SEE 110-WRITE-GOOD-TRXN
011200 01  BOOKING-TRXN-REC-OUT-X REDEFINES BOOKING-TRXN-REC-OUT.
011300     05  BTO-TRXN-CODE                PIC X(02).
011400     05  BTO-BOOKING-ID                PIC X(12).
011500     05  BTO-CUST-NAME                 PIC X(30).
011600     05  BTO-ROOM-NUMBER                PIC X(05).
011700     05  BTO-DATES.
011800         10  BTO-CHECK-IN              PIC 9(08).
011900         10  BTO-CHECK-OUT             PIC 9(08).
012000     05  FILLER                        PIC X(07).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500     05  IFCODE                      PIC X(02).
012600         88  CODE-READ                VALUE SPACES.
012700         88  NO-MORE-TRXN             VALUE "10".
012800     05  OFCODE                       PIC X(02).
012900         88  CODE-WRITE               VALUE SPACES.
013000     05  RFCODE                       PIC X(02).
013100         88  NO-MORE-ROOM-MASTER      VALUE "10".
013200     05  BFCODE                       PIC X(02).
013300         88  NO-MORE-BKNG-MASTER      VALUE "10".
013400
013500 01  WS-ERROR-LINE.
013600     05  FILLER                       PIC X(01) VALUE SPACE.
013700     05  WSE-BOOKING-ID                PIC X(12).
013800     05  FILLER                       PIC X(01) VALUE SPACE.
013900     05  WSE-TRXN-CODE                 PIC X(02).
014000     05  FILLER                       PIC X(01) VALUE SPACE.
014100     05  WSE-REASON                    PIC X(40).
014200     05  FILLER                       PIC X(63) VALUE SPACES.
014300 01  WS-ERROR-LINE-X REDEFINES WS-ERROR-LINE
014400                                  PIC X(120).
014500
014600 01  ROOM-TABLE-AREA.
014700     05  ROOM-TABLE-REC OCCURS 300 TIMES INDEXED BY ROOM-IDX.
014800         10  RT-ROOM-NUMBER           PIC X(05).
014900         10  RT-ROOM-TYPE             PIC X(10).
015000         10  RT-PRICE-PER-NIGHT       PIC 9(05)V99.
015100****** UNEDITED-INTEGER VIEW OF RT-PRICE-PER-NIGHT - AVAILABLE
015200****** IF A FUTURE RATE-THRESHOLD EDIT NEEDS WHOLE DOLLARS ONLY
015300         10  RT-PRICE-PER-NIGHT-X REDEFINES
015400             RT-PRICE-PER-NIGHT      PIC 9(07).
015500         10  RT-AVAILABLE-FLAG        PIC X(01).
015600
015700 01  BOOKING-TABLE-AREA.
015800     05  BKNG-TABLE-REC OCCURS 2000 TIMES INDEXED BY BKNG-IDX.
015900         10  BT-BOOKING-ID            PIC X(12).
016000         10  BT-ACTIVE-FLAG           PIC X(01).
016100
016200 01  COUNTERS-AND-ACCUMULATORS.
016300     05  RECORDS-READ                 PIC S9(7) COMP.
016400     05  RECORDS-WRITTEN              PIC S9(7) COMP.
016500     05  RECORDS-REJECTED             PIC S9(7) COMP.
016600     05  ROOMS-ON-MASTER              PIC S9(7) COMP.
016700     05  BKNGS-ON-MASTER              PIC S9(7) COMP.
016800
016900 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
017000     88  NO-MORE-TRXN-RECS            VALUE "N".
017100
017200 01  BKNG-TRXN-VALID-SW               PIC X(01) VALUE "Y".
017300     88  VALID-BKNG-TRXN              VALUE "Y".
017400
017500 01  ROOM-FOUND-SW                    PIC X(01) VALUE "N".
017600     88  ROOM-FOUND                   VALUE "Y".
017700
017800 01  BKNG-FOUND-SW                    PIC X(01) VALUE "N".
017900     88  BKNG-FOUND                   VALUE "Y".
018000
018100 01  WS-REJECT-REASON                 PIC X(40) VALUE SPACES.
018200
018300 01  NITE-CALC-REC.
018400     05  NC-CHECK-IN-DATE             PIC 9(08).
018500     05  NC-CHECK-OUT-DATE            PIC 9(08).
018600     05  NC-NUM-NIGHTS                PIC S9(05) COMP-3.
018700 01  NITECALC-RETURN-CD               PIC 9(4) COMP.
018800
018900 COPY ABENDREC.
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400         UNTIL NO-MORE-TRXN-RECS.
019500     PERFORM 900-CLEANUP THRU 900-EXIT.
019600     MOVE ZERO TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     OPEN INPUT  ROOM-MASTER, BOOKING-MASTER, BKNGTRX-FILE.
020200     OPEN OUTPUT BKEDT-FILE, SYSOUT.
020300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020400     SET ROOM-IDX TO 1.
020500     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
020600         UNTIL NO-MORE-ROOM-MASTER.
020700     SET BKNG-IDX TO 1.
020800     PERFORM 060-LOAD-BKNG-TABLE THRU 060-EXIT
020900         UNTIL NO-MORE-BKNG-MASTER.
021000     READ BKNGTRX-FILE INTO BOOKING-TRXN-REC
021100         AT END
021200             MOVE "N" TO MORE-TRXN-SW
021300     END-READ.
021400 000-EXIT.
021500     EXIT.
021600
021700 050-LOAD-ROOM-TABLE.
021800     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
021900     READ ROOM-MASTER
022000         AT END
022100             GO TO 050-EXIT
022200     END-READ.
022300     MOVE ROOM-NUMBER      TO RT-ROOM-NUMBER (ROOM-IDX).
022400     MOVE ROOM-TYPE        TO RT-ROOM-TYPE (ROOM-IDX).
022500     MOVE PRICE-PER-NIGHT  TO RT-PRICE-PER-NIGHT (ROOM-IDX).
022600     MOVE AVAILABLE-FLAG   TO RT-AVAILABLE-FLAG (ROOM-IDX).
022700     ADD +1 TO ROOMS-ON-MASTER.
022800     SET ROOM-IDX UP BY 1.
022900 050-EXIT.
023000     EXIT.
023100
023200 060-LOAD-BKNG-TABLE.
023300     MOVE "060-LOAD-BKNG-TABLE" TO PARA-NAME.
023400     READ BOOKING-MASTER
023500         AT END
023600             GO TO 060-EXIT
023700     END-READ.
023800     MOVE BOOKING-ID  TO BT-BOOKING-ID (BKNG-IDX).
023900     MOVE ACTIVE-FLAG TO BT-ACTIVE-FLAG (BKNG-IDX).
024000     ADD +1 TO BKNGS-ON-MASTER.
024100     SET BKNG-IDX UP BY 1.
024200 060-EXIT.
024300     EXIT.
024400
024500 100-MAINLINE.
024600     MOVE "100-MAINLINE" TO PARA-NAME.
024700     ADD +1 TO RECORDS-READ.
024800     PERFORM 200-EDIT-BKNG-TRXN THRU 200-EXIT.
024900     IF VALID-BKNG-TRXN
025000         MOVE BOOKING-TRXN-REC TO BOOKING-TRXN-REC-OUT
025100         WRITE BKEDT-FILE FROM BOOKING-TRXN-REC-OUT
025200         ADD +1 TO RECORDS-WRITTEN
025300     ELSE
025400         PERFORM 250-LOG-REJECT THRU 250-EXIT
025500         ADD +1 TO RECORDS-REJECTED.
025600     READ BKNGTRX-FILE INTO BOOKING-TRXN-REC
025700         AT END
025800             MOVE "N" TO MORE-TRXN-SW
025900     END-READ.
026000 100-EXIT.
026100     EXIT.
026200
026300 200-EDIT-BKNG-TRXN.
026400     MOVE "200-EDIT-BKNG-TRXN" TO PARA-NAME.
026500     MOVE "Y" TO BKNG-TRXN-VALID-SW.
026600     IF NOT VALID-BK-TRXN-CODE
026700         MOVE "*** INVALID TRANSACTION CODE" TO WS-REJECT-REASON
026800         MOVE "N" TO BKNG-TRXN-VALID-SW
026900         GO TO 200-EXIT.
027000     IF BK-TRXN-NEW-BKNG
027100         PERFORM 210-EDIT-NEW-BKNG THRU 210-EXIT
027200     ELSE IF BK-TRXN-CANCEL
027300         PERFORM 220-EDIT-CANCEL THRU 220-EXIT.
027400 200-EXIT.
027500     EXIT.
027600
027700****** RULE B1 - DATE ORDER, VIA NITECALC
027800 210-EDIT-NEW-BKNG.
027900     MOVE "210-EDIT-NEW-BKNG" TO PARA-NAME.
028000     MOVE BK-TRXN-CHECK-IN  TO NC-CHECK-IN-DATE.
028100     MOVE BK-TRXN-CHECK-OUT TO NC-CHECK-OUT-DATE.
028200     CALL "NITECALC" USING NITE-CALC-REC, NITECALC-RETURN-CD.
028300     IF NITECALC-RETURN-CD NOT = ZERO
028400         MOVE "*** INVALID BOOKING DATES" TO WS-REJECT-REASON
028500         MOVE "N" TO BKNG-TRXN-VALID-SW
028600         GO TO 210-EXIT.
028700****** RULE B2 - ROOM MUST EXIST
028800     MOVE "N" TO ROOM-FOUND-SW.
028900     SET ROOM-IDX TO 1.
029000     SEARCH ROOM-TABLE-REC
029100         AT END
029200             NEXT SENTENCE
029300         WHEN RT-ROOM-NUMBER (ROOM-IDX) = BK-TRXN-ROOM-NUMBER
029400             MOVE "Y" TO ROOM-FOUND-SW
029500     END-SEARCH.
029600     IF NOT ROOM-FOUND
029700         MOVE "*** ROOM NOT FOUND" TO WS-REJECT-REASON
029800         MOVE "N" TO BKNG-TRXN-VALID-SW
029900         GO TO 210-EXIT.
030000****** RULE B3 - ROOM MUST BE AVAILABLE
030100     IF RT-AVAILABLE-FLAG (ROOM-IDX) NOT = "Y"
030200         MOVE "*** ROOM NOT AVAILABLE" TO WS-REJECT-REASON
030300         MOVE "N" TO BKNG-TRXN-VALID-SW.
030400 210-EXIT.
030500     EXIT.
030600
030700****** CANCEL - BOOKING-ID MUST BE ON FILE AND STILL ACTIVE
030800 220-EDIT-CANCEL.
030900     MOVE "220-EDIT-CANCEL" TO PARA-NAME.
031000     MOVE "N" TO BKNG-FOUND-SW.
031100     SET BKNG-IDX TO 1.
031200     SEARCH BKNG-TABLE-REC
031300         AT END
031400             NEXT SENTENCE
031500         WHEN BT-BOOKING-ID (BKNG-IDX) = BK-TRXN-BOOKING-ID
031600             MOVE "Y" TO BKNG-FOUND-SW
031700     END-SEARCH.
031800     IF NOT BKNG-FOUND
031900         MOVE "*** BOOKING-ID NOT FOUND" TO WS-REJECT-REASON
032000         MOVE "N" TO BKNG-TRXN-VALID-SW
032100         GO TO 220-EXIT.
032200     IF BT-ACTIVE-FLAG (BKNG-IDX) NOT = "Y"
032300         MOVE "*** BOOKING ALREADY INACTIVE" TO WS-REJECT-REASON
032400         MOVE "N" TO BKNG-TRXN-VALID-SW.
032500 220-EXIT.
032600     EXIT.
032700
032800 250-LOG-REJECT.
032900     MOVE "250-LOG-REJECT" TO PARA-NAME.
033000     MOVE SPACES TO WS-ERROR-LINE.
033100     MOVE BK-TRXN-BOOKING-ID TO WSE-BOOKING-ID.
033200     MOVE BK-TRXN-CODE        TO WSE-TRXN-CODE.
033300     MOVE WS-REJECT-REASON    TO WSE-REASON.
033400     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
033500 250-EXIT.
033600     EXIT.
033700
033800 700-CLOSE-FILES.
033900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
034000     CLOSE ROOM-MASTER, BOOKING-MASTER, BKNGTRX-FILE,
034100           BKEDT-FILE, SYSOUT.
034200 700-EXIT.
034300     EXIT.
034400
034500 900-CLEANUP.
034600     MOVE "900-CLEANUP" TO PARA-NAME.
034700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034800     DISPLAY "** BKEDIT RECORDS READ     **" RECORDS-READ.
034900     DISPLAY "** BKEDIT RECORDS WRITTEN  **" RECORDS-WRITTEN.
035000     DISPLAY "** BKEDIT RECORDS REJECTED **" RECORDS-REJECTED.
035100     DISPLAY "******** NORMAL END OF JOB BKEDIT ********".
035200 900-EXIT.
035300     EXIT.
035400
035500 1000-ABEND-RTN.
035600     WRITE SYSOUT-REC FROM ABEND-REC.
035700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035800     DISPLAY "*** ABNORMAL END OF JOB - BKEDIT ***" UPON CONSOLE.
035900     DIVIDE ZERO-VAL INTO ONE-VAL.
