000100******************************************************************
000200* ABENDREC.CPY
000300* COMMON ABEND/DIAGNOSTIC LINE FOR ALL HOTEL BATCH PROGRAMS.
000400* WRITTEN TO SYSOUT-REC WHENEVER A PROGRAM DETECTS A CONDITION IT
000500* CANNOT RECOVER FROM (OUT-OF-BALANCE TRAILER, MISSING MASTER
000600* RECORD, BAD FILE STATUS).  PARA-NAME IS KEPT CURRENT AT THE TOP
000700* OF EVERY PARAGRAPH SO THE DUMP SHOWS WHERE THE JOB WAS WORKING
000800* WHEN IT BLEW UP.
000900*                                                    -  R.ODUYA
001000******************************************************************
001100 01  ABEND-REC.
001200     05  FILLER                  PIC X(01) VALUE SPACE.
001300     05  PARA-NAME               PIC X(32) VALUE SPACES.
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON            PIC X(40) VALUE SPACES.
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
002000     05  FILLER                  PIC X(14) VALUE SPACES.
002100
002200* FORCED 0C7/0CB ABEND - GIVES US A DUMP WITH THE ABEND-REC AND
002300* PARA-NAME STILL VISIBLE IN WORKING-STORAGE FOR THE OPERATOR
002400 77  ZERO-VAL                    PIC S9(4) COMP VALUE ZERO.
002500 77  ONE-VAL                     PIC S9(4) COMP VALUE +1.
