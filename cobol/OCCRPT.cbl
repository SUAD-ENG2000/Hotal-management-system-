000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCCRPT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/02/89.
000700 DATE-COMPILED. 05/02/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* OCCRPT - ROOM OCCUPANCY REPORT.  ONE PASS OVER THE ROOM MASTER
001100* PRODUCING A DETAIL LINE PER ROOM AND A SUMMARY OF HOW FULL THE
001200* PROPERTY IS RUNNING.  FRONT DESK USES THIS EVERY MORNING TO
001300* DECIDE WHETHER TO PUSH WALK-IN RATES UP OR DOWN.
001400******************************************************************
001500* CHANGE LOG
001600*    05/02/89  RAO  0010  ORIGINAL PROGRAM.
001700*    12/03/90  RAO  0023  MONTHLY POTENTIAL COLUMN ADDED - RATE
001800*                         TIMES 20 NIGHTS, PER THE MANAGER'S OWN
001900*                         RULE OF THUMB FOR A ROOM THAT RUNS AT
002000*                         TWO-THIRDS OCCUPANCY.
002100*    08/11/94  WJH  0050  OCCUPANCY RATE NOW GOES THROUGH RATECALC
002200*                         INSTEAD OF A LOCAL COMPUTE - KEEPS THE
002300*                         ROUNDING RULE IN ONE PLACE.
002400*    01/06/99  TLK  0076  Y2K REVIEW - RUN DATE ALREADY CCYYMMDD,
002500*                         NO CHANGE REQUIRED.
002600*    04/02/02  DMR  0098  REVIEWED MONTHLY-POTENTIAL COLUMN FROM
002700*                         0023 AGAINST THE CURRENT TWO-THIRDS RULE
002800*                         OF THUMB - STILL MATCHES THE MANAGER'S
002900*                         FIGURE, NO CHANGE REQUIRED.
003000*    06/11/05  KPW  0099  FOLLOW-UP Y2K REVIEW - RUN DATE STILL
003100*                         CCYYMMDD, NO CHANGE REQUIRED.
003200*    05/02/06  KPW  0104  SL4-OCCUPANCY-RATE WAS BEING FILLED BY
003300*                         A PLAIN MOVE FROM OCCUPANCY-RATE-WORK -
003400*                         A MOVE DOESN'T ROUND, SO WE WERE
003500*                         CHOPPING THE RATE TO 1 DECIMAL INSTEAD
003600*                         OF ROUNDING IT THE WAY RULE S1 CALLS
003700*                         FOR.  CHANGED TO A COMPUTE ROUNDED.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-TRXN-CLASS IS "A" THRU "Z".
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ROOM-MASTER
005000         ASSIGN TO UT-S-ROOMMST
005100         ACCESS MODE IS SEQUENTIAL
005200         FILE STATUS IS RFCODE.
005300
005400     SELECT OCCUPANCY-RPT
005500         ASSIGN TO UT-S-OCCRPT
005600         ORGANIZATION IS SEQUENTIAL.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  ROOM-MASTER
006100     RECORDING MODE IS F
006200     LABEL RECORDS ARE STANDARD
006300     RECORD CONTAINS 24 CHARACTERS
006400     BLOCK CONTAINS 0 RECORDS
006500     DATA RECORD IS ROOM-MASTER-REC.
006600     COPY ROOMMSTR.
006700
006800 FD  OCCUPANCY-RPT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 132 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS OCC-RPT-LINE.
007400 01  OCC-RPT-LINE                    PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700
007800 01  FILE-STATUS-CODES.
007900     05  RFCODE                      PIC X(02).
008000         88  NO-MORE-ROOM-MASTER     VALUE "10".
008100
008200 01  WS-RUN-DATE                     PIC 9(08).
008300 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
008400     05  WS-RUN-CCYY                 PIC 9(04).
008500     05  WS-RUN-MM                   PIC 9(02).
008600     05  WS-RUN-DD                   PIC 9(02).
008700
008800 01  WS-PAGE-NUMBER                  PIC S9(5) COMP VALUE ZERO.
008900 01  WS-LINE-COUNT                   PIC S9(5) COMP VALUE ZERO.
009000
009100 01  HEADING-LINE-1.
009200     05  FILLER                      PIC X(40) VALUE SPACES.
009300     05  FILLER                      PIC X(28)
009400         VALUE "R O O M   O C C U P A N C Y".
009500     05  FILLER                      PIC X(64) VALUE SPACES.
009600 01  HEADING-LINE-1-X REDEFINES HEADING-LINE-1
009700                                     PIC X(132).
009800
009900 01  HEADING-LINE-2.
010000     05  FILLER                      PIC X(06) VALUE "RUN DT".
010100     05  FILLER                      PIC X(01) VALUE SPACE.
010200     05  HL2-RUN-MM                  PIC 9(02).
010300     05  FILLER                      PIC X(01) VALUE "/".
010400     05  HL2-RUN-DD                  PIC 9(02).
010500     05  FILLER                      PIC X(01) VALUE "/".
010600     05  HL2-RUN-CCYY                PIC 9(04).
010700     05  FILLER                      PIC X(15) VALUE SPACES.
010800     05  FILLER                      PIC X(04) VALUE "PAGE".
010900     05  HL2-PAGE-NUMBER             PIC ZZZZ9.
011000     05  FILLER                      PIC X(92) VALUE SPACES.
011100
011200 01  COLUMN-HEADING-LINE.
011300     05  FILLER                      PIC X(05) VALUE "ROOM#".
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(10) VALUE "ROOM TYPE".
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  FILLER                      PIC X(10) VALUE "RATE/NITE".
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900     05  FILLER                      PIC X(09) VALUE "STATUS".
012000     05  FILLER                      PIC X(02) VALUE SPACES.
012100     05  FILLER                      PIC X(15) VALUE "MONTHLY POTNTL".
012200     05  FILLER                      PIC X(75) VALUE SPACES.
012300
012400 01  DETAIL-LINE.
012500     05  DL-ROOM-NUMBER              PIC X(05).
012600     05  FILLER                      PIC X(02) VALUE SPACES.
012700     05  DL-ROOM-TYPE                PIC X(10).
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900     05  DL-PRICE-PER-NIGHT          PIC ZZZZ9.99.
013000     05  FILLER                      PIC X(02) VALUE SPACES.
013100     05  DL-STATUS                   PIC X(09).
013200     05  FILLER                      PIC X(02) VALUE SPACES.
013300     05  DL-MONTHLY-POTENTIAL        PIC ZZ,ZZZ,ZZ9.99.
013400     05  FILLER                      PIC X(66) VALUE SPACES.
013500 01  DETAIL-LINE-X REDEFINES DETAIL-LINE
013600                                     PIC X(132).
013700
013800 01  SUMMARY-LINE-1.
013900     05  FILLER                      PIC X(20)
014000         VALUE "TOTAL ROOMS........".
014100     05  SL1-TOTAL-ROOMS             PIC ZZZZ9.
014200     05  FILLER                      PIC X(107) VALUE SPACES.
014300
014400 01  SUMMARY-LINE-2.
014500     05  FILLER                      PIC X(20)
014600         VALUE "AVAILABLE ROOMS....".
014700     05  SL2-AVAILABLE-ROOMS         PIC ZZZZ9.
014800     05  FILLER                      PIC X(107) VALUE SPACES.
014900
015000 01  SUMMARY-LINE-3.
015100     05  FILLER                      PIC X(20)
015200         VALUE "OCCUPIED ROOMS.....".
015300     05  SL3-OCCUPIED-ROOMS          PIC ZZZZ9.
015400     05  FILLER                      PIC X(107) VALUE SPACES.
015500
015600 01  SUMMARY-LINE-4.
015700     05  FILLER                      PIC X(20)
015800         VALUE "OCCUPANCY RATE.....".
015900     05  SL4-OCCUPANCY-RATE          PIC ZZ9.9.
016000     05  FILLER                      PIC X(01) VALUE "%".
016100     05  FILLER                      PIC X(106) VALUE SPACES.
016200
016300 01  SUMMARY-LINE-5.
016400     05  FILLER                      PIC X(20)
016500         VALUE "TOTAL MONTHLY POTNTL".
016600     05  SL5-TOTAL-POTENTIAL         PIC Z,ZZZ,ZZ9.99.
016700     05  FILLER                      PIC X(101) VALUE SPACES.
016800
016900 01  COUNTERS-AND-ACCUMULATORS.
017000     05  RECORDS-READ                PIC S9(7) COMP.
017100     05  TOTAL-ROOM-COUNT            PIC S9(7) COMP.
017200     05  AVAILABLE-ROOM-COUNT        PIC S9(7) COMP.
017300     05  OCCUPIED-ROOM-COUNT         PIC S9(7) COMP.
017400
017500 01  TOTAL-MONTHLY-POTENTIAL         PIC S9(9)V99 COMP-3.
017600 01  OCCUPANCY-RATE-WORK             PIC S9(5)V9(4) COMP-3.
017700
017800 01  MORE-ROOM-SW                    PIC X(01) VALUE "Y".
017900     88  NO-MORE-ROOM-RECS           VALUE "N".
018000
018100 01  RATE-CALC-REC.
018200     05  CALC-TYPE-SW                PIC X(01).
018300         88  AVERAGE-CALC             VALUE "A".
018400         88  PERCENTAGE-CALC          VALUE "P".
018500     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
018600     05  CALC-COUNT                  PIC S9(7) COMP-3.
018700     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
018800     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
018900     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
019000 01  RATECALC-RETURN-CD              PIC 9(4) COMP.
019100
019200 COPY ABENDREC.
019300
019400 PROCEDURE DIVISION.
019500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019600     PERFORM 100-MAINLINE THRU 100-EXIT
019700         UNTIL NO-MORE-ROOM-RECS.
019800     PERFORM 600-ACCUM-ROOM-STATS THRU 600-EXIT.
019900     PERFORM 800-PRINT-SUMMARY THRU 800-EXIT.
020000     PERFORM 900-CLEANUP THRU 900-EXIT.
020100     MOVE ZERO TO RETURN-CODE.
020200     GOBACK.
020300
020400 000-HOUSEKEEPING.
020500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020600     OPEN INPUT ROOM-MASTER.
020700     OPEN OUTPUT OCCUPANCY-RPT.
020800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020900     MOVE ZERO TO TOTAL-MONTHLY-POTENTIAL.
021000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
021100     PERFORM 200-PRINT-HEADINGS THRU 200-EXIT.
021200     READ ROOM-MASTER
021300         AT END
021400             MOVE "N" TO MORE-ROOM-SW
021500     END-READ.
021600 000-EXIT.
021700     EXIT.
021800
021900 200-PRINT-HEADINGS.
022000     MOVE "200-PRINT-HEADINGS" TO PARA-NAME.
022100     ADD +1 TO WS-PAGE-NUMBER.
022200     MOVE WS-RUN-MM TO HL2-RUN-MM.
022300     MOVE WS-RUN-DD TO HL2-RUN-DD.
022400     MOVE WS-RUN-CCYY TO HL2-RUN-CCYY.
022500     MOVE WS-PAGE-NUMBER TO HL2-PAGE-NUMBER.
022600     WRITE OCC-RPT-LINE FROM HEADING-LINE-1-X AFTER ADVANCING PAGE.
022700     WRITE OCC-RPT-LINE FROM HEADING-LINE-2 AFTER ADVANCING 1 LINE.
022800     WRITE OCC-RPT-LINE FROM COLUMN-HEADING-LINE
022900         AFTER ADVANCING 2 LINES.
023000     MOVE ZERO TO WS-LINE-COUNT.
023100 200-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023500     MOVE "100-MAINLINE" TO PARA-NAME.
023600     ADD +1 TO RECORDS-READ.
023700     PERFORM 300-PRINT-ROOM-DETAIL THRU 300-EXIT.
023800     READ ROOM-MASTER
023900         AT END
024000             MOVE "N" TO MORE-ROOM-SW
024100     END-READ.
024200 100-EXIT.
024300     EXIT.
024400
024500****** RULE R5 - MONTHLY POTENTIAL = RATE TIMES 20 NITES
024600 300-PRINT-ROOM-DETAIL.
024700     MOVE "300-PRINT-ROOM-DETAIL" TO PARA-NAME.
024800     MOVE SPACES TO DETAIL-LINE.
024900     MOVE ROOM-NUMBER TO DL-ROOM-NUMBER.
025000     MOVE ROOM-TYPE TO DL-ROOM-TYPE.
025100     MOVE PRICE-PER-NIGHT TO DL-PRICE-PER-NIGHT.
025200     IF ROOM-AVAILABLE
025300         MOVE "AVAILABLE" TO DL-STATUS
025400         ADD +1 TO AVAILABLE-ROOM-COUNT
025500     ELSE
025600         MOVE "OCCUPIED " TO DL-STATUS
025700         ADD +1 TO OCCUPIED-ROOM-COUNT.
025800     ADD +1 TO TOTAL-ROOM-COUNT.
025900     COMPUTE DL-MONTHLY-POTENTIAL = PRICE-PER-NIGHT * 20.
026000     ADD DL-MONTHLY-POTENTIAL TO TOTAL-MONTHLY-POTENTIAL.
026100     ADD +1 TO WS-LINE-COUNT.
026200     IF WS-LINE-COUNT > 50
026300         PERFORM 200-PRINT-HEADINGS THRU 200-EXIT.
026400     WRITE OCC-RPT-LINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
026500 300-EXIT.
026600     EXIT.
026700
026800****** RULE S1 - OCCUPANCY RATE VIA RATECALC, 1 DECIMAL, ROUNDED
026900 600-ACCUM-ROOM-STATS.
027000     MOVE "600-ACCUM-ROOM-STATS" TO PARA-NAME.
027100     MOVE "P" TO CALC-TYPE-SW.
027200     MOVE OCCUPIED-ROOM-COUNT TO CALC-NUMERATOR.
027300     MOVE TOTAL-ROOM-COUNT TO CALC-DENOMINATOR.
027400     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
027500     MOVE CALC-RESULT TO OCCUPANCY-RATE-WORK.
027600 600-EXIT.
027700     EXIT.
027800
027900 800-PRINT-SUMMARY.
028000     MOVE "800-PRINT-SUMMARY" TO PARA-NAME.
028100     MOVE TOTAL-ROOM-COUNT TO SL1-TOTAL-ROOMS.
028200     MOVE AVAILABLE-ROOM-COUNT TO SL2-AVAILABLE-ROOMS.
028300     MOVE OCCUPIED-ROOM-COUNT TO SL3-OCCUPIED-ROOMS.
028400****** RULE S1 CALLS FOR 1 DECIMAL, ROUND-HALF-UP - A MOVE INTO
028500****** SL4 WOULD JUST CHOP THE HUNDREDTHS OFF, SEE CHANGE LOG
028600****** 0104 - COMPUTE IT ROUNDED INSTEAD.
028700     COMPUTE SL4-OCCUPANCY-RATE ROUNDED = OCCUPANCY-RATE-WORK.
028800     MOVE TOTAL-MONTHLY-POTENTIAL TO SL5-TOTAL-POTENTIAL.
028900     WRITE OCC-RPT-LINE FROM SUMMARY-LINE-1 AFTER ADVANCING 2 LINES.
029000     WRITE OCC-RPT-LINE FROM SUMMARY-LINE-2 AFTER ADVANCING 1 LINE.
029100     WRITE OCC-RPT-LINE FROM SUMMARY-LINE-3 AFTER ADVANCING 1 LINE.
029200     WRITE OCC-RPT-LINE FROM SUMMARY-LINE-4 AFTER ADVANCING 1 LINE.
029300     WRITE OCC-RPT-LINE FROM SUMMARY-LINE-5 AFTER ADVANCING 1 LINE.
029400 800-EXIT.
029500     EXIT.
029600
029700 700-CLOSE-FILES.
029800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
029900     CLOSE ROOM-MASTER, OCCUPANCY-RPT.
030000 700-EXIT.
030100     EXIT.
030200
030300 900-CLEANUP.
030400     MOVE "900-CLEANUP" TO PARA-NAME.
030500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
030600     DISPLAY "** OCCRPT RECORDS READ **" RECORDS-READ.
030700     DISPLAY "******** NORMAL END OF JOB OCCRPT ********".
030800 900-EXIT.
030900     EXIT.
031000
031100 1000-ABEND-RTN.
031200     DISPLAY ABEND-REC UPON CONSOLE.
031300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031400     DISPLAY "*** ABNORMAL END OF JOB - OCCRPT ***" UPON CONSOLE.
031500     DIVIDE ZERO-VAL INTO ONE-VAL.
