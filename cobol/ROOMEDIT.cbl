000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROOMEDIT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/03/89.
000700 DATE-COMPILED. 04/03/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ROOMEDIT - EDITS THE ROOM-MAINTENANCE TRANSACTIONS KEYED IN AT
001100* THE FRONT DESK (ADD / REMOVE / PRICE-CHANGE / AVAILABILITY-
001200* CHANGE) AGAINST THE ROOM MASTER.  TRANSACTIONS THAT PASS ARE
001300* WRITTEN TO ROOMEDT-FILE FOR ROOMUPDT TO APPLY; TRANSACTIONS
001400* THAT FAIL ARE LOGGED TO SYSOUT WITH A REASON AND DROPPED - THIS
001500* PROGRAM NEVER TOUCHES THE MASTER ITSELF.
001600******************************************************************
001700* CHANGE LOG
001800*    04/03/89  RAO  0003  ORIGINAL PROGRAM.
001900*    11/09/90  RAO  0016  ADDED THE DUPLICATE ROOM-NUMBER CHECK
002000*                         ON ADD - FRONT DESK HAD BEEN KEYING THE
002100*                         SAME ROOM TWICE ON A BUSY MORNING.
002200*    07/14/94  WJH  0044  PRICE-CHANGE AND AVAILABILITY-CHANGE
002300*                         NOW REJECT WHEN THE ROOM IS NOT ON THE
002400*                         MASTER INSTEAD OF ADDING IT BLIND.
002500*    01/06/99  TLK  0068  Y2K - NO DATE FIELDS PROCESSED IN THIS
002600*                         PROGRAM, REVIEWED PER CHECKLIST, NO
002700*                         CHANGE REQUIRED.
002800*    02/27/02  DMR  0100  REVIEWED DUPLICATE ROOM-NUMBER CHECK
002900*                         FROM 0016 AND THE MASTER-LOOKUP REJECT
003000*                         FROM 0044 AGAINST THE CURRENT ROOM
003100*                         MASTER LAYOUT, NO CHANGE REQUIRED.
003200*    09/09/05  KPW  0101  FOLLOW-UP Y2K REVIEW - STILL NO DATE
003300*                         FIELDS PROCESSED IN THIS PROGRAM, NO
003400*                         CHANGE REQUIRED.
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
004400     UPSI-0.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800         ASSIGN TO UT-S-SYSOUT
004900         ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT ROOM-MASTER
005200         ASSIGN TO UT-S-ROOMMST
005300         ACCESS MODE IS SEQUENTIAL
005400         FILE STATUS IS MFCODE.
005500
005600     SELECT ROOMTRX-FILE
005700         ASSIGN TO UT-S-ROOMTRX
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS IFCODE.
006000
006100     SELECT ROOMEDT-FILE
006200         ASSIGN TO UT-S-ROOMEDT
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 120 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC                      PIC X(120).
007500
007600****** ROOM MASTER, SEQUENTIAL, SORTED BY ROOM-NUMBER - LOADED
007700****** INTO ROOM-TABLE BELOW, NOT READ RANDOM
007800 FD  ROOM-MASTER
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 24 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS ROOM-MASTER-REC.
008400     COPY ROOMMSTR.
008500
008600****** ROOM TRANSACTIONS AS KEYED AT THE FRONT DESK, ARRIVAL
008700****** ORDER
008800 FD  ROOMTRX-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 51 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ROOM-TRXN-REC.
009400     COPY RMTRXN.
009500
009600****** TRANSACTIONS THAT PASSED EDIT, FOR ROOMUPDT
009700 FD  ROOMEDT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 51 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS ROOM-TRXN-REC-OUT.
010300 01  ROOM-TRXN-REC-OUT                PIC X(51).
010400****** FIELD VIEW OF THE SAME 51 BYTES, AVAILABLE IF A FUTURE
010500****** PARAGRAPH NEEDS TO SET OR TEST ONE FIELD OF THE OUTGOING
010600****** TRANSACTION WITHOUT BUILDING A SEPARATE COPY OF RMTRXN.CPY
010700 01  ROOM-TRXN-REC-OUT-X REDEFINES ROOM-TRXN-REC-OUT.
010800     05  RTO-TRXN-CODE                PIC X(02).
010900     05  RTO-ROOM-NUMBER              PIC X(05).
011000     05  RTO-ROOM-TYPE                PIC X(10).
011100     05  RTO-NEW-PRICE                PIC 9(05)V99.
011200     05  RTO-NEW-AVAIL-FLAG           PIC X(01).
011300     05  FILLER                       PIC X(26).
011400
011500 WORKING-STORAGE SECTION.
011600
011700 01  FILE-STATUS-CODES.
011800     05  IFCODE                      PIC X(02).
011900         88  CODE-READ                VALUE SPACES.
012000         88  NO-MORE-TRXN             VALUE "10".
012100     05  OFCODE                       PIC X(02).
012200         88  CODE-WRITE               VALUE SPACES.
012300     05  MFCODE                       PIC X(02).
012400         88  CODE-MSTR-READ           VALUE SPACES.
012500         88  NO-MORE-MASTER           VALUE "10".
012600
012700 01  WS-ERROR-LINE.
012800     05  FILLER                       PIC X(01) VALUE SPACE.
012900     05  WSE-ROOM-NUMBER              PIC X(05).
013000     05  FILLER                       PIC X(01) VALUE SPACE.
013100     05  WSE-TRXN-CODE                PIC X(02).
013200     05  FILLER                       PIC X(01) VALUE SPACE.
013300     05  WSE-REASON                   PIC X(40).
013400     05  FILLER                       PIC X(70) VALUE SPACES.
013500****** FLAT VIEW - USED WHEN WE JUST WANT TO BLANK-FILL AND
013600****** WRITE THE WHOLE LINE INSTEAD OF EACH FIELD SEPARATELY
013700 01  WS-ERROR-LINE-X REDEFINES WS-ERROR-LINE
013800                                  PIC X(120).
013900
014000 01  ROOM-TABLE-AREA.
014100     05  ROOM-TABLE-REC OCCURS 300 TIMES INDEXED BY ROOM-IDX.
014200         10  RT-ROOM-NUMBER           PIC X(05).
014300         10  RT-ROOM-TYPE             PIC X(10).
014400         10  RT-PRICE-PER-NIGHT       PIC 9(05)V99.
014500         10  RT-PRICE-PER-NIGHT-X REDEFINES
014600             RT-PRICE-PER-NIGHT       PIC 9(07).
014700         10  RT-AVAILABLE-FLAG        PIC X(01).
014800
014900 01  COUNTERS-AND-ACCUMULATORS.
015000     05  RECORDS-READ                 PIC S9(7) COMP.
015100     05  RECORDS-WRITTEN              PIC S9(7) COMP.
015200     05  RECORDS-REJECTED             PIC S9(7) COMP.
015300     05  ROOMS-ON-MASTER              PIC S9(7) COMP.
015400
015500 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
015600     88  NO-MORE-TRXN-RECS            VALUE "N".
015700
015800 01  ROOM-TRXN-VALID-SW               PIC X(01) VALUE "Y".
015900     88  VALID-ROOM-TRXN              VALUE "Y".
016000
016100 01  ROOM-FOUND-SW                    PIC X(01) VALUE "N".
016200     88  ROOM-FOUND                   VALUE "Y".
016300
016400 01  WS-REJECT-REASON                 PIC X(40) VALUE SPACES.
016500
016600 COPY ABENDREC.
016700
016800 PROCEDURE DIVISION.
016900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017000     PERFORM 100-MAINLINE THRU 100-EXIT
017100         UNTIL NO-MORE-TRXN-RECS.
017200     PERFORM 900-CLEANUP THRU 900-EXIT.
017300     MOVE ZERO TO RETURN-CODE.
017400     GOBACK.
017500
017600 000-HOUSEKEEPING.
017700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017800     OPEN INPUT  ROOM-MASTER, ROOMTRX-FILE.
017900     OPEN OUTPUT ROOMEDT-FILE, SYSOUT.
018000     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018100     SET ROOM-IDX TO 1.
018200     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
018300         UNTIL NO-MORE-MASTER.
018400     READ ROOMTRX-FILE INTO ROOM-TRXN-REC
018500         AT END
018600             MOVE "N" TO MORE-TRXN-SW
018700     END-READ.
018800 000-EXIT.
018900     EXIT.
019000
019100 050-LOAD-ROOM-TABLE.
019200     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
019300     READ ROOM-MASTER
019400         AT END
019500             GO TO 050-EXIT
019600     END-READ.
019700     MOVE ROOM-NUMBER      TO RT-ROOM-NUMBER (ROOM-IDX).
019800     MOVE ROOM-TYPE        TO RT-ROOM-TYPE (ROOM-IDX).
019900     MOVE PRICE-PER-NIGHT  TO RT-PRICE-PER-NIGHT (ROOM-IDX).
020000     MOVE AVAILABLE-FLAG   TO RT-AVAILABLE-FLAG (ROOM-IDX).
020100     ADD +1 TO ROOMS-ON-MASTER.
020200     SET ROOM-IDX UP BY 1.
020300 050-EXIT.
020400     EXIT.
020500
020600 100-MAINLINE.
020700     MOVE "100-MAINLINE" TO PARA-NAME.
020800     ADD +1 TO RECORDS-READ.
020900     PERFORM 200-EDIT-ROOM-TRXN THRU 200-EXIT.
021000     IF VALID-ROOM-TRXN
021100         MOVE ROOM-TRXN-REC TO ROOM-TRXN-REC-OUT
021200         WRITE ROOMEDT-FILE FROM ROOM-TRXN-REC-OUT
021300         ADD +1 TO RECORDS-WRITTEN
021400     ELSE
021500         PERFORM 250-LOG-REJECT THRU 250-EXIT
021600         ADD +1 TO RECORDS-REJECTED.
021700     READ ROOMTRX-FILE INTO ROOM-TRXN-REC
021800         AT END
021900             MOVE "N" TO MORE-TRXN-SW
022000     END-READ.
022100 100-EXIT.
022200     EXIT.
022300
022400 200-EDIT-ROOM-TRXN.
022500     MOVE "200-EDIT-ROOM-TRXN" TO PARA-NAME.
022600     MOVE "Y" TO ROOM-TRXN-VALID-SW.
022700     IF NOT VALID-RM-TRXN-CODE
022800         MOVE "*** INVALID TRANSACTION CODE" TO WS-REJECT-REASON
022900         MOVE "N" TO ROOM-TRXN-VALID-SW
023000         GO TO 200-EXIT.
023100     IF RM-TRXN-ADD
023200         PERFORM 210-EDIT-ADD THRU 210-EXIT
023300     ELSE IF RM-TRXN-REMOVE
023400         PERFORM 220-EDIT-REMOVE THRU 220-EXIT
023500     ELSE IF RM-TRXN-PRICE-CHG
023600         PERFORM 230-EDIT-PRICE-CHG THRU 230-EXIT
023700     ELSE IF RM-TRXN-AVAIL-CHG
023800         PERFORM 240-EDIT-AVAIL-CHG THRU 240-EXIT.
023900 200-EXIT.
024000     EXIT.
024100
024200****** RULE R1/R2 - ADD
024300 210-EDIT-ADD.
024400     MOVE "210-EDIT-ADD" TO PARA-NAME.
024500     IF RM-TRXN-ROOM-NUMBER = SPACES
024600         MOVE "*** BLANK ROOM NUMBER" TO WS-REJECT-REASON
024700         MOVE "N" TO ROOM-TRXN-VALID-SW
024800         GO TO 210-EXIT.
024900     IF RM-TRXN-ROOM-TYPE = SPACES
025000         MOVE "*** BLANK ROOM TYPE" TO WS-REJECT-REASON
025100         MOVE "N" TO ROOM-TRXN-VALID-SW
025200         GO TO 210-EXIT.
025300     IF RM-NEW-PRICE NOT > ZERO
025400         MOVE "*** PRICE MUST BE GREATER THAN ZERO"
025500                             TO WS-REJECT-REASON
025600         MOVE "N" TO ROOM-TRXN-VALID-SW
025700         GO TO 210-EXIT.
025800     SET ROOM-IDX TO 1.
025900     SEARCH ROOM-TABLE-REC
026000         AT END
026100             NEXT SENTENCE
026200         WHEN RT-ROOM-NUMBER (ROOM-IDX) = RM-TRXN-ROOM-NUMBER
026300             MOVE "*** DUPLICATE ROOM NUMBER ON ADD"
026400                                 TO WS-REJECT-REASON
026500             MOVE "N" TO ROOM-TRXN-VALID-SW
026600     END-SEARCH.
026700 210-EXIT.
026800     EXIT.
026900
027000****** RULE R2 - REMOVE MUST EXIST
027100 220-EDIT-REMOVE.
027200     MOVE "220-EDIT-REMOVE" TO PARA-NAME.
027300     PERFORM 290-FIND-ROOM THRU 290-EXIT.
027400     IF NOT ROOM-FOUND
027500         MOVE "*** ROOM NOT FOUND ON MASTER" TO WS-REJECT-REASON
027600         MOVE "N" TO ROOM-TRXN-VALID-SW.
027700 220-EXIT.
027800     EXIT.
027900
028000****** RULE R1 - PRICE-CHANGE
028100 230-EDIT-PRICE-CHG.
028200     MOVE "230-EDIT-PRICE-CHG" TO PARA-NAME.
028300     IF RM-NEW-PRICE NOT > ZERO
028400         MOVE "*** PRICE MUST BE GREATER THAN ZERO"
028500                             TO WS-REJECT-REASON
028600         MOVE "N" TO ROOM-TRXN-VALID-SW
028700         GO TO 230-EXIT.
028800     PERFORM 290-FIND-ROOM THRU 290-EXIT.
028900     IF NOT ROOM-FOUND
029000         MOVE "*** ROOM NOT FOUND ON MASTER" TO WS-REJECT-REASON
029100         MOVE "N" TO ROOM-TRXN-VALID-SW.
029200 230-EXIT.
029300     EXIT.
029400
029500 240-EDIT-AVAIL-CHG.
029600     MOVE "240-EDIT-AVAIL-CHG" TO PARA-NAME.
029700     IF RM-NEW-AVAIL-FLAG NOT = "Y" AND
029800        RM-NEW-AVAIL-FLAG NOT = "N"
029900         MOVE "*** AVAILABILITY FLAG MUST BE Y OR N"
030000                             TO WS-REJECT-REASON
030100         MOVE "N" TO ROOM-TRXN-VALID-SW
030200         GO TO 240-EXIT.
030300     PERFORM 290-FIND-ROOM THRU 290-EXIT.
030400     IF NOT ROOM-FOUND
030500         MOVE "*** ROOM NOT FOUND ON MASTER" TO WS-REJECT-REASON
030600         MOVE "N" TO ROOM-TRXN-VALID-SW.
030700 240-EXIT.
030800     EXIT.
030900
031000 250-LOG-REJECT.
031100     MOVE "250-LOG-REJECT" TO PARA-NAME.
031200     MOVE SPACES TO WS-ERROR-LINE.
031300     MOVE RM-TRXN-ROOM-NUMBER TO WSE-ROOM-NUMBER.
031400     MOVE RM-TRXN-CODE        TO WSE-TRXN-CODE.
031500     MOVE WS-REJECT-REASON    TO WSE-REASON.
031600     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
031700 250-EXIT.
031800     EXIT.
031900
032000 290-FIND-ROOM.
032100     MOVE "290-FIND-ROOM" TO PARA-NAME.
032200     MOVE "N" TO ROOM-FOUND-SW.
032300     SET ROOM-IDX TO 1.
032400     SEARCH ROOM-TABLE-REC
032500         AT END
032600             NEXT SENTENCE
032700         WHEN RT-ROOM-NUMBER (ROOM-IDX) = RM-TRXN-ROOM-NUMBER
032800             MOVE "Y" TO ROOM-FOUND-SW
032900     END-SEARCH.
033000 290-EXIT.
033100     EXIT.
033200
033300 700-CLOSE-FILES.
033400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
033500     CLOSE ROOM-MASTER, ROOMTRX-FILE, ROOMEDT-FILE, SYSOUT.
033600 700-EXIT.
033700     EXIT.
033800
033900 900-CLEANUP.
034000     MOVE "900-CLEANUP" TO PARA-NAME.
034100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034200     DISPLAY "** ROOMEDIT RECORDS READ     **" RECORDS-READ.
034300     DISPLAY "** ROOMEDIT RECORDS WRITTEN  **" RECORDS-WRITTEN.
034400     DISPLAY "** ROOMEDIT RECORDS REJECTED **" RECORDS-REJECTED.
034500     DISPLAY "******** NORMAL END OF JOB ROOMEDIT ********".
034600 900-EXIT.
034700     EXIT.
034800
034900 1000-ABEND-RTN.
035000     WRITE SYSOUT-REC FROM ABEND-REC.
035100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
035200     DISPLAY "*** ABNORMAL END OF JOB - ROOMEDIT ***" UPON CONSOLE.
035300     DIVIDE ZERO-VAL INTO ONE-VAL.
