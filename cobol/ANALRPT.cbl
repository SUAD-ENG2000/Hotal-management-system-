000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANALRPT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/08/89.
000700 DATE-COMPILED. 05/08/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ANALRPT - ANALYTICAL REPORT.  PULLS TOGETHER BOOKING AND ROOM
001100* STATISTICS IN ONE PLACE FOR THE MANAGER'S WEEKLY REVIEW, AND
001200* PRINTS A PLAIN-ENGLISH RECOMMENDATION LINE SO SHE DOESN'T HAVE
001300* TO DO THE ARITHMETIC HERSELF.
001400******************************************************************
001500* CHANGE LOG
001600*    05/08/89  RAO  0012  ORIGINAL PROGRAM.
001700*    12/10/90  RAO  0025  COMPLETED-BOOKING COUNT ADDED - RAN INTO
001800*                         A QUESTION FROM THE FRONT DESK ABOUT
001900*                         HOW MANY STAYS HAD FINISHED THIS MONTH.
002000*    08/18/94  WJH  0052  RECOMMENDATION SECTION ADDED PER THE
002100*                         MANAGER'S REQUEST - LOW/HIGH OCCUPANCY
002200*                         AND "MANY ROOMS AVAILABLE" THRESHOLDS.
002300*    01/06/99  TLK  0078  Y2K REVIEW - RUN DATE ALREADY CCYYMMDD,
002400*                         NO CHANGE REQUIRED.
002500*    11/12/01  DMR  0090  REVIEWED PER THE NEW INTERNAL-CONTROLS
002600*                         CHECKLIST - COMPLETED-BOOKING COUNT FROM
002700*                         0025 STILL TRACES CLEAN TO THE BOOKING
002800*                         MASTER, NO CHANGE REQUIRED.
002900*    08/04/04  KPW  0091  FOLLOW-UP Y2K REVIEW - RUN DATE STILL
003000*                         CCYYMMDD, NO CHANGE REQUIRED.
003100*    05/16/06  KPW  0106  STS-VALUE ON THE OCCUPANCY RATE ROW WAS
003200*                         BEING FILLED BY A PLAIN MOVE, WHICH
003300*                         CHOPS RATHER THAN ROUNDS, AND THE FIELD
003400*                         HAD NO DECIMAL POSITION TO BEGIN WITH -
003500*                         WIDENED STS-VALUE TO CARRY 1 DECIMAL AND
003600*                         CHANGED THE RATE ROW TO A COMPUTE
003700*                         ROUNDED PER RULE S3.  ALSO SWITCHED THE
003800*                         TWO RATECALC RESULT MOVES IN
003900*                         300-BUILD-DASHBOARD-STATS TO COMPUTE
004000*                         ROUNDED SO THE ROUNDING INTENT CARRIES
004100*                         THROUGH THE WHOLE PIPELINE, NOT JUST
004200*                         THE LAST STEP.
004300*    06/02/06  KPW  0108  DASHBOARD WAS MISSING THREE OF THE
004400*                         STATISTICS UNIT'S OWN NUMBERS - TOTAL
004500*                         PAID REVENUE (NEVER OPENED THE BILL
004600*                         MASTER AT ALL) AND TODAY'S CHECK-IN AND
004700*                         CHECK-OUT COUNTS (NOBODY EVER COMPARED
004800*                         CHECK-IN-DATE/CHECK-OUT-DATE TO THE RUN
004900*                         DATE).  ADDED A BILL-MASTER PASS AND THE
005000*                         RUN-DATE COMPARES IN THE SAME SINGLE-PASS
005100*                         SHAPE AS THE REST OF THIS PROGRAM AND
005200*                         DISPLAYED THE THREE NEW TOTALS AT
005300*                         END-OF-JOB ALONGSIDE THE OTHER COUNTS.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS VALID-TRXN-CLASS IS "A" THRU "Z".
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT ROOM-MASTER
006600         ASSIGN TO UT-S-ROOMMST
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS RFCODE.
006900
007000     SELECT BOOKING-MASTER
007100         ASSIGN TO UT-S-BKNGMST
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS KFCODE.
007400
007500****** 06/02/06 KPW 0108 - TOTAL PAID REVENUE FOR THE DASHBOARD
007600     SELECT BILL-MASTER
007700         ASSIGN TO UT-S-BILLMST
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS BFCODE.
008000
008100     SELECT ANALYTICAL-RPT
008200         ASSIGN TO UT-S-ANALRPT
008300         ORGANIZATION IS SEQUENTIAL.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  ROOM-MASTER
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 24 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS ROOM-MASTER-REC.
009300     COPY ROOMMSTR.
009400
009500 FD  BOOKING-MASTER
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 65 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS BOOKING-MASTER-REC.
010100     COPY BKNGMSTR.
010200
010300 FD  BILL-MASTER
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 43 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS BILL-MASTER-REC.
010900     COPY BILLMSTR.
011000
011100 FD  ANALYTICAL-RPT
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 132 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS ANAL-RPT-LINE.
011700 01  ANAL-RPT-LINE                   PIC X(132).
011800
011900 WORKING-STORAGE SECTION.
012000
012100 01  FILE-STATUS-CODES.
012200     05  RFCODE                      PIC X(02).
012300         88  NO-MORE-ROOM-MASTER      VALUE "10".
012400     05  KFCODE                      PIC X(02).
012500         88  NO-MORE-BKNG-MASTER      VALUE "10".
012600     05  BFCODE                      PIC X(02).
012700         88  NO-MORE-BILL-MASTER      VALUE "10".
012800
012900 01  WS-RUN-DATE                     PIC 9(08).
013000 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
013100     05  WS-RUN-CCYY                 PIC 9(04).
013200     05  WS-RUN-MM                   PIC 9(02).
013300     05  WS-RUN-DD                   PIC 9(02).
013400
013500 01  WS-PAGE-NUMBER                  PIC S9(5) COMP VALUE ZERO.
013600
013700 01  HEADING-LINE-1.
013800     05  FILLER                      PIC X(34) VALUE SPACES.
013900     05  FILLER                      PIC X(40)
014000         VALUE "A N A L Y T I C A L   R E P O R T".
014100     05  FILLER                      PIC X(58) VALUE SPACES.
014200 01  HEADING-LINE-1-X REDEFINES HEADING-LINE-1
014300                                     PIC X(132).
014400
014500 01  HEADING-LINE-2.
014600     05  FILLER                      PIC X(06) VALUE "RUN DT".
014700     05  FILLER                      PIC X(01) VALUE SPACE.
014800     05  HL2-RUN-MM                  PIC 9(02).
014900     05  FILLER                      PIC X(01) VALUE "/".
015000     05  HL2-RUN-DD                  PIC 9(02).
015100     05  FILLER                      PIC X(01) VALUE "/".
015200     05  HL2-RUN-CCYY                PIC 9(04).
015300     05  FILLER                      PIC X(15) VALUE SPACES.
015400     05  FILLER                      PIC X(04) VALUE "PAGE".
015500     05  HL2-PAGE-NUMBER             PIC ZZZZ9.
015600     05  FILLER                      PIC X(92) VALUE SPACES.
015700 01  HEADING-LINE-2-X REDEFINES HEADING-LINE-2
015800                                     PIC X(132).
015900
016000 01  SECTION-TITLE-LINE.
016100     05  STL-TITLE                   PIC X(40).
016200     05  FILLER                      PIC X(92) VALUE SPACES.
016300
016400 01  STATS-LINE.
016500     05  STS-LABEL                   PIC X(20).
016600****** RULE S3 - WIDENED TO CARRY 1 DECIMAL FOR THE OCCUPANCY
016700****** RATE ROW, SEE CHANGE LOG 0106.  THE COUNT ROWS STILL MOVE
016800****** IN CLEAN AS .0 SINCE THEY HAVE NO FRACTIONAL PART.
016900     05  STS-VALUE                   PIC ZZZ,ZZ9.9.
017000     05  FILLER                      PIC X(01) VALUE "%".
017100     05  FILLER                      PIC X(102) VALUE SPACES.
017200
017300 01  RECOMMEND-LINE.
017400     05  FILLER                      PIC X(02) VALUE SPACES.
017500     05  RL-TEXT                     PIC X(60).
017600     05  FILLER                      PIC X(70) VALUE SPACES.
017700
017800 01  COUNTERS-AND-ACCUMULATORS.
017900     05  RECORDS-READ                PIC S9(7) COMP.
018000     05  TOTAL-BOOKING-COUNT         PIC S9(7) COMP.
018100     05  ACTIVE-BOOKING-COUNT        PIC S9(7) COMP.
018200     05  COMPLETED-BOOKING-COUNT     PIC S9(7) COMP.
018300     05  TOTAL-ROOM-COUNT            PIC S9(7) COMP.
018400     05  AVAILABLE-ROOM-COUNT        PIC S9(7) COMP.
018500     05  OCCUPIED-ROOM-COUNT         PIC S9(7) COMP.
018600****** 06/02/06 KPW 0108 - STATISTICS UNIT AGGREGATES, NOT
018700****** PRINTED ON THIS REPORT, DISPLAYED AT END-OF-JOB BELOW
018800     05  TOTAL-PAID-REVENUE          PIC S9(9)V99 COMP-3.
018900     05  TODAY-CHECKIN-COUNT         PIC S9(7) COMP.
019000     05  TODAY-CHECKOUT-COUNT        PIC S9(7) COMP.
019100
019200 01  OCCUPANCY-RATE-WORK             PIC S9(5)V9(4) COMP-3.
019300 01  AVAILABLE-PCT-WORK              PIC S9(5)V9(4) COMP-3.
019400
019500 01  MORE-ROOM-SW                    PIC X(01) VALUE "Y".
019600     88  NO-MORE-ROOM-RECS           VALUE "N".
019700
019800 01  MORE-BKNG-SW                    PIC X(01) VALUE "Y".
019900     88  NO-MORE-BKNG-RECS           VALUE "N".
020000
020100 01  MORE-BILL-SW                    PIC X(01) VALUE "Y".
020200     88  NO-MORE-BILL-RECS           VALUE "N".
020300
020400 01  RATE-CALC-REC.
020500     05  CALC-TYPE-SW                PIC X(01).
020600         88  AVERAGE-CALC             VALUE "A".
020700         88  PERCENTAGE-CALC          VALUE "P".
020800     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
020900     05  CALC-COUNT                  PIC S9(7) COMP-3.
021000     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
021100     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
021200     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
021300 01  RATECALC-RETURN-CD              PIC 9(4) COMP.
021400
021500 COPY ABENDREC.
021600
021700 PROCEDURE DIVISION.
021800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021900     PERFORM 100-READ-BOOKINGS THRU 100-EXIT
022000         UNTIL NO-MORE-BKNG-RECS.
022100     PERFORM 110-READ-ROOMS THRU 110-EXIT
022200         UNTIL NO-MORE-ROOM-RECS.
022300     PERFORM 120-READ-BILLS THRU 120-EXIT
022400         UNTIL NO-MORE-BILL-RECS.
022500     PERFORM 300-BUILD-DASHBOARD-STATS THRU 300-EXIT.
022600     PERFORM 400-PRINT-BOOKING-STATS THRU 400-EXIT.
022700     PERFORM 410-PRINT-ROOM-STATS THRU 410-EXIT.
022800     PERFORM 500-BUILD-RECOMMENDATIONS THRU 500-EXIT.
022900     PERFORM 900-CLEANUP THRU 900-EXIT.
023000     MOVE ZERO TO RETURN-CODE.
023100     GOBACK.
023200
023300 000-HOUSEKEEPING.
023400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023500     OPEN INPUT ROOM-MASTER, BOOKING-MASTER, BILL-MASTER.
023600     OPEN OUTPUT ANALYTICAL-RPT.
023700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
023800     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023900     PERFORM 200-PRINT-HEADINGS THRU 200-EXIT.
024000     READ BOOKING-MASTER
024100         AT END
024200             MOVE "N" TO MORE-BKNG-SW
024300     END-READ.
024400     READ ROOM-MASTER
024500         AT END
024600             MOVE "N" TO MORE-ROOM-SW
024700     END-READ.
024800     READ BILL-MASTER
024900         AT END
025000             MOVE "N" TO MORE-BILL-SW
025100     END-READ.
025200 000-EXIT.
025300     EXIT.
025400
025500 200-PRINT-HEADINGS.
025600     MOVE "200-PRINT-HEADINGS" TO PARA-NAME.
025700     ADD +1 TO WS-PAGE-NUMBER.
025800     MOVE WS-RUN-MM TO HL2-RUN-MM.
025900     MOVE WS-RUN-DD TO HL2-RUN-DD.
026000     MOVE WS-RUN-CCYY TO HL2-RUN-CCYY.
026100     MOVE WS-PAGE-NUMBER TO HL2-PAGE-NUMBER.
026200     WRITE ANAL-RPT-LINE FROM HEADING-LINE-1-X AFTER ADVANCING PAGE.
026300     WRITE ANAL-RPT-LINE FROM HEADING-LINE-2-X
026400         AFTER ADVANCING 1 LINE.
026500 200-EXIT.
026600     EXIT.
026700
026800****** RULE B4 - ACTIVE VS COMPLETED (INACTIVE) BOOKINGS
026900 100-READ-BOOKINGS.
027000     MOVE "100-READ-BOOKINGS" TO PARA-NAME.
027100     ADD +1 TO RECORDS-READ.
027200     ADD +1 TO TOTAL-BOOKING-COUNT.
027300     IF BOOKING-ACTIVE
027400         ADD +1 TO ACTIVE-BOOKING-COUNT
027500     ELSE
027600         ADD +1 TO COMPLETED-BOOKING-COUNT.
027700****** 06/02/06 KPW 0108 - TODAY'S CHECK-IN/CHECK-OUT COUNTS
027800     IF CHECK-IN-DATE = WS-RUN-DATE
027900         ADD +1 TO TODAY-CHECKIN-COUNT.
028000     IF CHECK-OUT-DATE = WS-RUN-DATE
028100         ADD +1 TO TODAY-CHECKOUT-COUNT.
028200     READ BOOKING-MASTER
028300         AT END
028400             MOVE "N" TO MORE-BKNG-SW
028500     END-READ.
028600 100-EXIT.
028700     EXIT.
028800
028900 110-READ-ROOMS.
029000     MOVE "110-READ-ROOMS" TO PARA-NAME.
029100     ADD +1 TO RECORDS-READ.
029200     ADD +1 TO TOTAL-ROOM-COUNT.
029300     IF ROOM-AVAILABLE
029400         ADD +1 TO AVAILABLE-ROOM-COUNT
029500     ELSE
029600         ADD +1 TO OCCUPIED-ROOM-COUNT.
029700     READ ROOM-MASTER
029800         AT END
029900             MOVE "N" TO MORE-ROOM-SW
030000     END-READ.
030100 110-EXIT.
030200     EXIT.
030300****** 06/02/06 KPW 0108 - STATISTICS UNIT'S TOTAL PAID REVENUE
030400 120-READ-BILLS.
030500     MOVE "120-READ-BILLS" TO PARA-NAME.
030600     ADD +1 TO RECORDS-READ.
030700     IF BILL-PAID
030800         ADD TOTAL-AMOUNT TO TOTAL-PAID-REVENUE.
030900     READ BILL-MASTER
031000         AT END
031100             MOVE "N" TO MORE-BILL-SW
031200     END-READ.
031300 120-EXIT.
031400     EXIT.
031500
031600****** RULE S1/S3 - OCCUPANCY RATE VIA RATECALC, 1 DECIMAL,
031700****** ROUNDED
031800 300-BUILD-DASHBOARD-STATS.
031900     MOVE "300-BUILD-DASHBOARD-STATS" TO PARA-NAME.
032000     MOVE "P" TO CALC-TYPE-SW.
032100     MOVE OCCUPIED-ROOM-COUNT TO CALC-NUMERATOR.
032200     MOVE TOTAL-ROOM-COUNT TO CALC-DENOMINATOR.
032300     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
032400     COMPUTE OCCUPANCY-RATE-WORK ROUNDED = CALC-RESULT.
032500     MOVE "P" TO CALC-TYPE-SW.
032600     MOVE AVAILABLE-ROOM-COUNT TO CALC-NUMERATOR.
032700     MOVE TOTAL-ROOM-COUNT TO CALC-DENOMINATOR.
032800     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
032900     COMPUTE AVAILABLE-PCT-WORK ROUNDED = CALC-RESULT.
033000 300-EXIT.
033100     EXIT.
033200
033300 400-PRINT-BOOKING-STATS.
033400     MOVE "400-PRINT-BOOKING-STATS" TO PARA-NAME.
033500     MOVE SPACES TO SECTION-TITLE-LINE.
033600     MOVE "BOOKING STATISTICS" TO STL-TITLE.
033700     WRITE ANAL-RPT-LINE FROM SECTION-TITLE-LINE
033800         AFTER ADVANCING 2 LINES.
033900     MOVE SPACES TO STATS-LINE.
034000     MOVE "TOTAL BOOKINGS....." TO STS-LABEL.
034100     MOVE TOTAL-BOOKING-COUNT TO STS-VALUE.
034200     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
034300     MOVE SPACES TO STATS-LINE.
034400     MOVE "ACTIVE BOOKINGS....." TO STS-LABEL.
034500     MOVE ACTIVE-BOOKING-COUNT TO STS-VALUE.
034600     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
034700     MOVE SPACES TO STATS-LINE.
034800     MOVE "COMPLETED BOOKINGS.." TO STS-LABEL.
034900     MOVE COMPLETED-BOOKING-COUNT TO STS-VALUE.
035000     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
035100 400-EXIT.
035200     EXIT.
035300
035400 410-PRINT-ROOM-STATS.
035500     MOVE "410-PRINT-ROOM-STATS" TO PARA-NAME.
035600     MOVE SPACES TO SECTION-TITLE-LINE.
035700     MOVE "ROOM STATISTICS" TO STL-TITLE.
035800     WRITE ANAL-RPT-LINE FROM SECTION-TITLE-LINE
035900         AFTER ADVANCING 2 LINES.
036000     MOVE SPACES TO STATS-LINE.
036100     MOVE "TOTAL ROOMS........." TO STS-LABEL.
036200     MOVE TOTAL-ROOM-COUNT TO STS-VALUE.
036300     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
036400     MOVE SPACES TO STATS-LINE.
036500     MOVE "AVAILABLE ROOMS....." TO STS-LABEL.
036600     MOVE AVAILABLE-ROOM-COUNT TO STS-VALUE.
036700     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
036800     MOVE SPACES TO STATS-LINE.
036900     MOVE "OCCUPIED ROOMS......." TO STS-LABEL.
037000     MOVE OCCUPIED-ROOM-COUNT TO STS-VALUE.
037100     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
037200     MOVE SPACES TO STATS-LINE.
037300     MOVE "OCCUPANCY RATE......." TO STS-LABEL.
037400****** RULE S3 - 1 DECIMAL, ROUND-HALF-UP - SEE CHANGE LOG 0106.
037500     COMPUTE STS-VALUE ROUNDED = OCCUPANCY-RATE-WORK.
037600     WRITE ANAL-RPT-LINE FROM STATS-LINE AFTER ADVANCING 1 LINE.
037700 410-EXIT.
037800     EXIT.
037900
038000****** RULE S2 - THRESHOLD RECOMMENDATIONS
038100 500-BUILD-RECOMMENDATIONS.
038200     MOVE "500-BUILD-RECOMMENDATIONS" TO PARA-NAME.
038300     MOVE SPACES TO SECTION-TITLE-LINE.
038400     MOVE "RECOMMENDATIONS" TO STL-TITLE.
038500     WRITE ANAL-RPT-LINE FROM SECTION-TITLE-LINE
038600         AFTER ADVANCING 2 LINES.
038700     IF OCCUPANCY-RATE-WORK < 50.0
038800         MOVE "LOW OCCUPANCY - CONSIDER A RATE PROMOTION"
038900             TO RL-TEXT
039000     ELSE IF OCCUPANCY-RATE-WORK > 80.0
039100         MOVE "HIGH OCCUPANCY - CONSIDER A RATE INCREASE"
039200             TO RL-TEXT
039300     ELSE
039400         MOVE "OCCUPANCY IS HEALTHY - NO ACTION NEEDED"
039500             TO RL-TEXT.
039600     WRITE ANAL-RPT-LINE FROM RECOMMEND-LINE AFTER ADVANCING 1 LINE.
039700     IF AVAILABLE-PCT-WORK > 30.0
039800         MOVE "MANY ROOMS AVAILABLE - CONSIDER MORE BOOKINGS"
039900             TO RL-TEXT
040000         WRITE ANAL-RPT-LINE FROM RECOMMEND-LINE
040100             AFTER ADVANCING 1 LINE.
040200 500-EXIT.
040300     EXIT.
040400
040500 700-CLOSE-FILES.
040600     MOVE "700-CLOSE-FILES" TO PARA-NAME.
040700     CLOSE ROOM-MASTER, BOOKING-MASTER, BILL-MASTER, ANALYTICAL-RPT.
040800 700-EXIT.
040900     EXIT.
041000
041100 900-CLEANUP.
041200     MOVE "900-CLEANUP" TO PARA-NAME.
041300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041400     DISPLAY "** ANALRPT RECORDS READ **" RECORDS-READ.
041500     DISPLAY "** ANALRPT TOTAL PAID REVENUE  **" TOTAL-PAID-REVENUE.
041600     DISPLAY "** ANALRPT TODAYS CHECK-INS    **" TODAY-CHECKIN-COUNT.
041700     DISPLAY "** ANALRPT TODAYS CHECK-OUTS   **" TODAY-CHECKOUT-COUNT.
041800     DISPLAY "******** NORMAL END OF JOB ANALRPT ********".
041900 900-EXIT.
042000     EXIT.
042100
042200 1000-ABEND-RTN.
042300     DISPLAY ABEND-REC UPON CONSOLE.
042400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042500     DISPLAY "*** ABNORMAL END OF JOB - ANALRPT ***" UPON CONSOLE.
042600     DIVIDE ZERO-VAL INTO ONE-VAL.
