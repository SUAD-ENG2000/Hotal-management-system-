000100******************************************************************
000200* BKTRXN.CPY
000300* BOOKING TRANSACTION RECORD - ONE PER NEW-BOOKING OR CANCEL
000400* REQUEST KEYED IN AT THE FRONT DESK.  BKEDIT VALIDATES THESE
000500* AGAINST ROOM-TABLE AND BOOKING-TABLE, BKUPDT APPLIES THE ONES
000600* THAT PASS.
000700* BK-TRXN-DATES-X REDEFINES THE TWO DATE FIELDS AS ONE 16-BYTE
000800* GROUP SO BKEDIT CAN BLANK-TEST "WERE ANY DATES TYPED AT ALL"
000900* IN ONE COMPARE INSTEAD OF TWO.
001000******************************************************************
001100 01  BOOKING-TRXN-REC.
001200     05  BK-TRXN-CODE            PIC X(02).
001300         88  BK-TRXN-NEW-BKNG    VALUE "NB".
001400         88  BK-TRXN-CANCEL      VALUE "CX".
001500         88  VALID-BK-TRXN-CODE  VALUES ARE "NB", "CX".
001600     05  BK-TRXN-BOOKING-ID      PIC X(12).
001700     05  BK-TRXN-CUST-NAME       PIC X(30).
001800     05  BK-TRXN-ROOM-NUMBER     PIC X(05).
001900     05  BK-TRXN-DATES.
002000         10  BK-TRXN-CHECK-IN    PIC 9(08).
002100         10  BK-TRXN-CHECK-OUT   PIC 9(08).
002200     05  BK-TRXN-DATES-X REDEFINES BK-TRXN-DATES
002300                                 PIC X(16).
002400     05  FILLER                  PIC X(07) VALUE SPACES.
