000100******************************************************************
000200* USRTRXN.CPY
000300* USER TRANSACTION RECORD - ONE PER ADD-USER OR AUTHENTICATE
000400* REQUEST KEYED IN AT THE FRONT DESK.  USRMAINT VALIDATES THESE
000500* AGAINST USER-TABLE AND APPLIES THE ONES THAT PASS.
000600******************************************************************
000700 01  USER-TRXN-REC.
000800     05  US-TRXN-CODE            PIC X(02).
000900         88  US-TRXN-ADD-USER    VALUE "AU".
001000         88  US-TRXN-AUTHENT     VALUE "AN".
001100         88  VALID-US-TRXN-CODE  VALUES ARE "AU", "AN".
001200     05  US-TRXN-USER-ID         PIC X(10).
001300     05  US-TRXN-PASSWORD        PIC X(20).
001400     05  US-TRXN-ROLE-CODE       PIC X(12).
001500     05  FILLER                  PIC X(18) VALUE SPACES.
