000100******************************************************************
000200* RMTRXN.CPY
000300* ROOM TRANSACTION RECORD - ONE PER ROOM-MAINTENANCE REQUEST
000400* KEYED IN AT THE FRONT DESK.  ROOMEDIT VALIDATES THESE AGAINST
000500* ROOM-TABLE, ROOMUPDT APPLIES THE ONES THAT PASS.
000600* RM-TRXN-CODE DRIVES WHICH OF THE FOUR PICTURES BELOW THE
000700* TRANSACTION ACTUALLY CARRIES - PRICE-CHANGE AND AVAILABILITY-
000800* CHANGE ONLY EVER POPULATE RM-NEW-PRICE OR RM-NEW-AVAIL-FLAG,
000900* BUT THE OTHER IS ALWAYS PRESENT IN THE RECORD SO THE EDIT
001000* PROGRAM CAN BLANK-TEST IT EITHER WAY.
001100******************************************************************
001200 01  ROOM-TRXN-REC.
001300     05  RM-TRXN-CODE            PIC X(02).
001400         88  RM-TRXN-ADD         VALUE "AD".
001500         88  RM-TRXN-REMOVE      VALUE "RM".
001600         88  RM-TRXN-PRICE-CHG   VALUE "PC".
001700         88  RM-TRXN-AVAIL-CHG   VALUE "AC".
001800         88  VALID-RM-TRXN-CODE  VALUES ARE "AD", "RM", "PC", "AC".
001900     05  RM-TRXN-ROOM-NUMBER     PIC X(05).
002000     05  RM-TRXN-ROOM-TYPE       PIC X(10).
002100     05  RM-NEW-PRICE            PIC 9(05)V99.
002200     05  RM-NEW-AVAIL-FLAG       PIC X(01).
002300     05  FILLER                  PIC X(26) VALUE SPACES.
