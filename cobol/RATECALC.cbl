000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  RATECALC.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* RATECALC - COMMON RATE/AVERAGE SUBROUTINE FOR THE HOTEL BATCH
001100* SUITE.  CALLED BY ROOMUPDT, BKUPDT, BILUPDT AND ANALRPT ANY
001200* TIME ONE OF THEM NEEDS A PERCENTAGE OR AN AVERAGE ROUNDED THE
001300* SAME WAY EVERYWHERE - WE GOT TIRED OF FOUR DIFFERENT PROGRAMS
001400* ROUNDING REVENUE PERCENTAGES FOUR DIFFERENT WAYS.
001500*
001600* CALC-TYPE-SW SELECTS WHICH OF THE TWO CALCULATIONS TO RUN -
001700*   "A" - AVERAGE-CALC   - RESULT = CALC-SUM / CALC-COUNT
001800*   "P" - PERCENTAGE-CALC - RESULT = (CALC-NUMERATOR /
001900*                                      CALC-DENOMINATOR) * 100
002000* USED FOR ROOM AVERAGE PRICE, BOOKING CANCELLATION RATE, BILL
002100* COLLECTION RATE AND THE OCCUPANCY RATE ON THE DASHBOARD.
002200******************************************************************
002300* CHANGE LOG
002400*    03/14/89  RAO  0001  ORIGINAL PROGRAM - SPLIT OUT OF
002500*                         ROOMUPDT SO BKUPDT COULD SHARE IT.
002600*    11/02/90  RAO  0014  ADDED PERCENTAGE-CALC FOR THE NEW
002700*                         CANCELLATION RATE FIGURE ON THE
002800*                         BOOKING REPORT.
002900*    06/18/92  WJH  0033  COLLECTION RATE ON FINRPT WAS ROUNDING
003000*                         DOWN ON A TIE - CHANGED COMPUTE TO
003100*                         ROUNDED.
003200*    09/09/93  WJH  0041  GUARD AGAINST A ZERO DENOMINATOR -
003300*                         OCCRPT BLEW UP ON A PROPERTY WITH NO
003400*                         ROOMS LOADED YET.
003500*    02/27/96  TLK  0058  AVERAGE-CALC NOW ZEROES THE RESULT
003600*                         INSTEAD OF LEAVING IT UNCHANGED WHEN
003700*                         CALC-COUNT IS ZERO - ANALRPT WAS
003800*                         PRINTING LAST RUN'S AVERAGE.
003900*    01/06/99  TLK  0066  Y2K - NO DATE FIELDS IN THIS ROUTINE,
004000*                         REVIEWED AND SIGNED OFF PER THE
004100*                         CORPORATE Y2K CHECKLIST, NO CHANGE
004200*                         REQUIRED.
004300*    05/15/01  DMR  0079  RETURN-CD NOW SET TO 4 (NOT JUST LEFT
004400*                         NONZERO) WHEN THE DENOMINATOR IS ZERO,
004500*                         SO CALLERS CAN TEST IT CLEANLY.
004600*    09/12/03  DMR  0085  ADDED THE UPSI-0 TRACE SWITCH AND THE
004700*                         DOLLARS/CENTS TRACE VIEWS BELOW SO WE
004800*                         CAN DISPLAY A CALCULATION'S INPUTS
004900*                         WITHOUT A RECOMPILE WHEN ANALRPT'S
005000*                         OCCUPANCY RATE LOOKS WRONG.
005100*    04/06/06  KPW  0103  PERCENTAGE-CALC WAS COMPUTING INTO A
005200*                         4-DECIMAL TEMP FIELD ROUNDED, THEN
005300*                         MOVING THAT INTO THE 2-DECIMAL
005400*                         CALC-RESULT - A MOVE DOESN'T ROUND, SO
005500*                         THE SECOND STEP WAS QUIETLY CHOPPING
005600*                         OFF THE HUNDREDTHS INSTEAD OF ROUNDING
005700*                         THEM.  NOW COMPUTES CALC-RESULT ROUNDED
005800*                         DIRECTLY AT 2 DECIMALS, ONE STEP, NO
005900*                         TEMP FIELD.  DROPPED TEMP-RESULT AND
006000*                         ADDED A DOLLARS/CENTS TRACE VIEW OF
006100*                         CALC-NUMERATOR IN ITS PLACE BELOW.
006200******************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER. IBM-390.
006700 OBJECT-COMPUTER. IBM-390.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS VALID-CALC-SW IS "A" "P"
007100     UPSI-0.
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600 WORKING-STORAGE SECTION.
007700 01  MISC-FIELDS.
007800     05  FILLER                      PIC X(01).
007900
008000 LINKAGE SECTION.
008100 01  RATE-CALC-REC.
008200     05  CALC-TYPE-SW                PIC X(01).
008300         88  AVERAGE-CALC             VALUE "A".
008400         88  PERCENTAGE-CALC          VALUE "P".
008500     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
008600****** DOLLARS/CENTS SPLIT OF CALC-SUM - 900-TRACE-CALC ONLY
008700     05  CALC-SUM-X REDEFINES CALC-SUM.
008800         10  CS-DOLLARS               PIC S9(9).
008900         10  CS-CENTS                 PIC 99.
009000     05  CALC-COUNT                  PIC S9(7) COMP-3.
009100     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
009200****** DOLLARS/CENTS SPLIT OF CALC-NUMERATOR - 900-TRACE-CALC ONLY
009300     05  CALC-NUMERATOR-X REDEFINES CALC-NUMERATOR.
009400         10  CN-DOLLARS               PIC S9(9).
009500         10  CN-CENTS                 PIC 99.
009600     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
009700     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
009800****** DOLLARS/CENTS SPLIT OF CALC-RESULT - 900-TRACE-CALC ONLY
009900     05  CALC-RESULT-X REDEFINES CALC-RESULT.
010000         10  CR-DOLLARS               PIC S9(5).
010100         10  CR-CENTS                 PIC 99.
010200
010300 01  RETURN-CD                       PIC 9(4) COMP.
010400
010500 PROCEDURE DIVISION USING RATE-CALC-REC, RETURN-CD.
010600
010700 000-MAINLINE.
010800     MOVE ZERO TO RETURN-CD.
010900     IF AVERAGE-CALC
011000         PERFORM 100-CALC-AVERAGE
011100     ELSE IF PERCENTAGE-CALC
011200         PERFORM 200-CALC-PERCENTAGE
011300     ELSE
011400         MOVE 8 TO RETURN-CD.
011500     IF UPSI-0
011600         PERFORM 900-TRACE-CALC.
011700     GOBACK.
011800
011900 100-CALC-AVERAGE.
012000     IF CALC-COUNT = ZERO
012100         MOVE ZERO TO CALC-RESULT
012200         MOVE 4 TO RETURN-CD
012300     ELSE
012400         COMPUTE CALC-RESULT ROUNDED =
012500             CALC-SUM / CALC-COUNT.
012600
012700 200-CALC-PERCENTAGE.
012800*    09/09/93 WJH - ZERO DENOMINATOR GUARD, SEE CHANGE LOG 0041
012900     IF CALC-DENOMINATOR = ZERO
013000         MOVE ZERO TO CALC-RESULT
013100         MOVE 4 TO RETURN-CD
013200     ELSE
013300         COMPUTE CALC-RESULT ROUNDED =
013400             (CALC-NUMERATOR / CALC-DENOMINATOR) * 100.
013500
013600****** 09/12/03 DMR 0085 - TROUBLESHOOTING AID, UPSI-0 ONLY
013700 900-TRACE-CALC.
013800     DISPLAY "RATECALC TRACE - SUM/RESULT IN DOLLARS.CENTS".
013900     DISPLAY "  CALC-SUM    = " CS-DOLLARS "." CS-CENTS.
014000     DISPLAY "  CALC-NUMER  = " CN-DOLLARS "." CN-CENTS.
014100     DISPLAY "  CALC-RESULT = " CR-DOLLARS "." CR-CENTS.
