000100******************************************************************
000200* BILLMSTR.CPY
000300* BILL MASTER RECORD LAYOUT - ONE ENTRY PER BILL GENERATED AT
000400* CHECK-OUT.  FILE IS SEQUENTIAL, FIXED, KEPT IN THE ORDER BILLS
000500* WERE GENERATED.  BILL-ID IS THE UNIQUE KEY, BL-BOOKING-ID TIES
000600* THE BILL BACK TO ITS BOOKING-MASTER-REC (SEE BKNGMSTR.CPY) -
000700* BILEDIT/BILUPDT LOAD BOTH MASTERS AND SEARCH BY THESE KEYS THE
000800* SAME AS EVERY OTHER FILE IN THIS SYSTEM.
000900* GENERATED-DATE-X REDEFINES THE DATE SO THE MONTHLY REVENUE
001000* BREAK IN FINRPT/ANALRPT CAN TEST GEN-CCYY/GEN-MM WITHOUT AN
001100* UNSTRING.
001200* ONE FILLER BYTE CARRIED PAST THE LAST FIELD FOR FUTURE GROWTH -
001300* RECORD IS 43 BYTES ON DISK, NOT 42.
001400******************************************************************
001500 01  BILL-MASTER-REC.
001600     05  BILL-ID                 PIC X(12).
001700     05  BL-BOOKING-ID           PIC X(12).
001800     05  TOTAL-AMOUNT            PIC 9(07)V99.
001900     05  GENERATED-DATE          PIC 9(08).
002000     05  GENERATED-DATE-X REDEFINES GENERATED-DATE.
002100         10  GEN-CCYY            PIC 9(04).
002200         10  GEN-MM              PIC 9(02).
002300         10  GEN-DD              PIC 9(02).
002400     05  PAID-FLAG               PIC X(01).
002500         88  BILL-PAID           VALUE "Y".
002600         88  BILL-UNPAID         VALUE "N".
002700         88  VALID-PAID-FLAG     VALUES ARE "Y", "N".
002800     05  FILLER                  PIC X(01) VALUE SPACE.
