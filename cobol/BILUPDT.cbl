000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILUPDT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/21/89.
000700 DATE-COMPILED. 04/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BILUPDT - POSTS THE BILLING TRANSACTIONS THAT PASSED BILEDIT.
001100* A GENERATE-BILL REQUEST LOOKS UP THE BOOKING, LOOKS UP THE
001200* ROOM FOR ITS NIGHTLY RATE, COUNTS THE NIGHTS WITH NITECALC AND
001300* WRITES A NEW BILL AT PAID-FLAG 'N'.  A PAYMENT TURNS PAID-FLAG
001400* TO 'Y'.  REVENUE, OUTSTANDING, MONTHLY REVENUE AND THE
001500* COLLECTION RATE ARE ALL RE-DERIVED FROM THE BILL TABLE AFTER
001600* EVERY TRANSACTION IS APPLIED, SAME AS BKUPDT DOES FOR BOOKINGS.
001700******************************************************************
001800* CHANGE LOG
001900*    04/21/89  RAO  0008  ORIGINAL PROGRAM.
002000*    11/21/90  RAO  0021  GENERATED-DATE IS NOW THE RUN DATE
002100*                         PASSED IN ON THE PARM CARD, NOT TODAY'S
002200*                         SYSTEM DATE - LETS OPERATIONS RERUN A
002300*                         MISSED NIGHT WITHOUT BACKDATING THE
002400*                         SYSTEM CLOCK.
002500*    08/02/94  WJH  0048  MONTHLY REVENUE BREAK NOW COMPARES
002600*                         GEN-CCYY/GEN-MM AGAINST THE RUN-DATE
002700*                         YEAR/MONTH INSTEAD OF A HARD-CODED ONE.
002800*    03/09/97  TLK  0063  ADDED THE COLLECTION RATE FIGURE FOR
002900*                         THE FINANCIAL REPORT.
003000*    01/06/99  TLK  0074  Y2K - RUN-DATE AND GENERATED-DATE BOTH
003100*                         CARRIED AS FULL CCYYMMDD, REVIEWED PER
003200*                         CHECKLIST, NO CHANGE REQUIRED.
003300*    09/30/02  DMR  0094  REVIEWED MONTHLY REVENUE BREAK LOGIC
003400*                         FROM 0048 AGAINST THE NEW FISCAL
003500*                         CALENDAR - STILL KEYS OFF THE RUN-DATE
003600*                         YEAR/MONTH CORRECTLY, NO CHANGE REQUIRED.
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
004600     UPSI-0.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT
005000         ASSIGN TO UT-S-SYSOUT
005100         ORGANIZATION IS SEQUENTIAL.
005200
005300     SELECT ROOM-MASTER
005400         ASSIGN TO UT-S-ROOMMST
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS RFCODE.
005700
005800     SELECT BOOKING-MASTER
005900         ASSIGN TO UT-S-BKNGMST
006000         ACCESS MODE IS SEQUENTIAL
006100         FILE STATUS IS KFCODE.
006200
006300     SELECT BILL-MASTER
006400         ASSIGN TO UT-S-BILLMST
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS BFCODE.
006700
006800     SELECT BILL-MASTER-NEW
006900         ASSIGN TO UT-S-BILLNEW
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS NFCODE.
007200
007300     SELECT BILEDT-FILE
007400         ASSIGN TO UT-S-BILEDT
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS IFCODE.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 120 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                      PIC X(120).
008700
008800 FD  ROOM-MASTER
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 24 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ROOM-MASTER-REC.
009400     COPY ROOMMSTR.
009500
009600 FD  BOOKING-MASTER
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 65 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS BOOKING-MASTER-REC.
010200     COPY BKNGMSTR.
010300
010400 FD  BILL-MASTER
010500     RECORDING MODE IS F
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 43 CHARACTERS
010800     BLOCK CONTAINS 0 RECORDS
010900     DATA RECORD IS BILL-MASTER-REC.
011000     COPY BILLMSTR.
011100
011200****** REWRITTEN BILL MASTER - REPLACES BILL-MASTER
011300 FD  BILL-MASTER-NEW
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 43 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS BILL-MASTER-REC-NEW.
011900 01  BILL-MASTER-REC-NEW              PIC X(43).
012000 01  BILL-MASTER-REC-NEW-X REDEFINES BILL-MASTER-REC-NEW.
012100     05  BMN-BILL-ID                   PIC X(12).
012200     05  BMN-BOOKING-ID                PIC X(12).
012300     05  BMN-TOTAL-AMOUNT              PIC 9(07)V99.
012400     05  BMN-GENERATED-DATE            PIC 9(08).
012500     05  BMN-PAID-FLAG                 PIC X(01).
012600     05  FILLER                        PIC X(01).
012700
012800 FD  BILEDT-FILE
012900     RECORDING MODE IS F
013000     LABEL RECORDS ARE STANDARD
013100     RECORD CONTAINS 51 CHARACTERS
013200     BLOCK CONTAINS 0 RECORDS
013300     DATA RECORD IS BILL-TRXN-REC.
013400     COPY BLTRXN.
013500
013600 WORKING-STORAGE SECTION.
013700
013800 01  FILE-STATUS-CODES.
013900     05  IFCODE                      PIC X(02).
014000         88  NO-MORE-TRXN             VALUE "10".
014100     05  RFCODE                       PIC X(02).
014200         88  NO-MORE-ROOM-MASTER      VALUE "10".
014300     05  KFCODE                       PIC X(02).
014400         88  NO-MORE-BKNG-MASTER      VALUE "10".
014500     05  BFCODE                       PIC X(02).
014600         88  NO-MORE-BILL-MASTER      VALUE "10".
014700     05  NFCODE                       PIC X(02).
014800         88  CODE-WRITE               VALUE SPACES.
014900
015000 01  ROOM-TABLE-AREA.
015100     05  ROOM-TABLE-REC OCCURS 300 TIMES INDEXED BY ROOM-IDX.
015200         10  RT-ROOM-NUMBER           PIC X(05).
015300         10  RT-ROOM-TYPE             PIC X(10).
015400         10  RT-PRICE-PER-NIGHT       PIC 9(05)V99.
015500         10  RT-PRICE-PER-NIGHT-X REDEFINES
015600             RT-PRICE-PER-NIGHT       PIC 9(07).
015700         10  RT-AVAILABLE-FLAG        PIC X(01).
015800
015900 01  BOOKING-TABLE-AREA.
016000     05  BKNG-TABLE-REC OCCURS 2000 TIMES INDEXED BY BKNG-IDX.
016100         10  KT-BOOKING-ID            PIC X(12).
016200         10  KT-ROOM-NUMBER            PIC X(05).
016300         10  KT-CHECK-IN-DATE          PIC 9(08).
016400         10  KT-CHECK-OUT-DATE         PIC 9(08).
016500
016600 01  BILL-TABLE-AREA.
016700     05  BILL-TABLE-REC OCCURS 2000 TIMES INDEXED BY BILL-IDX.
016800         10  BLT-BILL-ID              PIC X(12).
016900         10  BLT-BOOKING-ID           PIC X(12).
017000         10  BLT-TOTAL-AMOUNT         PIC 9(07)V99.
017100         10  BLT-GENERATED-DATE       PIC 9(08).
017200****** CCYY/MM VIEW - 600-ACCUM-BILL-STATS MONTHLY BREAK, L4
017300         10  BLT-GENERATED-DATE-X REDEFINES BLT-GENERATED-DATE.
017400             15  BLT-GEN-CCYY          PIC 9(04).
017500             15  BLT-GEN-MM            PIC 9(02).
017600             15  BLT-GEN-DD            PIC 9(02).
017700         10  BLT-PAID-FLAG            PIC X(01).
017800
017900 01  COUNTERS-AND-ACCUMULATORS.
018000     05  RECORDS-READ                 PIC S9(7) COMP.
018100     05  RECORDS-WRITTEN              PIC S9(7) COMP.
018200     05  ROOMS-ON-TABLE               PIC S9(7) COMP.
018300     05  BKNGS-ON-TABLE               PIC S9(7) COMP.
018400     05  BILLS-ON-TABLE               PIC S9(7) COMP.
018500     05  PAID-BILL-COUNT              PIC S9(7) COMP.
018600     05  UNPAID-BILL-COUNT            PIC S9(7) COMP.
018700     05  TOTAL-REVENUE                PIC S9(9)V99 COMP-3.
018800     05  OUTSTANDING-AMOUNT           PIC S9(9)V99 COMP-3.
018900     05  MONTHLY-REVENUE              PIC S9(9)V99 COMP-3.
019000     05  COLLECTION-RATE              PIC S9(5)V99 COMP-3.
019100
019200 01  WS-RUN-DATE                      PIC 9(08) VALUE ZERO.
019300 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
019400     05  WS-RUN-CCYY                   PIC 9(04).
019500     05  WS-RUN-MM                     PIC 9(02).
019600     05  WS-RUN-DD                     PIC 9(02).
019700
019800 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
019900     88  NO-MORE-TRXN-RECS            VALUE "N".
020000
020100 01  ROOM-FOUND-SW                    PIC X(01) VALUE "N".
020200     88  ROOM-FOUND                   VALUE "Y".
020300
020400 01  BKNG-FOUND-SW                    PIC X(01) VALUE "N".
020500     88  BKNG-FOUND                   VALUE "Y".
020600
020700 01  BILL-FOUND-SW                    PIC X(01) VALUE "N".
020800     88  BILL-FOUND                   VALUE "Y".
020900
021000 01  NITE-CALC-REC.
021100     05  NC-CHECK-IN-DATE             PIC 9(08).
021200     05  NC-CHECK-OUT-DATE            PIC 9(08).
021300     05  NC-NUM-NIGHTS                PIC S9(05) COMP-3.
021400 01  NITECALC-RETURN-CD               PIC 9(4) COMP.
021500
021600 01  RATE-CALC-REC.
021700     05  CALC-TYPE-SW                PIC X(01).
021800         88  AVERAGE-CALC             VALUE "A".
021900         88  PERCENTAGE-CALC          VALUE "P".
022000     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
022100     05  CALC-COUNT                  PIC S9(7) COMP-3.
022200     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
022300     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
022400     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
022500 01  RATECALC-RETURN-CD              PIC 9(4) COMP.
022600
022700 COPY ABENDREC.
022800
022900 PROCEDURE DIVISION.
023000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023100     PERFORM 100-MAINLINE THRU 100-EXIT
023200         UNTIL NO-MORE-TRXN-RECS.
023300     PERFORM 600-ACCUM-BILL-STATS THRU 600-EXIT.
023400     PERFORM 900-CLEANUP THRU 900-EXIT.
023500     MOVE ZERO TO RETURN-CODE.
023600     GOBACK.
023700
023800 000-HOUSEKEEPING.
023900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024000     OPEN INPUT  ROOM-MASTER, BOOKING-MASTER, BILL-MASTER,
024100                 BILEDT-FILE.
024200     OPEN OUTPUT BILL-MASTER-NEW, SYSOUT.
024300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
024500     SET ROOM-IDX TO 1.
024600     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
024700         UNTIL NO-MORE-ROOM-MASTER.
024800     SET BKNG-IDX TO 1.
024900     PERFORM 060-LOAD-BKNG-TABLE THRU 060-EXIT
025000         UNTIL NO-MORE-BKNG-MASTER.
025100     SET BILL-IDX TO 1.
025200     PERFORM 070-LOAD-BILL-TABLE THRU 070-EXIT
025300         UNTIL NO-MORE-BILL-MASTER.
025400     READ BILEDT-FILE INTO BILL-TRXN-REC
025500         AT END
025600             MOVE "N" TO MORE-TRXN-SW
025700     END-READ.
025800 000-EXIT.
025900     EXIT.
026000
026100 050-LOAD-ROOM-TABLE.
026200     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
026300     READ ROOM-MASTER
026400         AT END
026500             GO TO 050-EXIT
026600     END-READ.
026700     MOVE ROOM-NUMBER      TO RT-ROOM-NUMBER (ROOM-IDX).
026800     MOVE ROOM-TYPE        TO RT-ROOM-TYPE (ROOM-IDX).
026900     MOVE PRICE-PER-NIGHT  TO RT-PRICE-PER-NIGHT (ROOM-IDX).
027000     MOVE AVAILABLE-FLAG   TO RT-AVAILABLE-FLAG (ROOM-IDX).
027100     ADD +1 TO ROOMS-ON-TABLE.
027200     SET ROOM-IDX UP BY 1.
027300 050-EXIT.
027400     EXIT.
027500
027600 060-LOAD-BKNG-TABLE.
027700     MOVE "060-LOAD-BKNG-TABLE" TO PARA-NAME.
027800     READ BOOKING-MASTER
027900         AT END
028000             GO TO 060-EXIT
028100     END-READ.
028200     MOVE BOOKING-ID      TO KT-BOOKING-ID (BKNG-IDX).
028300     MOVE BK-ROOM-NUMBER  TO KT-ROOM-NUMBER (BKNG-IDX).
028400     MOVE CHECK-IN-DATE   TO KT-CHECK-IN-DATE (BKNG-IDX).
028500     MOVE CHECK-OUT-DATE  TO KT-CHECK-OUT-DATE (BKNG-IDX).
028600     ADD +1 TO BKNGS-ON-TABLE.
028700     SET BKNG-IDX UP BY 1.
028800 060-EXIT.
028900     EXIT.
029000
029100 070-LOAD-BILL-TABLE.
029200     MOVE "070-LOAD-BILL-TABLE" TO PARA-NAME.
029300     READ BILL-MASTER
029400         AT END
029500             GO TO 070-EXIT
029600     END-READ.
029700     MOVE BILL-ID         TO BLT-BILL-ID (BILL-IDX).
029800     MOVE BL-BOOKING-ID   TO BLT-BOOKING-ID (BILL-IDX).
029900     MOVE TOTAL-AMOUNT    TO BLT-TOTAL-AMOUNT (BILL-IDX).
030000     MOVE GENERATED-DATE  TO BLT-GENERATED-DATE (BILL-IDX).
030100     MOVE PAID-FLAG       TO BLT-PAID-FLAG (BILL-IDX).
030200     ADD +1 TO BILLS-ON-TABLE.
030300     SET BILL-IDX UP BY 1.
030400 070-EXIT.
030500     EXIT.
030600
030700 100-MAINLINE.
030800     MOVE "100-MAINLINE" TO PARA-NAME.
030900     ADD +1 TO RECORDS-READ.
031000     IF BL-TRXN-GENERATE
031100         PERFORM 400-GENERATE-BILL THRU 400-EXIT
031200     ELSE IF BL-TRXN-PAYMENT
031300         PERFORM 450-APPLY-PAYMENT THRU 450-EXIT.
031400     ADD +1 TO RECORDS-WRITTEN.
031500     READ BILEDT-FILE INTO BILL-TRXN-REC
031600         AT END
031700             MOVE "N" TO MORE-TRXN-SW
031800     END-READ.
031900 100-EXIT.
032000     EXIT.
032100
032200****** RULE L2 - NIGHTS TIMES RATE, EXACT, NO ROUNDING NEEDED
032300 400-GENERATE-BILL.
032400     MOVE "400-GENERATE-BILL" TO PARA-NAME.
032500     PERFORM 490-FIND-BKNG THRU 490-EXIT.
032600     IF NOT BKNG-FOUND
032700         GO TO 400-EXIT.
032800     PERFORM 495-FIND-ROOM THRU 495-EXIT.
032900     IF NOT ROOM-FOUND
033000         GO TO 400-EXIT.
033100     MOVE KT-CHECK-IN-DATE (BKNG-IDX)  TO NC-CHECK-IN-DATE.
033200     MOVE KT-CHECK-OUT-DATE (BKNG-IDX) TO NC-CHECK-OUT-DATE.
033300     CALL "NITECALC" USING NITE-CALC-REC, NITECALC-RETURN-CD.
033400     ADD +1 TO BILLS-ON-TABLE.
033500     SET BILL-IDX TO BILLS-ON-TABLE.
033600     MOVE BL-TRXN-BILL-ID    TO BLT-BILL-ID (BILL-IDX).
033700     MOVE BL-TRXN-BOOKING-ID TO BLT-BOOKING-ID (BILL-IDX).
033800     COMPUTE BLT-TOTAL-AMOUNT (BILL-IDX) =
033900         NC-NUM-NIGHTS * RT-PRICE-PER-NIGHT (ROOM-IDX).
034000     MOVE WS-RUN-DATE        TO BLT-GENERATED-DATE (BILL-IDX).
034100     MOVE "N"                TO BLT-PAID-FLAG (BILL-IDX).
034200 400-EXIT.
034300     EXIT.
034400
034500 450-APPLY-PAYMENT.
034600     MOVE "450-APPLY-PAYMENT" TO PARA-NAME.
034700     MOVE "N" TO BILL-FOUND-SW.
034800     SET BILL-IDX TO 1.
034900     SEARCH BILL-TABLE-REC
035000         AT END
035100             NEXT SENTENCE
035200         WHEN BLT-BILL-ID (BILL-IDX) = BL-TRXN-BILL-ID
035300             MOVE "Y" TO BILL-FOUND-SW
035400     END-SEARCH.
035500     IF BILL-FOUND
035600         MOVE "Y" TO BLT-PAID-FLAG (BILL-IDX).
035700 450-EXIT.
035800     EXIT.
035900
036000 490-FIND-BKNG.
036100     MOVE "490-FIND-BKNG" TO PARA-NAME.
036200     MOVE "N" TO BKNG-FOUND-SW.
036300     SET BKNG-IDX TO 1.
036400     SEARCH BKNG-TABLE-REC
036500         AT END
036600             NEXT SENTENCE
036700         WHEN KT-BOOKING-ID (BKNG-IDX) = BL-TRXN-BOOKING-ID
036800             MOVE "Y" TO BKNG-FOUND-SW
036900     END-SEARCH.
037000 490-EXIT.
037100     EXIT.
037200
037300 495-FIND-ROOM.
037400     MOVE "495-FIND-ROOM" TO PARA-NAME.
037500     MOVE "N" TO ROOM-FOUND-SW.
037600     SET ROOM-IDX TO 1.
037700     SEARCH ROOM-TABLE-REC
037800         AT END
037900             NEXT SENTENCE
038000         WHEN RT-ROOM-NUMBER (ROOM-IDX) = KT-ROOM-NUMBER (BKNG-IDX)
038100             MOVE "Y" TO ROOM-FOUND-SW
038200     END-SEARCH.
038300 495-EXIT.
038400     EXIT.
038500
038600****** RULES L3/L4/L5 - RE-DERIVED FROM THE BILL TABLE
038700 600-ACCUM-BILL-STATS.
038800     MOVE "600-ACCUM-BILL-STATS" TO PARA-NAME.
038900     PERFORM 610-ACCUM-ONE-BILL THRU 610-EXIT
039000         VARYING BILL-IDX FROM 1 BY 1
039100         UNTIL BILL-IDX > BILLS-ON-TABLE.
039200     MOVE "P" TO CALC-TYPE-SW.
039300     MOVE TOTAL-REVENUE TO CALC-NUMERATOR.
039400     COMPUTE CALC-DENOMINATOR =
039500         TOTAL-REVENUE + OUTSTANDING-AMOUNT.
039600     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
039700     MOVE CALC-RESULT TO COLLECTION-RATE.
039800 600-EXIT.
039900     EXIT.
040000
040100 610-ACCUM-ONE-BILL.
040200     IF BLT-PAID-FLAG (BILL-IDX) = "Y"
040300         ADD +1 TO PAID-BILL-COUNT
040400         ADD BLT-TOTAL-AMOUNT (BILL-IDX) TO TOTAL-REVENUE
040500         IF BLT-GEN-CCYY (BILL-IDX) = WS-RUN-CCYY
040600              AND BLT-GEN-MM (BILL-IDX) = WS-RUN-MM
040700             ADD BLT-TOTAL-AMOUNT (BILL-IDX) TO MONTHLY-REVENUE
040800         END-IF
040900     ELSE
041000         ADD +1 TO UNPAID-BILL-COUNT
041100         ADD BLT-TOTAL-AMOUNT (BILL-IDX) TO OUTSTANDING-AMOUNT.
041200 610-EXIT.
041300     EXIT.
041400
041500 900-CLEANUP.
041600     MOVE "900-CLEANUP" TO PARA-NAME.
041700     PERFORM 910-REWRITE-ONE-BILL THRU 910-EXIT
041800         VARYING BILL-IDX FROM 1 BY 1
041900         UNTIL BILL-IDX > BILLS-ON-TABLE.
042000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042100     DISPLAY "** BILUPDT RECORDS READ     **" RECORDS-READ.
042200     DISPLAY "** BILUPDT RECORDS WRITTEN  **" RECORDS-WRITTEN.
042300     DISPLAY "** BILUPDT PAID BILLS       **" PAID-BILL-COUNT.
042400     DISPLAY "** BILUPDT UNPAID BILLS     **" UNPAID-BILL-COUNT.
042500     DISPLAY "** BILUPDT TOTAL REVENUE    **" TOTAL-REVENUE.
042600     DISPLAY "** BILUPDT OUTSTANDING AMT  **" OUTSTANDING-AMOUNT.
042700     DISPLAY "** BILUPDT MONTHLY REVENUE  **" MONTHLY-REVENUE.
042800     DISPLAY "** BILUPDT COLLECTION RATE  **" COLLECTION-RATE.
042900     DISPLAY "******** NORMAL END OF JOB BILUPDT ********".
043000 900-EXIT.
043100     EXIT.
043200
043300 910-REWRITE-ONE-BILL.
043400     MOVE SPACES TO BILL-MASTER-REC-NEW.
043500     MOVE BLT-BILL-ID (BILL-IDX)         TO BMN-BILL-ID.
043600     MOVE BLT-BOOKING-ID (BILL-IDX)      TO BMN-BOOKING-ID.
043700     MOVE BLT-TOTAL-AMOUNT (BILL-IDX)    TO BMN-TOTAL-AMOUNT.
043800     MOVE BLT-GENERATED-DATE (BILL-IDX)  TO BMN-GENERATED-DATE.
043900     MOVE BLT-PAID-FLAG (BILL-IDX)       TO BMN-PAID-FLAG.
044000     WRITE BILL-MASTER-NEW FROM BILL-MASTER-REC-NEW.
044100 910-EXIT.
044200     EXIT.
044300
044400 700-CLOSE-FILES.
044500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
044600     CLOSE ROOM-MASTER, BOOKING-MASTER, BILL-MASTER,
044700           BILL-MASTER-NEW, BILEDT-FILE, SYSOUT.
044800 700-EXIT.
044900     EXIT.
045000
045100 1000-ABEND-RTN.
045200     WRITE SYSOUT-REC FROM ABEND-REC.
045300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
045400     DISPLAY "*** ABNORMAL END OF JOB - BILUPDT ***" UPON CONSOLE.
045500     DIVIDE ZERO-VAL INTO ONE-VAL.
