000100******************************************************************
000200* USERMSTR.CPY
000300* USER MASTER RECORD LAYOUT - ONE ENTRY PER SYSTEM USER ALLOWED
000400* TO RUN THE FRONT-DESK TRANSACTIONS THAT FEED THIS SYSTEM'S
000500* EDIT PROGRAMS.  FILE IS SEQUENTIAL, FIXED, KEPT IN THE ORDER
000600* USERS WERE ADDED.  USER-ID IS THE UNIQUE KEY - USRMAINT LOADS
000700* THE WHOLE MASTER INTO A TABLE AND SEARCHES IT THE SAME AS
000800* EVERY OTHER FILE IN THIS SYSTEM.
000900* ROLE-CODE-X REDEFINES ROLE-CODE AS A ONE-BYTE SHORTHAND THE
001000* SECURITY LOG PRINTS INSTEAD OF THE FULL ROLE NAME.
001100* ONE FILLER BYTE CARRIED PAST THE LAST FIELD FOR FUTURE GROWTH -
001200* RECORD IS 43 BYTES ON DISK, NOT 42.
001300******************************************************************
001400 01  USER-MASTER-REC.
001500     05  USER-ID                 PIC X(10).
001600     05  USER-PASSWORD           PIC X(20).
001700     05  ROLE-CODE               PIC X(12).
001800         88  ROLE-MANAGER        VALUE "MANAGER     ".
001900         88  ROLE-RECEPTIONIST   VALUE "RECEPTIONIST".
002000         88  VALID-ROLE-CODE     VALUES ARE "MANAGER     ",
002100             "RECEPTIONIST".
002200     05  ROLE-CODE-X REDEFINES ROLE-CODE.
002300         10  ROLE-CODE-1         PIC X(01).
002400         10  FILLER              PIC X(11).
002500     05  FILLER                  PIC X(01) VALUE SPACE.
