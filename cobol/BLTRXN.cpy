000100******************************************************************
000200* BLTRXN.CPY
000300* BILL TRANSACTION RECORD - ONE PER GENERATE-BILL OR PAYMENT
000400* REQUEST KEYED IN AT THE FRONT DESK.  BILEDIT VALIDATES THESE
000500* AGAINST BOOKING-TABLE AND BILL-TABLE, BILUPDT APPLIES THE ONES
000600* THAT PASS.
000700******************************************************************
000800 01  BILL-TRXN-REC.
000900     05  BL-TRXN-CODE            PIC X(02).
001000         88  BL-TRXN-GENERATE    VALUE "GB".
001100         88  BL-TRXN-PAYMENT     VALUE "PY".
001200         88  VALID-BL-TRXN-CODE  VALUES ARE "GB", "PY".
001300     05  BL-TRXN-BILL-ID         PIC X(12).
001400     05  BL-TRXN-BOOKING-ID      PIC X(12).
001500     05  BL-TRXN-PAY-AMOUNT      PIC 9(07)V99.
001600     05  FILLER                  PIC X(16) VALUE SPACES.
