000100******************************************************************
000200* BKNGMSTR.CPY
000300* BOOKING MASTER RECORD LAYOUT - ONE ENTRY PER BOOKING TAKEN,
000400* ACTIVE OR CANCELLED.  FILE IS SEQUENTIAL, FIXED, KEPT IN
000500* ARRIVAL ORDER (THE ORDER BOOKINGS WERE POSTED) - THE ANALYTICAL
000600* AND OCCUPANCY REPORTS RE-ORDER BY CHECK-IN-DATE AS THEY READ.
000700* BOOKING-ID IS THE UNIQUE KEY - SEE ROOMMSTR.CPY REMARKS ON HOW
000800* KEYED LOOKUP IS DONE AGAINST A SEQUENTIAL FILE IN THIS SHOP.
000900* CHECK-IN-DATE-X AND CHECK-OUT-DATE-X REDEFINE THE TWO DATE
001000* FIELDS SO NITECALC CAN BE HANDED THE YY/MM/DD PIECES WITHOUT
001100* UNSTRINGING THEM EVERY TIME - SEE NITECALC.CBL LINKAGE.
001200* ONE FILLER BYTE CARRIED PAST THE LAST FIELD FOR FUTURE GROWTH -
001300* RECORD IS 65 BYTES ON DISK, NOT 64.
001400******************************************************************
001500 01  BOOKING-MASTER-REC.
001600     05  BOOKING-ID              PIC X(12).
001700     05  CUSTOMER-NAME           PIC X(30).
001800     05  BK-ROOM-NUMBER          PIC X(05).
001900     05  CHECK-IN-DATE           PIC 9(08).
002000     05  CHECK-IN-DATE-X REDEFINES CHECK-IN-DATE.
002100         10  CHECK-IN-CCYY       PIC 9(04).
002200         10  CHECK-IN-MM         PIC 9(02).
002300         10  CHECK-IN-DD         PIC 9(02).
002400     05  CHECK-OUT-DATE          PIC 9(08).
002500     05  CHECK-OUT-DATE-X REDEFINES CHECK-OUT-DATE.
002600         10  CHECK-OUT-CCYY      PIC 9(04).
002700         10  CHECK-OUT-MM        PIC 9(02).
002800         10  CHECK-OUT-DD        PIC 9(02).
002900     05  ACTIVE-FLAG             PIC X(01).
003000         88  BOOKING-ACTIVE      VALUE "Y".
003100         88  BOOKING-INACTIVE    VALUE "N".
003200         88  VALID-ACTIVE-FLAG   VALUES ARE "Y", "N".
003300     05  FILLER                  PIC X(01) VALUE SPACE.
