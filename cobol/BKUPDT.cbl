000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BKUPDT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/13/89.
000700 DATE-COMPILED. 04/13/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BKUPDT - POSTS THE BOOKING TRANSACTIONS THAT PASSED BKEDIT.
001100* A NEW BOOKING IS ADDED TO THE BOOKING MASTER WITH ACTIVE-FLAG
001200* 'Y' AND TURNS THE ROOM'S AVAILABLE-FLAG TO 'N'; A CANCEL TURNS
001300* THE BOOKING'S ACTIVE-FLAG BACK TO 'N' AND FREES THE ROOM AGAIN.
001400* BOTH THE BOOKING MASTER AND THE ROOM MASTER ARE RE-WRITTEN.
001500* NOTE FOR OPERATIONS - THIS STEP MUST RUN BEFORE ROOMUPDT IN THE
001600* NIGHTLY STREAM; ROOMUPDT PICKS UP THE ROOM MASTER THIS STEP
001700* PRODUCES AND APPLIES THE ROOM-MAINTENANCE TRANSACTIONS ON TOP
001800* OF TODAY'S BOOKING ACTIVITY, NOT THE OTHER WAY AROUND.
001900******************************************************************
002000* CHANGE LOG
002100*    04/13/89  RAO  0006  ORIGINAL PROGRAM.
002200*    11/16/90  RAO  0019  CANCEL NOW LOOKS UP THE ROOM BY THE
002300*                         BOOKING'S OWN ROOM NUMBER INSTEAD OF
002400*                         TRUSTING THE TRANSACTION RECORD, WHICH
002500*                         THE CANCEL CARD DOESN'T EVEN CARRY.
002600*    07/21/94  WJH  0047  STATISTICS NOW RE-DERIVED FROM THE
002700*                         BOOKING TABLE AFTER ALL TRANSACTIONS ARE
002800*                         APPLIED, NOT ACCUMULATED ON THE FLY -
002900*                         A CANCEL OF A BOOKING POSTED EARLIER IN
003000*                         THE SAME RUN WAS DOUBLE-COUNTING NIGHTS.
003100*    03/02/97  TLK  0062  ADDED THE CANCELLATION RATE FIGURE FOR
003200*                         THE BOOKING SECTION OF THE ANALYTICAL
003300*                         REPORT.
003400*    01/06/99  TLK  0072  Y2K - CHECK-IN/CHECK-OUT DATES CARRIED
003500*                         AS FULL CCYYMMDD, NITECALC ALREADY
003600*                         Y2K-CLEAN PER ITS OWN LOG, NO CHANGE.
003700*    09/18/03  DMR  0086  ADDED THE UPSI-0 TRACE SWITCH, SAME AS
003800*                         RATECALC, TO DISPLAY ONE BOOKING ROW AT
003900*                         A TIME WHEN THE NIGHTS TOTAL LOOKS OFF.
004000*    05/16/06  KPW  0107  RE-CHECKED THE CALC-RESULT MOVE INTO
004100*                         CANCELLATION-RATE AGAINST THE RATECALC
004200*                         FIX NOTED IN RATECALC'S OWN LOG (0103) -
004300*                         BOTH FIELDS ARE 2-DECIMAL COMP-3 SO
004400*                         NOTHING IS LOST ON THIS MOVE.  NO CHANGE
004500*                         NEEDED HERE NOW THAT RATECALC HANDS BACK
004600*                         A GENUINELY ROUNDED FIGURE.
004700******************************************************************
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
005600     UPSI-0.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000         ASSIGN TO UT-S-SYSOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT ROOM-MASTER
006400         ASSIGN TO UT-S-ROOMMST
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS RFCODE.
006700
006800     SELECT ROOM-MASTER-NEW
006900         ASSIGN TO UT-S-ROOMNEW
007000         ACCESS MODE IS SEQUENTIAL
007100         FILE STATUS IS NFCODE.
007200
007300     SELECT BOOKING-MASTER
007400         ASSIGN TO UT-S-BKNGMST
007500         ACCESS MODE IS SEQUENTIAL
007600         FILE STATUS IS BFCODE.
007700
007800     SELECT BOOKING-MASTER-NEW
007900         ASSIGN TO UT-S-BKNGNEW
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS GFCODE.
008200
008300     SELECT BKEDT-FILE
008400         ASSIGN TO UT-S-BKEDT
008500         ACCESS MODE IS SEQUENTIAL
008600         FILE STATUS IS IFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  SYSOUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 120 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS SYSOUT-REC.
009600 01  SYSOUT-REC                      PIC X(120).
009700
009800 FD  ROOM-MASTER
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 24 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS ROOM-MASTER-REC.
010400     COPY ROOMMSTR.
010500
010600****** REWRITTEN ROOM MASTER - FEEDS ROOMUPDT'S NEXT RUN
010700 FD  ROOM-MASTER-NEW
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 24 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS ROOM-MASTER-REC-NEW.
011300 01  ROOM-MASTER-REC-NEW              PIC X(24).
011400 01  ROOM-MASTER-REC-NEW-X REDEFINES ROOM-MASTER-REC-NEW.
011500     05  RMN-ROOM-NUMBER               PIC X(05).
011600     05  RMN-ROOM-TYPE                 PIC X(10).
011700     05  RMN-PRICE-PER-NIGHT           PIC 9(05)V99.
011800     05  RMN-AVAILABLE-FLAG            PIC X(01).
011900     05  FILLER                        PIC X(01).
012000
012100 FD  BOOKING-MASTER
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 65 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS BOOKING-MASTER-REC.
012700     COPY BKNGMSTR.
012800
012900****** REWRITTEN BOOKING MASTER - REPLACES BOOKING-MASTER
013000 FD  BOOKING-MASTER-NEW
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 65 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS BOOKING-MASTER-REC-NEW.
013600 01  BOOKING-MASTER-REC-NEW           PIC X(65).
013700 01  BOOKING-MASTER-REC-NEW-X REDEFINES BOOKING-MASTER-REC-NEW.
013800     05  BMN-BOOKING-ID                PIC X(12).
013900     05  BMN-CUSTOMER-NAME              PIC X(30).
014000     05  BMN-ROOM-NUMBER                PIC X(05).
014100     05  BMN-CHECK-IN-DATE               PIC 9(08).
014200     05  BMN-CHECK-OUT-DATE              PIC 9(08).
014300     05  BMN-ACTIVE-FLAG                 PIC X(01).
014400     05  FILLER                          PIC X(01).
014500
014600 FD  BKEDT-FILE
014700     RECORDING MODE IS F
014800     LABEL RECORDS ARE STANDARD
014900     RECORD CONTAINS 64 CHARACTERS
015000     BLOCK CONTAINS 0 RECORDS
015100     DATA RECORD IS BOOKING-TRXN-REC.
015200     COPY BKTRXN.
015300
015400 WORKING-STORAGE SECTION.
015500
015600 01  FILE-STATUS-CODES.
015700     05  IFCODE                      PIC X(02).
015800         88  NO-MORE-TRXN             VALUE "10".
015900     05  RFCODE                       PIC X(02).
016000         88  NO-MORE-ROOM-MASTER      VALUE "10".
016100     05  NFCODE                       PIC X(02).
016200         88  CODE-WRITE               VALUE SPACES.
016300     05  BFCODE                       PIC X(02).
016400         88  NO-MORE-BKNG-MASTER      VALUE "10".
016500     05  GFCODE                       PIC X(02).
016600         88  CODE-WRITE-BKNG          VALUE SPACES.
016700
016800 01  ROOM-TABLE-AREA.
016900     05  ROOM-TABLE-REC OCCURS 300 TIMES INDEXED BY ROOM-IDX.
017000         10  RT-ROOM-NUMBER           PIC X(05).
017100         10  RT-ROOM-TYPE             PIC X(10).
017200         10  RT-PRICE-PER-NIGHT       PIC 9(05)V99.
017300         10  RT-PRICE-PER-NIGHT-X REDEFINES
017400             RT-PRICE-PER-NIGHT       PIC 9(07).
017500         10  RT-AVAILABLE-FLAG        PIC X(01).
017600
017700 01  BOOKING-TABLE-AREA.
017800     05  BKNG-TABLE-REC OCCURS 2000 TIMES INDEXED BY BKNG-IDX.
017900         10  BT-BOOKING-ID            PIC X(12).
018000         10  BT-CUSTOMER-NAME         PIC X(30).
018100         10  BT-ROOM-NUMBER           PIC X(05).
018200         10  BT-CHECK-IN-DATE         PIC 9(08).
018300****** CCYY/MM/DD VIEW - 950-TRACE-ONE-BKNG ONLY, SEE LOG 0086
018400         10  BT-CHECK-IN-DATE-X REDEFINES BT-CHECK-IN-DATE.
018500             15  BT-IN-CCYY            PIC 9(04).
018600             15  BT-IN-MM              PIC 9(02).
018700             15  BT-IN-DD              PIC 9(02).
018800         10  BT-CHECK-OUT-DATE        PIC 9(08).
018900         10  BT-ACTIVE-FLAG           PIC X(01).
019000
019100 01  COUNTERS-AND-ACCUMULATORS.
019200     05  RECORDS-READ                 PIC S9(7) COMP.
019300     05  RECORDS-WRITTEN              PIC S9(7) COMP.
019400     05  ROOMS-ON-TABLE               PIC S9(7) COMP.
019500     05  BKNGS-ON-TABLE               PIC S9(7) COMP.
019600     05  TOTAL-BOOKING-COUNT          PIC S9(7) COMP.
019700     05  ACTIVE-BOOKING-COUNT         PIC S9(7) COMP.
019800     05  CANCELLED-BOOKING-COUNT      PIC S9(7) COMP.
019900     05  TOTAL-ACTIVE-NIGHTS          PIC S9(9) COMP-3.
020000     05  CANCELLATION-RATE            PIC S9(5)V99 COMP-3.
020100
020200 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
020300     88  NO-MORE-TRXN-RECS            VALUE "N".
020400
020500 01  ROOM-FOUND-SW                    PIC X(01) VALUE "N".
020600     88  ROOM-FOUND                   VALUE "Y".
020700
020800 01  BKNG-FOUND-SW                    PIC X(01) VALUE "N".
020900     88  BKNG-FOUND                   VALUE "Y".
021000
021100 01  WS-CANCEL-ROOM-NUMBER            PIC X(05) VALUE SPACES.
021200
021300 01  NITE-CALC-REC.
021400     05  NC-CHECK-IN-DATE             PIC 9(08).
021500     05  NC-CHECK-OUT-DATE            PIC 9(08).
021600     05  NC-NUM-NIGHTS                PIC S9(05) COMP-3.
021700 01  NITECALC-RETURN-CD               PIC 9(4) COMP.
021800
021900 01  RATE-CALC-REC.
022000     05  CALC-TYPE-SW                PIC X(01).
022100         88  AVERAGE-CALC             VALUE "A".
022200         88  PERCENTAGE-CALC          VALUE "P".
022300     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
022400     05  CALC-COUNT                  PIC S9(7) COMP-3.
022500     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
022600     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
022700     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
022800 01  RATECALC-RETURN-CD              PIC 9(4) COMP.
022900
023000 COPY ABENDREC.
023100
023200 PROCEDURE DIVISION.
023300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023400     PERFORM 100-MAINLINE THRU 100-EXIT
023500         UNTIL NO-MORE-TRXN-RECS.
023600     PERFORM 600-ACCUM-BKNG-STATS THRU 600-EXIT.
023700     PERFORM 900-CLEANUP THRU 900-EXIT.
023800     MOVE ZERO TO RETURN-CODE.
023900     GOBACK.
024000
024100 000-HOUSEKEEPING.
024200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024300     OPEN INPUT  ROOM-MASTER, BOOKING-MASTER, BKEDT-FILE.
024400     OPEN OUTPUT ROOM-MASTER-NEW, BOOKING-MASTER-NEW, SYSOUT.
024500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
024600     SET ROOM-IDX TO 1.
024700     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
024800         UNTIL NO-MORE-ROOM-MASTER.
024900     SET BKNG-IDX TO 1.
025000     PERFORM 060-LOAD-BKNG-TABLE THRU 060-EXIT
025100         UNTIL NO-MORE-BKNG-MASTER.
025200     READ BKEDT-FILE INTO BOOKING-TRXN-REC
025300         AT END
025400             MOVE "N" TO MORE-TRXN-SW
025500     END-READ.
025600 000-EXIT.
025700     EXIT.
025800
025900 050-LOAD-ROOM-TABLE.
026000     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
026100     READ ROOM-MASTER
026200         AT END
026300             GO TO 050-EXIT
026400     END-READ.
026500     MOVE ROOM-NUMBER      TO RT-ROOM-NUMBER (ROOM-IDX).
026600     MOVE ROOM-TYPE        TO RT-ROOM-TYPE (ROOM-IDX).
026700     MOVE PRICE-PER-NIGHT  TO RT-PRICE-PER-NIGHT (ROOM-IDX).
026800     MOVE AVAILABLE-FLAG   TO RT-AVAILABLE-FLAG (ROOM-IDX).
026900     ADD +1 TO ROOMS-ON-TABLE.
027000     SET ROOM-IDX UP BY 1.
027100 050-EXIT.
027200     EXIT.
027300
027400 060-LOAD-BKNG-TABLE.
027500     MOVE "060-LOAD-BKNG-TABLE" TO PARA-NAME.
027600     READ BOOKING-MASTER
027700         AT END
027800             GO TO 060-EXIT
027900     END-READ.
028000     MOVE BOOKING-ID      TO BT-BOOKING-ID (BKNG-IDX).
028100     MOVE CUSTOMER-NAME   TO BT-CUSTOMER-NAME (BKNG-IDX).
028200     MOVE BK-ROOM-NUMBER  TO BT-ROOM-NUMBER (BKNG-IDX).
028300     MOVE CHECK-IN-DATE   TO BT-CHECK-IN-DATE (BKNG-IDX).
028400     MOVE CHECK-OUT-DATE  TO BT-CHECK-OUT-DATE (BKNG-IDX).
028500     MOVE ACTIVE-FLAG     TO BT-ACTIVE-FLAG (BKNG-IDX).
028600     ADD +1 TO BKNGS-ON-TABLE.
028700     SET BKNG-IDX UP BY 1.
028800 060-EXIT.
028900     EXIT.
029000
029100 100-MAINLINE.
029200     MOVE "100-MAINLINE" TO PARA-NAME.
029300     ADD +1 TO RECORDS-READ.
029400     IF BK-TRXN-NEW-BKNG
029500         PERFORM 400-POST-BOOKING THRU 400-EXIT
029600     ELSE IF BK-TRXN-CANCEL
029700         PERFORM 450-CANCEL-BOOKING THRU 450-EXIT.
029800     ADD +1 TO RECORDS-WRITTEN.
029900     READ BKEDT-FILE INTO BOOKING-TRXN-REC
030000         AT END
030100             MOVE "N" TO MORE-TRXN-SW
030200     END-READ.
030300 100-EXIT.
030400     EXIT.
030500
030600****** RULE B4 - POST A VALIDATED NEW BOOKING, ROOM GOES OCCUPIED
030700 400-POST-BOOKING.
030800     MOVE "400-POST-BOOKING" TO PARA-NAME.
030900     ADD +1 TO BKNGS-ON-TABLE.
031000     SET BKNG-IDX TO BKNGS-ON-TABLE.
031100     MOVE BK-TRXN-BOOKING-ID  TO BT-BOOKING-ID (BKNG-IDX).
031200     MOVE BK-TRXN-CUST-NAME   TO BT-CUSTOMER-NAME (BKNG-IDX).
031300     MOVE BK-TRXN-ROOM-NUMBER TO BT-ROOM-NUMBER (BKNG-IDX).
031400     MOVE BK-TRXN-CHECK-IN    TO BT-CHECK-IN-DATE (BKNG-IDX).
031500     MOVE BK-TRXN-CHECK-OUT   TO BT-CHECK-OUT-DATE (BKNG-IDX).
031600     MOVE "Y"                 TO BT-ACTIVE-FLAG (BKNG-IDX).
031700     PERFORM 490-FIND-ROOM THRU 490-EXIT.
031800     IF ROOM-FOUND
031900         MOVE "N" TO RT-AVAILABLE-FLAG (ROOM-IDX).
032000     IF UPSI-0
032100         PERFORM 950-TRACE-ONE-BKNG THRU 950-EXIT.
032200 400-EXIT.
032300     EXIT.
032400
032500****** RULE B4 - CANCEL, ROOM GOES BACK TO AVAILABLE
032600 450-CANCEL-BOOKING.
032700     MOVE "450-CANCEL-BOOKING" TO PARA-NAME.
032800     PERFORM 495-FIND-BKNG THRU 495-EXIT.
032900     IF BKNG-FOUND
033000         MOVE "N" TO BT-ACTIVE-FLAG (BKNG-IDX)
033100         MOVE BT-ROOM-NUMBER (BKNG-IDX) TO WS-CANCEL-ROOM-NUMBER
033200         PERFORM 490-FIND-ROOM THRU 490-EXIT
033300         IF ROOM-FOUND
033400             MOVE "Y" TO RT-AVAILABLE-FLAG (ROOM-IDX)
033500         END-IF
033600         IF UPSI-0
033700             PERFORM 950-TRACE-ONE-BKNG THRU 950-EXIT
033800         END-IF
033900     END-IF.
034000 450-EXIT.
034100     EXIT.
034200
034300 490-FIND-ROOM.
034400     MOVE "490-FIND-ROOM" TO PARA-NAME.
034500     MOVE "N" TO ROOM-FOUND-SW.
034600     SET ROOM-IDX TO 1.
034700     IF BK-TRXN-NEW-BKNG
034800         SEARCH ROOM-TABLE-REC
034900             AT END
035000                 NEXT SENTENCE
035100             WHEN RT-ROOM-NUMBER (ROOM-IDX) = BK-TRXN-ROOM-NUMBER
035200                 MOVE "Y" TO ROOM-FOUND-SW
035300         END-SEARCH
035400     ELSE
035500         SEARCH ROOM-TABLE-REC
035600             AT END
035700                 NEXT SENTENCE
035800             WHEN RT-ROOM-NUMBER (ROOM-IDX) = WS-CANCEL-ROOM-NUMBER
035900                 MOVE "Y" TO ROOM-FOUND-SW
036000         END-SEARCH.
036100 490-EXIT.
036200     EXIT.
036300
036400 495-FIND-BKNG.
036500     MOVE "495-FIND-BKNG" TO PARA-NAME.
036600     MOVE "N" TO BKNG-FOUND-SW.
036700     SET BKNG-IDX TO 1.
036800     SEARCH BKNG-TABLE-REC
036900         AT END
037000             NEXT SENTENCE
037100         WHEN BT-BOOKING-ID (BKNG-IDX) = BK-TRXN-BOOKING-ID
037200              AND BT-ACTIVE-FLAG (BKNG-IDX) = "Y"
037300             MOVE "Y" TO BKNG-FOUND-SW
037400     END-SEARCH.
037500 495-EXIT.
037600     EXIT.
037700
037800****** RULES B4/B6 - RE-DERIVED FROM THE TABLE, SEE CHANGE LOG 0047
037900 600-ACCUM-BKNG-STATS.
038000     MOVE "600-ACCUM-BKNG-STATS" TO PARA-NAME.
038100     PERFORM 610-ACCUM-ONE-BKNG THRU 610-EXIT
038200         VARYING BKNG-IDX FROM 1 BY 1
038300         UNTIL BKNG-IDX > BKNGS-ON-TABLE.
038400     MOVE BKNGS-ON-TABLE TO TOTAL-BOOKING-COUNT.
038500     MOVE "P" TO CALC-TYPE-SW.
038600     MOVE CANCELLED-BOOKING-COUNT TO CALC-NUMERATOR.
038700     MOVE TOTAL-BOOKING-COUNT     TO CALC-DENOMINATOR.
038800     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
038900     MOVE CALC-RESULT TO CANCELLATION-RATE.
039000 600-EXIT.
039100     EXIT.
039200
039300 610-ACCUM-ONE-BKNG.
039400     IF BT-ACTIVE-FLAG (BKNG-IDX) = "Y"
039500         ADD +1 TO ACTIVE-BOOKING-COUNT
039600         MOVE BT-CHECK-IN-DATE (BKNG-IDX)  TO NC-CHECK-IN-DATE
039700         MOVE BT-CHECK-OUT-DATE (BKNG-IDX) TO NC-CHECK-OUT-DATE
039800         CALL "NITECALC" USING NITE-CALC-REC, NITECALC-RETURN-CD
039900         ADD NC-NUM-NIGHTS TO TOTAL-ACTIVE-NIGHTS
040000     ELSE
040100         ADD +1 TO CANCELLED-BOOKING-COUNT.
040200 610-EXIT.
040300     EXIT.
040400
040500****** 09/18/03 DMR 0086 - TROUBLESHOOTING AID, UPSI-0 ONLY
040600 950-TRACE-ONE-BKNG.
040700     DISPLAY "BKUPDT TRACE - " BT-BOOKING-ID (BKNG-IDX)
040800         " ROOM " BT-ROOM-NUMBER (BKNG-IDX)
040900         " IN " BT-IN-CCYY (BKNG-IDX) "/" BT-IN-MM (BKNG-IDX)
041000         "/" BT-IN-DD (BKNG-IDX)
041100         " ACTIVE " BT-ACTIVE-FLAG (BKNG-IDX).
041200 950-EXIT.
041300     EXIT.
041400
041500 900-CLEANUP.
041600     MOVE "900-CLEANUP" TO PARA-NAME.
041700     PERFORM 910-REWRITE-ONE-ROOM THRU 910-EXIT
041800         VARYING ROOM-IDX FROM 1 BY 1
041900         UNTIL ROOM-IDX > ROOMS-ON-TABLE.
042000     PERFORM 920-REWRITE-ONE-BKNG THRU 920-EXIT
042100         VARYING BKNG-IDX FROM 1 BY 1
042200         UNTIL BKNG-IDX > BKNGS-ON-TABLE.
042300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042400     DISPLAY "** BKUPDT RECORDS READ       **" RECORDS-READ.
042500     DISPLAY "** BKUPDT RECORDS WRITTEN    **" RECORDS-WRITTEN.
042600     DISPLAY "** BKUPDT TOTAL BOOKINGS     **" TOTAL-BOOKING-COUNT.
042700     DISPLAY "** BKUPDT ACTIVE BOOKINGS    **" ACTIVE-BOOKING-COUNT.
042800     DISPLAY "** BKUPDT CANCELLED BOOKINGS **"
042900         CANCELLED-BOOKING-COUNT.
043000     DISPLAY "** BKUPDT TOTAL ACTIVE NIGHTS**" TOTAL-ACTIVE-NIGHTS.
043100     DISPLAY "** BKUPDT CANCELLATION RATE  **" CANCELLATION-RATE.
043200     DISPLAY "******** NORMAL END OF JOB BKUPDT ********".
043300 900-EXIT.
043400     EXIT.
043500
043600 910-REWRITE-ONE-ROOM.
043700     MOVE SPACES TO ROOM-MASTER-REC-NEW.
043800     MOVE RT-ROOM-NUMBER (ROOM-IDX)      TO RMN-ROOM-NUMBER.
043900     MOVE RT-ROOM-TYPE (ROOM-IDX)        TO RMN-ROOM-TYPE.
044000     MOVE RT-PRICE-PER-NIGHT (ROOM-IDX)  TO RMN-PRICE-PER-NIGHT.
044100     MOVE RT-AVAILABLE-FLAG (ROOM-IDX)   TO RMN-AVAILABLE-FLAG.
044200     WRITE ROOM-MASTER-NEW FROM ROOM-MASTER-REC-NEW.
044300 910-EXIT.
044400     EXIT.
044500
044600 920-REWRITE-ONE-BKNG.
044700     MOVE SPACES TO BOOKING-MASTER-REC-NEW.
044800     MOVE BT-BOOKING-ID (BKNG-IDX)      TO BMN-BOOKING-ID.
044900     MOVE BT-CUSTOMER-NAME (BKNG-IDX)   TO BMN-CUSTOMER-NAME.
045000     MOVE BT-ROOM-NUMBER (BKNG-IDX)     TO BMN-ROOM-NUMBER.
045100     MOVE BT-CHECK-IN-DATE (BKNG-IDX)   TO BMN-CHECK-IN-DATE.
045200     MOVE BT-CHECK-OUT-DATE (BKNG-IDX)  TO BMN-CHECK-OUT-DATE.
045300     MOVE BT-ACTIVE-FLAG (BKNG-IDX)     TO BMN-ACTIVE-FLAG.
045400     WRITE BOOKING-MASTER-NEW FROM BOOKING-MASTER-REC-NEW.
045500 920-EXIT.
045600     EXIT.
045700
045800 700-CLOSE-FILES.
045900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
046000     CLOSE ROOM-MASTER, ROOM-MASTER-NEW, BOOKING-MASTER,
046100           BOOKING-MASTER-NEW, BKEDT-FILE, SYSOUT.
046200 700-EXIT.
046300     EXIT.
046400
046500 1000-ABEND-RTN.
046600     WRITE SYSOUT-REC FROM ABEND-REC.
046700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046800     DISPLAY "*** ABNORMAL END OF JOB - BKUPDT ***" UPON CONSOLE.
046900     DIVIDE ZERO-VAL INTO ONE-VAL.
