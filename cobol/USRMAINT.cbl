000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  USRMAINT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/26/89.
000700 DATE-COMPILED. 04/26/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* USRMAINT - MAINTAINS THE TABLE OF PEOPLE ALLOWED TO RUN THE
001100* FRONT-DESK TRANSACTIONS.  ADD-USER CARDS ARE EDITED AND ADDED
001200* TO THE USER MASTER IN ONE PASS - THIS TABLE IS SMALL ENOUGH
001300* THAT A SEPARATE EDIT/UPDATE PAIR LIKE ROOM/BOOKING/BILL ISN'T
001400* WORTH THE EXTRA STEP.  AUTHENTICATE CARDS DO NOT CHANGE THE
001500* MASTER - THEY ONLY LOG A RESULT LINE FOR THE FRONT-DESK
001600* TERMINAL MONITOR TO PICK UP.
001700******************************************************************
001800* CHANGE LOG
001900*    04/26/89  RAO  0009  ORIGINAL PROGRAM.
002000*    11/30/90  RAO  0022  AUTHENTICATE RESULT LINE NOW CARRIES THE
002100*                         ROLE ON A SUCCESSFUL MATCH, NOT JUST A
002200*                         YES/NO - THE TERMINAL MONITOR NEEDED IT
002300*                         TO DECIDE WHICH MENU TO PUT UP.
002400*    08/09/94  WJH  0049  PASSWORD COMPARE WAS FOLDING TO UPPER
002500*                         CASE BEFORE COMPARING - FRONT DESK
002600*                         REPORTED A GUEST COULD LOG IN WITH THE
002700*                         WRONG-CASE PASSWORD, WHICH ISN'T SUPPOSED
002800*                         TO WORK.  REMOVED THE FOLD SO THE
002900*                         COMPARE IS CASE-SENSITIVE LIKE IT SHOULD
003000*                         HAVE BEEN FROM THE START.
003100*    01/06/99  TLK  0075  Y2K - NO DATE FIELDS IN THIS PROGRAM,
003200*                         REVIEWED PER CHECKLIST, NO CHANGE
003300*                         REQUIRED.
003400*    11/05/01  DMR  0088  ADDED THE AUTHENT-OK-COUNT AND
003500*                         AUTHENT-FAIL-COUNT TALLIES AND THE
003600*                         MATCHING END-OF-JOB DISPLAY LINES SO
003700*                         OPERATIONS CAN SEE HOW MANY AUTHENTICATE
003800*                         CARDS PASSED AND FAILED WITHOUT READING
003900*                         THE SYSOUT LOG LINE BY LINE.
004000*    06/30/03  DMR  0089  ADDED THE UPSI-0 TRACE SWITCH AND A
004100*                         TRACE PARAGRAPH TO DISPLAY EACH USER ROW
004200*                         AS IT IS REWRITTEN TO THE NEW MASTER,
004300*                         SAME IDEA AS RATECALC/BKUPDT, FOR WHEN
004400*                         USERS-ON-TABLE LOOKS OFF AFTER A RUN.
004500******************************************************************
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-390.
005000 OBJECT-COMPUTER. IBM-390.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
005400     UPSI-0.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800         ASSIGN TO UT-S-SYSOUT
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT USER-MASTER
006200         ASSIGN TO UT-S-USERMST
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS MFCODE.
006500
006600     SELECT USER-MASTER-NEW
006700         ASSIGN TO UT-S-USERNEW
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS NFCODE.
007000
007100     SELECT USERTRX-FILE
007200         ASSIGN TO UT-S-USERTRX
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS IFCODE.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 120 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC                      PIC X(120).
008500
008600 FD  USER-MASTER
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 43 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS USER-MASTER-REC.
009200     COPY USERMSTR.
009300
009400****** REWRITTEN USER MASTER - REPLACES USER-MASTER
009500 FD  USER-MASTER-NEW
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 43 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS USER-MASTER-REC-NEW.
010100 01  USER-MASTER-REC-NEW              PIC X(43).
010200 01  USER-MASTER-REC-NEW-X REDEFINES USER-MASTER-REC-NEW.
010300     05  UMN-USER-ID                   PIC X(10).
010400     05  UMN-USER-PASSWORD             PIC X(20).
010500     05  UMN-ROLE-CODE                 PIC X(12).
010600     05  FILLER                        PIC X(01).
010700
010800 FD  USERTRX-FILE
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 62 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS USER-TRXN-REC.
011400     COPY USRTRXN.
011500
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  IFCODE                      PIC X(02).
012000         88  NO-MORE-TRXN             VALUE "10".
012100     05  MFCODE                       PIC X(02).
012200         88  NO-MORE-USER-MASTER      VALUE "10".
012300     05  NFCODE                       PIC X(02).
012400         88  CODE-WRITE               VALUE SPACES.
012500
012600 01  USER-TABLE-AREA.
012700     05  USER-TABLE-REC OCCURS 500 TIMES INDEXED BY USER-IDX.
012800         10  UT-USER-ID               PIC X(10).
012900         10  UT-USER-PASSWORD         PIC X(20).
013000         10  UT-ROLE-CODE             PIC X(12).
013100****** ONE-BYTE SHORTHAND FOR THE SECURITY LOG - SAME IDEA AS
013200****** ROLE-CODE-X IN USERMSTR.CPY, KEPT HERE SO THE LOG
013300****** PARAGRAPH DOESN'T HAVE TO REACH INTO THE COPYBOOK'S VIEW
013400         10  UT-ROLE-CODE-X REDEFINES UT-ROLE-CODE.
013500             15  UT-ROLE-CODE-1        PIC X(01).
013600             15  FILLER                PIC X(11).
013700
013800 01  WS-ERROR-LINE.
013900     05  FILLER                       PIC X(01) VALUE SPACE.
014000     05  WSE-USER-ID                   PIC X(10).
014100     05  FILLER                       PIC X(01) VALUE SPACE.
014200     05  WSE-TRXN-CODE                 PIC X(02).
014300     05  FILLER                       PIC X(01) VALUE SPACE.
014400     05  WSE-REASON                    PIC X(40).
014500     05  FILLER                       PIC X(65) VALUE SPACES.
014600 01  WS-ERROR-LINE-X REDEFINES WS-ERROR-LINE
014700                                  PIC X(120).
014800
014900 01  COUNTERS-AND-ACCUMULATORS.
015000     05  RECORDS-READ                 PIC S9(7) COMP.
015100     05  RECORDS-WRITTEN              PIC S9(7) COMP.
015200     05  RECORDS-REJECTED              PIC S9(7) COMP.
015300     05  USERS-ON-TABLE                PIC S9(7) COMP.
015400     05  AUTHENT-OK-COUNT               PIC S9(7) COMP.
015500     05  AUTHENT-FAIL-COUNT             PIC S9(7) COMP.
015600
015700 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
015800     88  NO-MORE-TRXN-RECS            VALUE "N".
015900
016000 01  USER-TRXN-VALID-SW               PIC X(01) VALUE "Y".
016100     88  VALID-USER-TRXN              VALUE "Y".
016200
016300 01  USER-FOUND-SW                    PIC X(01) VALUE "N".
016400     88  USER-FOUND                   VALUE "Y".
016500
016600 01  WS-REJECT-REASON                 PIC X(40) VALUE SPACES.
016700
016800 COPY ABENDREC.
016900
017000 PROCEDURE DIVISION.
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT
017300         UNTIL NO-MORE-TRXN-RECS.
017400     PERFORM 900-CLEANUP THRU 900-EXIT.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     OPEN INPUT  USER-MASTER, USERTRX-FILE.
018100     OPEN OUTPUT USER-MASTER-NEW, SYSOUT.
018200     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018300     SET USER-IDX TO 1.
018400     PERFORM 050-LOAD-USER-TABLE THRU 050-EXIT
018500         UNTIL NO-MORE-USER-MASTER.
018600     READ USERTRX-FILE INTO USER-TRXN-REC
018700         AT END
018800             MOVE "N" TO MORE-TRXN-SW
018900     END-READ.
019000 000-EXIT.
019100     EXIT.
019200
019300 050-LOAD-USER-TABLE.
019400     MOVE "050-LOAD-USER-TABLE" TO PARA-NAME.
019500     READ USER-MASTER
019600         AT END
019700             GO TO 050-EXIT
019800     END-READ.
019900     MOVE USER-ID         TO UT-USER-ID (USER-IDX).
020000     MOVE USER-PASSWORD   TO UT-USER-PASSWORD (USER-IDX).
020100     MOVE ROLE-CODE       TO UT-ROLE-CODE (USER-IDX).
020200     ADD +1 TO USERS-ON-TABLE.
020300     SET USER-IDX UP BY 1.
020400 050-EXIT.
020500     EXIT.
020600
020700 100-MAINLINE.
020800     MOVE "100-MAINLINE" TO PARA-NAME.
020900     ADD +1 TO RECORDS-READ.
021000     IF US-TRXN-ADD-USER
021100         PERFORM 200-EDIT-ADD-USER THRU 200-EXIT
021200         IF VALID-USER-TRXN
021300             PERFORM 400-APPLY-ADD-USER THRU 400-EXIT
021400             ADD +1 TO RECORDS-WRITTEN
021500         ELSE
021600             PERFORM 250-LOG-REJECT THRU 250-EXIT
021700             ADD +1 TO RECORDS-REJECTED
021800         END-IF
021900     ELSE IF US-TRXN-AUTHENT
022000         PERFORM 300-AUTHENTICATE-TRXN THRU 300-EXIT.
022100     READ USERTRX-FILE INTO USER-TRXN-REC
022200         AT END
022300             MOVE "N" TO MORE-TRXN-SW
022400     END-READ.
022500 100-EXIT.
022600     EXIT.
022700
022800****** RULE U1/U2 - VALID ROLE, NO DUPLICATE USER-ID
022900 200-EDIT-ADD-USER.
023000     MOVE "200-EDIT-ADD-USER" TO PARA-NAME.
023100     MOVE "Y" TO USER-TRXN-VALID-SW.
023200     IF US-TRXN-ROLE-CODE NOT = "MANAGER     "
023300          AND US-TRXN-ROLE-CODE NOT = "RECEPTIONIST"
023400         MOVE "*** INVALID ROLE CODE" TO WS-REJECT-REASON
023500         MOVE "N" TO USER-TRXN-VALID-SW
023600         GO TO 200-EXIT.
023700     MOVE "N" TO USER-FOUND-SW.
023800     SET USER-IDX TO 1.
023900     SEARCH USER-TABLE-REC
024000         AT END
024100             NEXT SENTENCE
024200         WHEN UT-USER-ID (USER-IDX) = US-TRXN-USER-ID
024300             MOVE "Y" TO USER-FOUND-SW
024400     END-SEARCH.
024500     IF USER-FOUND
024600         MOVE "*** DUPLICATE USER-ID" TO WS-REJECT-REASON
024700         MOVE "N" TO USER-TRXN-VALID-SW.
024800 200-EXIT.
024900     EXIT.
025000
025100 400-APPLY-ADD-USER.
025200     MOVE "400-APPLY-ADD-USER" TO PARA-NAME.
025300     ADD +1 TO USERS-ON-TABLE.
025400     SET USER-IDX TO USERS-ON-TABLE.
025500     MOVE US-TRXN-USER-ID     TO UT-USER-ID (USER-IDX).
025600     MOVE US-TRXN-PASSWORD    TO UT-USER-PASSWORD (USER-IDX).
025700     MOVE US-TRXN-ROLE-CODE   TO UT-ROLE-CODE (USER-IDX).
025800 400-EXIT.
025900     EXIT.
026000
026100****** RULE U3 - EXACT MATCH ON BOTH USER-ID AND PASSWORD
026200 300-AUTHENTICATE-TRXN.
026300     MOVE "300-AUTHENTICATE-TRXN" TO PARA-NAME.
026400     MOVE "N" TO USER-FOUND-SW.
026500     SET USER-IDX TO 1.
026600     SEARCH USER-TABLE-REC
026700         AT END
026800             NEXT SENTENCE
026900         WHEN UT-USER-ID (USER-IDX) = US-TRXN-USER-ID
027000              AND UT-USER-PASSWORD (USER-IDX) = US-TRXN-PASSWORD
027100             MOVE "Y" TO USER-FOUND-SW
027200     END-SEARCH.
027300     MOVE SPACES TO WS-ERROR-LINE.
027400     MOVE US-TRXN-USER-ID TO WSE-USER-ID.
027500     MOVE US-TRXN-CODE    TO WSE-TRXN-CODE.
027600     IF USER-FOUND
027700         ADD +1 TO AUTHENT-OK-COUNT
027800         STRING "AUTHENTICATED - ROLE " DELIMITED BY SIZE
027900                UT-ROLE-CODE (USER-IDX) DELIMITED BY SIZE
028000                INTO WSE-REASON
028100     ELSE
028200         ADD +1 TO AUTHENT-FAIL-COUNT
028300         MOVE "INVALID CREDENTIALS" TO WSE-REASON.
028400     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
028500 300-EXIT.
028600     EXIT.
028700
028800 250-LOG-REJECT.
028900     MOVE "250-LOG-REJECT" TO PARA-NAME.
029000     MOVE SPACES TO WS-ERROR-LINE.
029100     MOVE US-TRXN-USER-ID TO WSE-USER-ID.
029200     MOVE US-TRXN-CODE     TO WSE-TRXN-CODE.
029300     MOVE WS-REJECT-REASON TO WSE-REASON.
029400     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
029500 250-EXIT.
029600     EXIT.
029700
029800 700-CLOSE-FILES.
029900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
030000     CLOSE USER-MASTER, USER-MASTER-NEW, USERTRX-FILE, SYSOUT.
030100 700-EXIT.
030200     EXIT.
030300
030400 900-CLEANUP.
030500     MOVE "900-CLEANUP" TO PARA-NAME.
030600     PERFORM 910-REWRITE-ONE-USER THRU 910-EXIT
030700         VARYING USER-IDX FROM 1 BY 1
030800         UNTIL USER-IDX > USERS-ON-TABLE.
030900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031000     DISPLAY "** USRMAINT RECORDS READ     **" RECORDS-READ.
031100     DISPLAY "** USRMAINT RECORDS WRITTEN  **" RECORDS-WRITTEN.
031200     DISPLAY "** USRMAINT RECORDS REJECTED **" RECORDS-REJECTED.
031300     DISPLAY "** USRMAINT AUTHENT OK       **" AUTHENT-OK-COUNT.
031400     DISPLAY "** USRMAINT AUTHENT FAILED   **" AUTHENT-FAIL-COUNT.
031500     DISPLAY "******** NORMAL END OF JOB USRMAINT ********".
031600 900-EXIT.
031700     EXIT.
031800
031900 910-REWRITE-ONE-USER.
032000     MOVE SPACES TO USER-MASTER-REC-NEW.
032100     MOVE UT-USER-ID (USER-IDX)         TO UMN-USER-ID.
032200     MOVE UT-USER-PASSWORD (USER-IDX)   TO UMN-USER-PASSWORD.
032300     MOVE UT-ROLE-CODE (USER-IDX)       TO UMN-ROLE-CODE.
032400     WRITE USER-MASTER-NEW FROM USER-MASTER-REC-NEW.
032500     IF UPSI-0
032600         PERFORM 920-TRACE-ONE-USER THRU 920-EXIT.
032700 910-EXIT.
032800     EXIT.
032900
033000****** 06/30/03 DMR 0089 - TROUBLESHOOTING AID, UPSI-0 ONLY
033100 920-TRACE-ONE-USER.
033200     DISPLAY "USRMAINT TRACE - " UT-USER-ID (USER-IDX)
033300         " ROLE " UT-ROLE-CODE (USER-IDX)
033400         " TABLE POSITION " USER-IDX.
033500 920-EXIT.
033600     EXIT.
033700
033800 1000-ABEND-RTN.
033900     WRITE SYSOUT-REC FROM ABEND-REC.
034000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034100     DISPLAY "*** ABNORMAL END OF JOB - USRMAINT ***" UPON CONSOLE.
034200     DIVIDE ZERO-VAL INTO ONE-VAL.
