000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  NITECALC.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/89.
000700 DATE-COMPILED. 03/21/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* NITECALC - COUNTS THE NUMBER OF NIGHTS BETWEEN A CHECK-IN DATE
001100* AND A CHECK-OUT DATE (BOTH CCYYMMDD), FOR BKEDIT'S DATE-ORDER
001200* EDIT AND BILUPDT'S NIGHTS-TIMES-RATE BILL CALCULATION.  WE
001300* CONVERT EACH DATE TO A DAY NUMBER COUNTED FROM A FIXED POINT
001400* AND SUBTRACT, RATHER THAN WALKING THE CALENDAR A DAY AT A
001500* TIME, SO A STAY THAT CROSSES A YEAR END OR FEBRUARY 29TH COSTS
001600* NO MORE THAN ONE THAT DOESN'T.
001700******************************************************************
001800* CHANGE LOG
001900*    03/21/89  RAO  0002  ORIGINAL PROGRAM.
002000*    11/02/90  RAO  0015  CALLED BY BKEDIT NOW AS WELL AS
002100*                         BILUPDT - ADDED THE DATE-ORDER RETURN
002200*                         CODE (RETURN-CD = 8) FOR A CHECK-OUT
002300*                         ON OR BEFORE THE CHECK-IN DATE.
002400*    04/09/92  WJH  0034  CENTURY TABLE WAS HARD-CODED TO 19 -
002500*                         REWORKED LEAP-YEAR TEST TO USE THE
002600*                         FULL CCYY FIELD INSTEAD.
002700*    01/06/99  TLK  0067  Y2K - REPLACED THE 2-DIGIT CENTURY
002800*                         ASSUMPTION NOTED IN 0034 WITH A TRUE
002900*                         4-DIGIT CCYY LEAP TEST THROUGHOUT.
003000*                         TESTED 12/31/1999 - 01/01/2000 AND
003100*                         02/28/2000 - 03/01/2000 CLEAN.
003200*    08/30/00  TLK  0071  CUML-DAYS-TABLE ENTRY FOR MARCH WAS
003300*                         OFF BY ONE (59 INSTEAD OF 60) - FIXED,
003400*                         THIS WAS UNDER-BILLING EVERY STAY THAT
003500*                         CROSSED FEBRUARY IN A LEAP YEAR.
003600*    02/14/02  DMR  0082  ADDED CCYYMMDD-SPLIT VIEWS OF THE TWO
003700*                         LINKAGE DATES SO THE IN-DATE/OUT-DATE
003800*                         CAN BE DISPLAYED A FIELD AT A TIME WHEN
003900*                         500-TEST-LEAP-YEAR IS BEING WALKED
004000*                         THROUGH UNDER THE DEBUGGER.
004100*    09/17/04  DMR  0087  NIGHT-AUDIT CAUGHT A ONE-NIGHT STAY
004200*                         SPANNING A YEAR END BILLING AS ZERO
004300*                         NIGHTS.  THE /4, /100 AND /400 LEAP-DAY
004400*                         TERMS WERE BEING ADDED IN THE SAME
004500*                         COMPUTE AS THE YEAR AND DAY TERMS -
004600*                         COBOL ONLY TRUNCATES THE FINAL RESULT OF
004700*                         A COMPUTE, NOT EACH DIVISION INSIDE IT,
004800*                         SO THE LEAP-DAY FRACTIONS WERE RUNNING
004900*                         TOGETHER INSTEAD OF DROPPING OFF ON
005000*                         THEIR OWN.  BROKE EACH DIVISION OUT INTO
005100*                         ITS OWN DIVIDE STATEMENT (WS-LEAP-DIV-4,
005200*                         -100, -400) SO EACH ONE TRUNCATES BEFORE
005300*                         IT GOES INTO THE DAY-NUMBER COMPUTE.
005400******************************************************************
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS VALID-MONTH-DIGIT IS "0" THRU "9".
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600
006700 WORKING-STORAGE SECTION.
006800 01  MISC-FIELDS.
006900     05  WS-CCYY                     PIC 9(04).
007000     05  WS-MM                       PIC 9(02).
007100     05  WS-DD                       PIC 9(02).
007200     05  WS-ABS-DAY-IN               PIC S9(09) COMP-3.
007300****** SPLIT VIEW OF WS-ABS-DAY-IN - SEE CHANGE LOG 0082
007400     05  WS-ABS-DAY-IN-X REDEFINES WS-ABS-DAY-IN.
007500         10  WS-ABS-DAY-IN-THOUS     PIC S999.
007600         10  WS-ABS-DAY-IN-REST      PIC 999999.
007700     05  WS-ABS-DAY-OUT              PIC S9(09) COMP-3.
007800     05  WS-LEAP-SW                  PIC X(01).
007900         88  LEAP-YEAR               VALUE "Y".
008000         88  NOT-LEAP-YEAR           VALUE "N".
008100     05  WS-MOD-QUOT                 PIC S9(09) COMP.
008200     05  WS-MOD-REM                  PIC S9(09) COMP.
008300     05  WS-PRIOR-YEARS              PIC S9(09) COMP.
008400****** LEAP-DAY DIVISION TERMS - SEE CHANGE LOG 0087.  EACH ONE
008500****** HAS TO BE DIVIDED OUT ON ITS OWN SO IT TRUNCATES BEFORE IT
008600****** GOES INTO THE DAY-NUMBER COMPUTE BELOW - COBOL WON'T
008700****** TRUNCATE IT FOR YOU IF IT'S LEFT AS A TERM INSIDE A
008800****** BIGGER COMPUTE.
008900     05  WS-LEAP-DIV-4               PIC S9(09) COMP.
009000     05  WS-LEAP-DIV-100             PIC S9(09) COMP.
009100     05  WS-LEAP-DIV-400             PIC S9(09) COMP.
009200
009300 01  CUML-DAYS-TABLE.
009400*    DAYS ELAPSED BEFORE THE 1ST OF EACH MONTH, NON-LEAP YEAR -
009500*    SEE CHANGE LOG 0071 FOR THE MARCH CORRECTION.
009600     05  CUML-DAYS-ENTRY PIC 9(03) COMP OCCURS 12 TIMES
009700         VALUES 000, 031, 059, 090, 120, 151,
009800                181, 212, 243, 273, 304, 334.
009900
010000 LINKAGE SECTION.
010100 01  NITE-CALC-REC.
010200     05  NC-CHECK-IN-DATE            PIC 9(08).
010300****** CCYY/MM/DD VIEW OF NC-CHECK-IN-DATE - 300-CALC-IN-DAY
010400     05  NC-CHECK-IN-DATE-X REDEFINES NC-CHECK-IN-DATE.
010500         10  NC-IN-CCYY               PIC 9(04).
010600         10  NC-IN-MM                 PIC 9(02).
010700         10  NC-IN-DD                 PIC 9(02).
010800     05  NC-CHECK-OUT-DATE           PIC 9(08).
010900****** CCYY/MM/DD VIEW OF NC-CHECK-OUT-DATE - 400-CALC-OUT-DAY
011000     05  NC-CHECK-OUT-DATE-X REDEFINES NC-CHECK-OUT-DATE.
011100         10  NC-OUT-CCYY              PIC 9(04).
011200         10  NC-OUT-MM                PIC 9(02).
011300         10  NC-OUT-DD                PIC 9(02).
011400     05  NC-NUM-NIGHTS               PIC S9(05) COMP-3.
011500
011600 01  RETURN-CD                       PIC 9(4) COMP.
011700
011800 PROCEDURE DIVISION USING NITE-CALC-REC, RETURN-CD.
011900
012000 000-MAINLINE.
012100     MOVE ZERO TO RETURN-CD.
012200     PERFORM 300-CALC-IN-DAY.
012300     PERFORM 400-CALC-OUT-DAY.
012400     IF WS-ABS-DAY-OUT NOT > WS-ABS-DAY-IN
012500         MOVE 8 TO RETURN-CD
012600         MOVE ZERO TO NC-NUM-NIGHTS
012700     ELSE
012800         COMPUTE NC-NUM-NIGHTS =
012900             WS-ABS-DAY-OUT - WS-ABS-DAY-IN.
013000     GOBACK.
013100
013200 300-CALC-IN-DAY.
013300     MOVE NC-IN-CCYY TO WS-CCYY.
013400     MOVE NC-IN-MM   TO WS-MM.
013500     MOVE NC-IN-DD   TO WS-DD.
013600     PERFORM 500-TEST-LEAP-YEAR.
013700     COMPUTE WS-PRIOR-YEARS = WS-CCYY - 1.
013800     DIVIDE WS-PRIOR-YEARS BY 4 GIVING WS-LEAP-DIV-4.
013900     DIVIDE WS-PRIOR-YEARS BY 100 GIVING WS-LEAP-DIV-100.
014000     DIVIDE WS-PRIOR-YEARS BY 400 GIVING WS-LEAP-DIV-400.
014100     COMPUTE WS-ABS-DAY-IN =
014200         (WS-PRIOR-YEARS * 365)
014300         + WS-LEAP-DIV-4
014400         - WS-LEAP-DIV-100
014500         + WS-LEAP-DIV-400
014600         + CUML-DAYS-ENTRY(WS-MM)
014700         + WS-DD.
014800     IF LEAP-YEAR AND WS-MM > 2
014900         ADD 1 TO WS-ABS-DAY-IN.
015000
015100 400-CALC-OUT-DAY.
015200     MOVE NC-OUT-CCYY TO WS-CCYY.
015300     MOVE NC-OUT-MM   TO WS-MM.
015400     MOVE NC-OUT-DD   TO WS-DD.
015500     PERFORM 500-TEST-LEAP-YEAR.
015600     COMPUTE WS-PRIOR-YEARS = WS-CCYY - 1.
015700     DIVIDE WS-PRIOR-YEARS BY 4 GIVING WS-LEAP-DIV-4.
015800     DIVIDE WS-PRIOR-YEARS BY 100 GIVING WS-LEAP-DIV-100.
015900     DIVIDE WS-PRIOR-YEARS BY 400 GIVING WS-LEAP-DIV-400.
016000     COMPUTE WS-ABS-DAY-OUT =
016100         (WS-PRIOR-YEARS * 365)
016200         + WS-LEAP-DIV-4
016300         - WS-LEAP-DIV-100
016400         + WS-LEAP-DIV-400
016500         + CUML-DAYS-ENTRY(WS-MM)
016600         + WS-DD.
016700     IF LEAP-YEAR AND WS-MM > 2
016800         ADD 1 TO WS-ABS-DAY-OUT.
016900
017000 500-TEST-LEAP-YEAR.
017100     MOVE "N" TO WS-LEAP-SW.
017200     DIVIDE WS-CCYY BY 400 GIVING WS-MOD-QUOT
017300         REMAINDER WS-MOD-REM.
017400     IF WS-MOD-REM = ZERO
017500         MOVE "Y" TO WS-LEAP-SW
017600     ELSE
017700         DIVIDE WS-CCYY BY 100 GIVING WS-MOD-QUOT
017800             REMAINDER WS-MOD-REM
017900         IF WS-MOD-REM NOT = ZERO
018000             DIVIDE WS-CCYY BY 4 GIVING WS-MOD-QUOT
018100                 REMAINDER WS-MOD-REM
018200             IF WS-MOD-REM = ZERO
018300                 MOVE "Y" TO WS-LEAP-SW.
