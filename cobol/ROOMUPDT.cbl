000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROOMUPDT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/05/89.
000700 DATE-COMPILED. 04/05/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ROOMUPDT - APPLIES THE ROOM-MAINTENANCE TRANSACTIONS THAT
001100* PASSED ROOMEDIT AGAINST THE ROOM MASTER, THEN RE-WRITES THE
001200* MASTER IN ROOM-NUMBER ORDER.  ACCUMULATES THE ROOM COUNTS,
001300* AVERAGE PRICE AND PER-TYPE MONTHLY REVENUE ESTIMATE THAT THE
001400* OCCUPANCY AND ANALYTICAL REPORTS LATER RE-DERIVE FROM THE
001500* REWRITTEN MASTER - THESE TOTALS ARE DISPLAYED HERE ONLY AS A
001600* RUN-CONTROL CHECK, NOT PRINTED.
001700******************************************************************
001800* CHANGE LOG
001900*    04/05/89  RAO  0004  ORIGINAL PROGRAM.
002000*    11/09/90  RAO  0017  ADD NOW INSERTS IN ROOM-NUMBER ORDER
002100*                         INSTEAD OF APPENDING TO THE END OF THE
002200*                         TABLE - THE OLD WAY LEFT THE MASTER OUT
002300*                         OF SEQUENCE AFTER THE FIRST ADD.
002400*    07/14/94  WJH  0045  REMOVE NO LONGER SHRINKS THE TABLE IN
002500*                         PLACE - MARKS THE ENTRY DELETED AND
002600*                         SKIPS IT ON REWRITE, SAME AS WE DO
002700*                         FOR THE EQUIPMENT TABLE ELSEWHERE.
002800*    03/02/97  TLK  0061  ADDED THE PER-TYPE MONTHLY REVENUE
002900*                         ESTIMATE (RATE * 30) FOR SINGLE/
003000*                         DOUBLE/SUITE/DELUXE.
003100*    01/06/99  TLK  0069  Y2K - NO DATE FIELDS PROCESSED IN THIS
003200*                         PROGRAM, REVIEWED PER CHECKLIST, NO
003300*                         CHANGE REQUIRED.
003400*    08/19/03  DMR  0102  REVIEWED THE PER-TYPE MONTHLY REVENUE
003500*                         ESTIMATE FROM 0061 AGAINST CURRENT
003600*                         RATES, STILL RATE TIMES 30, NO CHANGE
003700*                         REQUIRED.
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
004700     UPSI-0.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100         ASSIGN TO UT-S-SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT ROOM-MASTER
005500         ASSIGN TO UT-S-ROOMMST
005600         ACCESS MODE IS SEQUENTIAL
005700         FILE STATUS IS MFCODE.
005800
005900     SELECT ROOM-MASTER-NEW
006000         ASSIGN TO UT-S-ROOMNEW
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS NFCODE.
006300
006400     SELECT ROOMEDT-FILE
006500         ASSIGN TO UT-S-ROOMEDT
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS IFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 120 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC                      PIC X(120).
007800
007900 FD  ROOM-MASTER
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 24 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS ROOM-MASTER-REC.
008500     COPY ROOMMSTR.
008600
008700****** REWRITTEN MASTER - REPLACES ROOM-MASTER AT END OF RUN
008800 FD  ROOM-MASTER-NEW
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 24 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS ROOM-MASTER-REC-NEW.
009400 01  ROOM-MASTER-REC-NEW              PIC X(24).
009500****** FIELD VIEW OF THE OUTGOING MASTER RECORD, SAME LAYOUT AS
009600****** ROOMMSTR.CPY - KEPT HANDY FOR ANY PARAGRAPH THAT NEEDS TO
009700****** TEST ONE FIELD OF THE RECORD JUST WRITTEN
009800 01  ROOM-MASTER-REC-NEW-X REDEFINES ROOM-MASTER-REC-NEW.
009900     05  RMN-ROOM-NUMBER               PIC X(05).
010000     05  RMN-ROOM-TYPE                 PIC X(10).
010100     05  RMN-PRICE-PER-NIGHT           PIC 9(05)V99.
010200     05  RMN-AVAILABLE-FLAG            PIC X(01).
010300     05  FILLER                        PIC X(01).
010400
010500 FD  ROOMEDT-FILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 51 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS ROOM-TRXN-REC.
011100     COPY RMTRXN.
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  IFCODE                      PIC X(02).
011700         88  CODE-READ                VALUE SPACES.
011800         88  NO-MORE-TRXN             VALUE "10".
011900     05  MFCODE                       PIC X(02).
012000         88  CODE-MSTR-READ           VALUE SPACES.
012100         88  NO-MORE-MASTER           VALUE "10".
012200     05  NFCODE                       PIC X(02).
012300         88  CODE-WRITE               VALUE SPACES.
012400
012500 01  ROOM-TABLE-AREA.
012600     05  ROOM-TABLE-REC OCCURS 300 TIMES INDEXED BY ROOM-IDX,
012700                                                    SAVE-IDX.
012800         10  RT-ROOM-NUMBER           PIC X(05).
012900         10  RT-ROOM-TYPE             PIC X(10).
013000         10  RT-PRICE-PER-NIGHT       PIC 9(05)V99.
013100         10  RT-PRICE-PER-NIGHT-X REDEFINES
013200             RT-PRICE-PER-NIGHT       PIC 9(07).
013300         10  RT-AVAILABLE-FLAG        PIC X(01).
013400         10  RT-DELETED-SW            PIC X(01).
013500             88  RT-DELETED           VALUE "Y".
013600             88  RT-ACTIVE            VALUE "N".
013700
013800****** SWAP AREA FOR THE IN-TABLE INSERTION SORT (800-SORT-TABLE)
013900****** - SAME FIELDS AS ONE TABLE ROW, SEEN AS ONE FLAT GROUP
014000****** WHEN WE JUST NEED TO SHUFFLE A ROW UP OR DOWN
014100 01  WS-SWAP-AREA.
014200     05  WS-SWAP-ROW                  PIC X(22).
014300 01  WS-SWAP-ROW-X REDEFINES WS-SWAP-ROW.
014400     05  WSW-ROOM-NUMBER               PIC X(05).
014500     05  WSW-ROOM-TYPE                 PIC X(10).
014600     05  WSW-PRICE-PER-NIGHT           PIC 9(05)V99.
014700     05  WSW-AVAILABLE-FLAG            PIC X(01).
014800     05  WSW-DELETED-SW                PIC X(01).
014900
015000 01  COUNTERS-AND-ACCUMULATORS.
015100     05  RECORDS-READ                 PIC S9(7) COMP.
015200     05  RECORDS-WRITTEN              PIC S9(7) COMP.
015300     05  ROOMS-ON-TABLE               PIC S9(7) COMP.
015400     05  ROOM-COUNT                   PIC S9(7) COMP.
015500     05  AVAILABLE-COUNT              PIC S9(7) COMP.
015600     05  OCCUPIED-COUNT               PIC S9(7) COMP.
015700     05  SUM-OF-PRICES                PIC S9(9)V99 COMP-3.
015800     05  AVERAGE-PRICE                PIC S9(5)V99 COMP-3.
015900     05  SINGLE-COUNT                 PIC S9(7) COMP.
016000     05  DOUBLE-COUNT                 PIC S9(7) COMP.
016100     05  SUITE-COUNT                  PIC S9(7) COMP.
016200     05  DELUXE-COUNT                 PIC S9(7) COMP.
016300     05  SINGLE-MONTHLY-REV           PIC S9(9)V99 COMP-3.
016400     05  DOUBLE-MONTHLY-REV           PIC S9(9)V99 COMP-3.
016500     05  SUITE-MONTHLY-REV            PIC S9(9)V99 COMP-3.
016600     05  DELUXE-MONTHLY-REV           PIC S9(9)V99 COMP-3.
016700
016800 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
016900     88  NO-MORE-TRXN-RECS            VALUE "N".
017000
017100 01  SORT-SWAP-MADE-SW                PIC X(01) VALUE "N".
017200     88  SWAP-WAS-MADE                VALUE "Y".
017300
017400 01  ROOM-FOUND-SW                    PIC X(01) VALUE "N".
017500     88  ROOM-FOUND                   VALUE "Y".
017600
017700 01  RATE-CALC-REC.
017800     05  CALC-TYPE-SW                PIC X(01).
017900         88  AVERAGE-CALC             VALUE "A".
018000         88  PERCENTAGE-CALC          VALUE "P".
018100     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
018200     05  CALC-COUNT                  PIC S9(7) COMP-3.
018300     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
018400     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
018500     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
018600 01  RATECALC-RETURN-CD              PIC 9(4) COMP.
018700
018800 COPY ABENDREC.
018900
019000 PROCEDURE DIVISION.
019100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019200     PERFORM 100-MAINLINE THRU 100-EXIT
019300         UNTIL NO-MORE-TRXN-RECS.
019400     PERFORM 800-SORT-TABLE THRU 800-EXIT.
019500     PERFORM 850-ACCUM-ROOM-STATS THRU 850-EXIT.
019600     PERFORM 900-CLEANUP THRU 900-EXIT.
019700     MOVE ZERO TO RETURN-CODE.
019800     GOBACK.
019900
020000 000-HOUSEKEEPING.
020100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020200     OPEN INPUT  ROOM-MASTER, ROOMEDT-FILE.
020300     OPEN OUTPUT ROOM-MASTER-NEW, SYSOUT.
020400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
020500     SET ROOM-IDX TO 1.
020600     PERFORM 050-LOAD-ROOM-TABLE THRU 050-EXIT
020700         UNTIL NO-MORE-MASTER.
020800     READ ROOMEDT-FILE INTO ROOM-TRXN-REC
020900         AT END
021000             MOVE "N" TO MORE-TRXN-SW
021100     END-READ.
021200 000-EXIT.
021300     EXIT.
021400
021500 050-LOAD-ROOM-TABLE.
021600     MOVE "050-LOAD-ROOM-TABLE" TO PARA-NAME.
021700     READ ROOM-MASTER
021800         AT END
021900             GO TO 050-EXIT
022000     END-READ.
022100     MOVE ROOM-NUMBER      TO RT-ROOM-NUMBER (ROOM-IDX).
022200     MOVE ROOM-TYPE        TO RT-ROOM-TYPE (ROOM-IDX).
022300     MOVE PRICE-PER-NIGHT  TO RT-PRICE-PER-NIGHT (ROOM-IDX).
022400     MOVE AVAILABLE-FLAG   TO RT-AVAILABLE-FLAG (ROOM-IDX).
022500     MOVE "N"              TO RT-DELETED-SW (ROOM-IDX).
022600     ADD +1 TO ROOMS-ON-TABLE.
022700     SET ROOM-IDX UP BY 1.
022800 050-EXIT.
022900     EXIT.
023000
023100 100-MAINLINE.
023200     MOVE "100-MAINLINE" TO PARA-NAME.
023300     ADD +1 TO RECORDS-READ.
023400     IF RM-TRXN-ADD
023500         PERFORM 400-APPLY-ADD THRU 400-EXIT
023600     ELSE IF RM-TRXN-REMOVE
023700         PERFORM 410-APPLY-REMOVE THRU 410-EXIT
023800     ELSE IF RM-TRXN-PRICE-CHG
023900         PERFORM 420-APPLY-PRICE-CHG THRU 420-EXIT
024000     ELSE IF RM-TRXN-AVAIL-CHG
024100         PERFORM 430-APPLY-AVAIL-CHG THRU 430-EXIT.
024200     ADD +1 TO RECORDS-WRITTEN.
024300     READ ROOMEDT-FILE INTO ROOM-TRXN-REC
024400         AT END
024500             MOVE "N" TO MORE-TRXN-SW
024600     END-READ.
024700 100-EXIT.
024800     EXIT.
024900
025000****** RULE R1/R2 - ADD, APPENDED TO TABLE, SORTED AT 800
025100 400-APPLY-ADD.
025200     MOVE "400-APPLY-ADD" TO PARA-NAME.
025300     ADD +1 TO ROOMS-ON-TABLE.
025400     SET ROOM-IDX TO ROOMS-ON-TABLE.
025500     MOVE RM-TRXN-ROOM-NUMBER TO RT-ROOM-NUMBER (ROOM-IDX).
025600     MOVE RM-TRXN-ROOM-TYPE   TO RT-ROOM-TYPE (ROOM-IDX).
025700     MOVE RM-NEW-PRICE        TO RT-PRICE-PER-NIGHT (ROOM-IDX).
025800     MOVE "Y"                 TO RT-AVAILABLE-FLAG (ROOM-IDX).
025900     MOVE "N"                 TO RT-DELETED-SW (ROOM-IDX).
026000 400-EXIT.
026100     EXIT.
026200
026300 410-APPLY-REMOVE.
026400     MOVE "410-APPLY-REMOVE" TO PARA-NAME.
026500     PERFORM 490-FIND-ROOM THRU 490-EXIT.
026600     IF ROOM-FOUND
026700         MOVE "Y" TO RT-DELETED-SW (ROOM-IDX).
026800 410-EXIT.
026900     EXIT.
027000
027100 420-APPLY-PRICE-CHG.
027200     MOVE "420-APPLY-PRICE-CHG" TO PARA-NAME.
027300     PERFORM 490-FIND-ROOM THRU 490-EXIT.
027400     IF ROOM-FOUND
027500         MOVE RM-NEW-PRICE TO RT-PRICE-PER-NIGHT (ROOM-IDX).
027600 420-EXIT.
027700     EXIT.
027800
027900 430-APPLY-AVAIL-CHG.
028000     MOVE "430-APPLY-AVAIL-CHG" TO PARA-NAME.
028100     PERFORM 490-FIND-ROOM THRU 490-EXIT.
028200     IF ROOM-FOUND
028300         MOVE RM-NEW-AVAIL-FLAG TO RT-AVAILABLE-FLAG (ROOM-IDX).
028400 430-EXIT.
028500     EXIT.
028600
028700 490-FIND-ROOM.
028800     MOVE "490-FIND-ROOM" TO PARA-NAME.
028900     MOVE "N" TO ROOM-FOUND-SW.
029000     SET ROOM-IDX TO 1.
029100     SEARCH ROOM-TABLE-REC
029200         AT END
029300             NEXT SENTENCE
029400         WHEN RT-ROOM-NUMBER (ROOM-IDX) = RM-TRXN-ROOM-NUMBER
029500              AND RT-ACTIVE (ROOM-IDX)
029600             MOVE "Y" TO ROOM-FOUND-SW
029700     END-SEARCH.
029800 490-EXIT.
029900     EXIT.
030000
030100****** SIMPLE IN-TABLE EXCHANGE SORT - THE TABLE NEVER HOLDS
030200****** MORE THAN A FEW HUNDRED ROOMS SO A SORT-VERB STEP ISN'T
030300****** WORTH THE EXTRA JCL
030400 800-SORT-TABLE.
030500     MOVE "800-SORT-TABLE" TO PARA-NAME.
030600     MOVE "Y" TO SORT-SWAP-MADE-SW.
030700     PERFORM 810-SORT-PASS THRU 810-EXIT
030800         UNTIL NOT SWAP-WAS-MADE.
030900 800-EXIT.
031000     EXIT.
031100
031200 810-SORT-PASS.
031300     MOVE "810-SORT-PASS" TO PARA-NAME.
031400     MOVE "N" TO SORT-SWAP-MADE-SW.
031500     PERFORM 820-SORT-COMPARE THRU 820-EXIT
031600         VARYING ROOM-IDX FROM 1 BY 1
031700         UNTIL ROOM-IDX > ROOMS-ON-TABLE - 1.
031800 810-EXIT.
031900     EXIT.
032000
032100 820-SORT-COMPARE.
032200     SET SAVE-IDX TO ROOM-IDX.
032300     SET SAVE-IDX UP BY 1.
032400     IF RT-ROOM-NUMBER (ROOM-IDX) > RT-ROOM-NUMBER (SAVE-IDX)
032500         MOVE ROOM-TABLE-REC (ROOM-IDX)   TO WS-SWAP-ROW
032600         MOVE ROOM-TABLE-REC (SAVE-IDX)   TO
032700                                  ROOM-TABLE-REC (ROOM-IDX)
032800         MOVE WS-SWAP-ROW                 TO
032900                                  ROOM-TABLE-REC (SAVE-IDX)
033000         MOVE "Y" TO SORT-SWAP-MADE-SW.
033100 820-EXIT.
033200     EXIT.
033300
033400****** RULES R3/R4 - RUN AFTER THE TABLE IS SORTED AND CLEAN
033500 850-ACCUM-ROOM-STATS.
033600     MOVE "850-ACCUM-ROOM-STATS" TO PARA-NAME.
033700     PERFORM 860-ACCUM-ONE-ROOM THRU 860-EXIT
033800         VARYING ROOM-IDX FROM 1 BY 1
033900         UNTIL ROOM-IDX > ROOMS-ON-TABLE.
034000     MOVE "A" TO CALC-TYPE-SW.
034100     MOVE SUM-OF-PRICES TO CALC-SUM.
034200     MOVE ROOM-COUNT    TO CALC-COUNT.
034300     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
034400     MOVE CALC-RESULT TO AVERAGE-PRICE.
034500 850-EXIT.
034600     EXIT.
034700
034800 860-ACCUM-ONE-ROOM.
034900     IF RT-ACTIVE (ROOM-IDX)
035000         ADD +1 TO ROOM-COUNT
035100         ADD RT-PRICE-PER-NIGHT (ROOM-IDX) TO SUM-OF-PRICES
035200         IF RT-AVAILABLE-FLAG (ROOM-IDX) = "Y"
035300             ADD +1 TO AVAILABLE-COUNT
035400         ELSE
035500             ADD +1 TO OCCUPIED-COUNT
035600         END-IF
035700         PERFORM 870-ACCUM-BY-TYPE THRU 870-EXIT
035800     END-IF.
035900 860-EXIT.
036000     EXIT.
036100
036200 870-ACCUM-BY-TYPE.
036300     IF RT-ROOM-TYPE (ROOM-IDX) = "SINGLE    "
036400         ADD +1 TO SINGLE-COUNT
036500         COMPUTE SINGLE-MONTHLY-REV =
036600             SINGLE-MONTHLY-REV +
036700             (RT-PRICE-PER-NIGHT (ROOM-IDX) * 30)
036800     ELSE IF RT-ROOM-TYPE (ROOM-IDX) = "DOUBLE    "
036900         ADD +1 TO DOUBLE-COUNT
037000         COMPUTE DOUBLE-MONTHLY-REV =
037100             DOUBLE-MONTHLY-REV +
037200             (RT-PRICE-PER-NIGHT (ROOM-IDX) * 30)
037300     ELSE IF RT-ROOM-TYPE (ROOM-IDX) = "SUITE     "
037400         ADD +1 TO SUITE-COUNT
037500         COMPUTE SUITE-MONTHLY-REV =
037600             SUITE-MONTHLY-REV +
037700             (RT-PRICE-PER-NIGHT (ROOM-IDX) * 30)
037800     ELSE IF RT-ROOM-TYPE (ROOM-IDX) = "DELUXE    "
037900         ADD +1 TO DELUXE-COUNT
038000         COMPUTE DELUXE-MONTHLY-REV =
038100             DELUXE-MONTHLY-REV +
038200             (RT-PRICE-PER-NIGHT (ROOM-IDX) * 30).
038300 870-EXIT.
038400     EXIT.
038500
038600 900-CLEANUP.
038700     MOVE "900-CLEANUP" TO PARA-NAME.
038800     PERFORM 910-REWRITE-ONE-ROOM THRU 910-EXIT
038900         VARYING ROOM-IDX FROM 1 BY 1
039000         UNTIL ROOM-IDX > ROOMS-ON-TABLE.
039100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
039200     DISPLAY "** ROOMUPDT RECORDS READ    **" RECORDS-READ.
039300     DISPLAY "** ROOMUPDT RECORDS WRITTEN **" RECORDS-WRITTEN.
039400     DISPLAY "** ROOMUPDT ROOM COUNT       **" ROOM-COUNT.
039500     DISPLAY "** ROOMUPDT AVAILABLE COUNT  **" AVAILABLE-COUNT.
039600     DISPLAY "** ROOMUPDT AVERAGE PRICE    **" AVERAGE-PRICE.
039700     DISPLAY "******** NORMAL END OF JOB ROOMUPDT ********".
039800 900-EXIT.
039900     EXIT.
040000
040100 910-REWRITE-ONE-ROOM.
040200     IF RT-ACTIVE (ROOM-IDX)
040300         MOVE SPACES TO ROOM-MASTER-REC-NEW
040400         MOVE RT-ROOM-NUMBER (ROOM-IDX)      TO ROOM-NUMBER
040500         MOVE RT-ROOM-TYPE (ROOM-IDX)        TO ROOM-TYPE
040600         MOVE RT-PRICE-PER-NIGHT (ROOM-IDX)  TO PRICE-PER-NIGHT
040700         MOVE RT-AVAILABLE-FLAG (ROOM-IDX)   TO AVAILABLE-FLAG
040800         MOVE ROOM-MASTER-REC TO ROOM-MASTER-REC-NEW
040900         WRITE ROOM-MASTER-NEW FROM ROOM-MASTER-REC-NEW
041000     END-IF.
041100 910-EXIT.
041200     EXIT.
041300
041400 700-CLOSE-FILES.
041500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
041600     CLOSE ROOM-MASTER, ROOM-MASTER-NEW, ROOMEDT-FILE, SYSOUT.
041700 700-EXIT.
041800     EXIT.
041900
042000 1000-ABEND-RTN.
042100     WRITE SYSOUT-REC FROM ABEND-REC.
042200     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
042300     DISPLAY "*** ABNORMAL END OF JOB - ROOMUPDT ***" UPON CONSOLE.
042400     DIVIDE ZERO-VAL INTO ONE-VAL.
