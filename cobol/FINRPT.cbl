000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FINRPT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/04/89.
000700 DATE-COMPILED. 05/04/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* FINRPT - FINANCIAL REPORT.  ONE PASS OVER THE BILL MASTER
001100* PRODUCING A DETAIL LINE PER BILL AND CONTROL TOTALS FOR PAID,
001200* UNPAID, AND OVERALL BILLING - THE NUMBERS THE FRONT OFFICE
001300* TIES OUT TO THE BANK DEPOSIT EVERY NIGHT.
001400******************************************************************
001500* CHANGE LOG
001600*    05/04/89  RAO  0011  ORIGINAL PROGRAM.
001700*    12/05/90  RAO  0024  OUTSTANDING AMOUNT BROKEN OUT FROM
001800*                         TOTAL REVENUE - THE TWO WERE BEING
001900*                         ADDED TOGETHER BY MISTAKE ON THE FIRST
002000*                         CUT OF THIS PROGRAM.
002100*    08/15/94  WJH  0051  COLLECTION RATE ADDED TO THE SUMMARY,
002200*                         COMPUTED THROUGH RATECALC.
002300*    01/06/99  TLK  0077  Y2K REVIEW - GENERATED-DATE ALREADY
002400*                         CCYYMMDD, NO CHANGE REQUIRED.
002500*    01/15/02  DMR  0096  REVIEWED OUTSTANDING-AMOUNT BREAKOUT
002600*                         FROM 0024 AGAINST THE CURRENT CHART OF
002700*                         ACCOUNTS, NO CHANGE REQUIRED.
002800*    10/21/04  KPW  0097  FOLLOW-UP Y2K REVIEW - GENERATED-DATE
002900*                         STILL CCYYMMDD, NO CHANGE REQUIRED.
003000*    05/09/06  KPW  0105  SL7-COLLECTION-RATE WAS BEING FILLED BY
003100*                         A PLAIN MOVE FROM COLLECTION-RATE-WORK -
003200*                         A MOVE DOESN'T ROUND, SO WE WERE
003300*                         CHOPPING THE RATE TO 1 DECIMAL INSTEAD
003400*                         OF ROUNDING IT THE WAY RULE L5 CALLS
003500*                         FOR.  CHANGED TO A COMPUTE ROUNDED.
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS VALID-TRXN-CLASS IS "A" THRU "Z".
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BILL-MASTER
004800         ASSIGN TO UT-S-BILLMST
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS BFCODE.
005100
005200     SELECT FINANCIAL-RPT
005300         ASSIGN TO UT-S-FINRPT
005400         ORGANIZATION IS SEQUENTIAL.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  BILL-MASTER
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 43 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS BILL-MASTER-REC.
006400     COPY BILLMSTR.
006500
006600 FD  FINANCIAL-RPT
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS FIN-RPT-LINE.
007200 01  FIN-RPT-LINE                    PIC X(132).
007300
007400 WORKING-STORAGE SECTION.
007500
007600 01  FILE-STATUS-CODES.
007700     05  BFCODE                      PIC X(02).
007800         88  NO-MORE-BILL-MASTER      VALUE "10".
007900
008000 01  WS-RUN-DATE                     PIC 9(08).
008100 01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE.
008200     05  WS-RUN-CCYY                 PIC 9(04).
008300     05  WS-RUN-MM                   PIC 9(02).
008400     05  WS-RUN-DD                   PIC 9(02).
008500
008600 01  WS-PAGE-NUMBER                  PIC S9(5) COMP VALUE ZERO.
008700 01  WS-LINE-COUNT                   PIC S9(5) COMP VALUE ZERO.
008800
008900 01  HEADING-LINE-1.
009000     05  FILLER                      PIC X(38) VALUE SPACES.
009100     05  FILLER                      PIC X(32)
009200         VALUE "F I N A N C I A L   R E P O R T".
009300     05  FILLER                      PIC X(62) VALUE SPACES.
009400 01  HEADING-LINE-1-X REDEFINES HEADING-LINE-1
009500                                     PIC X(132).
009600
009700 01  HEADING-LINE-2.
009800     05  FILLER                      PIC X(06) VALUE "RUN DT".
009900     05  FILLER                      PIC X(01) VALUE SPACE.
010000     05  HL2-RUN-MM                  PIC 9(02).
010100     05  FILLER                      PIC X(01) VALUE "/".
010200     05  HL2-RUN-DD                  PIC 9(02).
010300     05  FILLER                      PIC X(01) VALUE "/".
010400     05  HL2-RUN-CCYY                PIC 9(04).
010500     05  FILLER                      PIC X(15) VALUE SPACES.
010600     05  FILLER                      PIC X(04) VALUE "PAGE".
010700     05  HL2-PAGE-NUMBER             PIC ZZZZ9.
010800     05  FILLER                      PIC X(92) VALUE SPACES.
010900
011000 01  COLUMN-HEADING-LINE.
011100     05  FILLER                      PIC X(12) VALUE "BILL ID".
011200     05  FILLER                      PIC X(02) VALUE SPACES.
011300     05  FILLER                      PIC X(12) VALUE "BOOKING ID".
011400     05  FILLER                      PIC X(02) VALUE SPACES.
011500     05  FILLER                      PIC X(12) VALUE "AMOUNT".
011600     05  FILLER                      PIC X(02) VALUE SPACES.
011700     05  FILLER                      PIC X(10) VALUE "GEN DATE".
011800     05  FILLER                      PIC X(02) VALUE SPACES.
011900     05  FILLER                      PIC X(06) VALUE "STATUS".
012000     05  FILLER                      PIC X(72) VALUE SPACES.
012100
012200 01  DETAIL-LINE.
012300     05  DL-BILL-ID                  PIC X(12).
012400     05  FILLER                      PIC X(02) VALUE SPACES.
012500     05  DL-BOOKING-ID                PIC X(12).
012600     05  FILLER                      PIC X(02) VALUE SPACES.
012700     05  DL-AMOUNT                   PIC ZZ,ZZZ,ZZ9.99.
012800     05  FILLER                      PIC X(02) VALUE SPACES.
012900     05  DL-GEN-MM                   PIC 9(02).
013000     05  FILLER                      PIC X(01) VALUE "/".
013100     05  DL-GEN-DD                   PIC 9(02).
013200     05  FILLER                      PIC X(01) VALUE "/".
013300     05  DL-GEN-CCYY                 PIC 9(04).
013400     05  FILLER                      PIC X(02) VALUE SPACES.
013500     05  DL-STATUS                   PIC X(06).
013600     05  FILLER                      PIC X(62) VALUE SPACES.
013700 01  DETAIL-LINE-X REDEFINES DETAIL-LINE
013800                                     PIC X(132).
013900
014000 01  SUMMARY-LINE-1.
014100     05  FILLER                      PIC X(20)
014200         VALUE "TOTAL BILLS........".
014300     05  SL1-TOTAL-BILLS             PIC ZZZZ9.
014400     05  FILLER                      PIC X(107) VALUE SPACES.
014500
014600 01  SUMMARY-LINE-2.
014700     05  FILLER                      PIC X(20)
014800         VALUE "PAID COUNT/AMOUNT..".
014900     05  SL2-PAID-COUNT              PIC ZZZZ9.
015000     05  FILLER                      PIC X(02) VALUE SPACES.
015100     05  SL2-PAID-AMOUNT             PIC Z,ZZZ,ZZ9.99.
015200     05  FILLER                      PIC X(92) VALUE SPACES.
015300
015400 01  SUMMARY-LINE-3.
015500     05  FILLER                      PIC X(20)
015600         VALUE "UNPAID COUNT/AMOUNT".
015700     05  SL3-UNPAID-COUNT            PIC ZZZZ9.
015800     05  FILLER                      PIC X(02) VALUE SPACES.
015900     05  SL3-UNPAID-AMOUNT           PIC Z,ZZZ,ZZ9.99.
016000     05  FILLER                      PIC X(92) VALUE SPACES.
016100
016200 01  SUMMARY-LINE-4.
016300     05  FILLER                      PIC X(20)
016400         VALUE "TOTAL REVENUE (PAID)".
016500     05  SL4-TOTAL-REVENUE           PIC Z,ZZZ,ZZ9.99.
016600     05  FILLER                      PIC X(101) VALUE SPACES.
016700
016800 01  SUMMARY-LINE-5.
016900     05  FILLER                      PIC X(20)
017000         VALUE "OUTSTANDING AMOUNT..".
017100     05  SL5-OUTSTANDING-AMT         PIC Z,ZZZ,ZZ9.99.
017200     05  FILLER                      PIC X(101) VALUE SPACES.
017300
017400 01  SUMMARY-LINE-6.
017500     05  FILLER                      PIC X(20)
017600         VALUE "TOTAL BILLED........".
017700     05  SL6-TOTAL-BILLED            PIC Z,ZZZ,ZZ9.99.
017800     05  FILLER                      PIC X(101) VALUE SPACES.
017900
018000 01  SUMMARY-LINE-7.
018100     05  FILLER                      PIC X(20)
018200         VALUE "COLLECTION RATE.....".
018300     05  SL7-COLLECTION-RATE         PIC ZZ9.9.
018400     05  FILLER                      PIC X(01) VALUE "%".
018500     05  FILLER                      PIC X(106) VALUE SPACES.
018600
018700 01  COUNTERS-AND-ACCUMULATORS.
018800     05  RECORDS-READ                PIC S9(7) COMP.
018900     05  TOTAL-BILL-COUNT            PIC S9(7) COMP.
019000     05  PAID-BILL-COUNT             PIC S9(7) COMP.
019100     05  UNPAID-BILL-COUNT           PIC S9(7) COMP.
019200
019300 01  PAID-AMOUNT                     PIC S9(9)V99 COMP-3.
019400 01  UNPAID-AMOUNT                   PIC S9(9)V99 COMP-3.
019500 01  TOTAL-BILLED-AMOUNT             PIC S9(9)V99 COMP-3.
019600 01  COLLECTION-RATE-WORK            PIC S9(5)V9(4) COMP-3.
019700
019800 01  MORE-BILL-SW                    PIC X(01) VALUE "Y".
019900     88  NO-MORE-BILL-RECS           VALUE "N".
020000
020100 01  RATE-CALC-REC.
020200     05  CALC-TYPE-SW                PIC X(01).
020300         88  AVERAGE-CALC             VALUE "A".
020400         88  PERCENTAGE-CALC          VALUE "P".
020500     05  CALC-SUM                    PIC S9(9)V99 COMP-3.
020600     05  CALC-COUNT                  PIC S9(7) COMP-3.
020700     05  CALC-NUMERATOR              PIC S9(9)V99 COMP-3.
020800     05  CALC-DENOMINATOR            PIC S9(9)V99 COMP-3.
020900     05  CALC-RESULT                 PIC S9(5)V99 COMP-3.
021000 01  RATECALC-RETURN-CD              PIC 9(4) COMP.
021100
021200 COPY ABENDREC.
021300
021400 PROCEDURE DIVISION.
021500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021600     PERFORM 100-MAINLINE THRU 100-EXIT
021700         UNTIL NO-MORE-BILL-RECS.
021800     PERFORM 600-ACCUM-BILL-STATS THRU 600-EXIT.
021900     PERFORM 400-PRINT-CONTROL-TOTALS THRU 400-EXIT.
022000     PERFORM 900-CLEANUP THRU 900-EXIT.
022100     MOVE ZERO TO RETURN-CODE.
022200     GOBACK.
022300
022400 000-HOUSEKEEPING.
022500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022600     OPEN INPUT BILL-MASTER.
022700     OPEN OUTPUT FINANCIAL-RPT.
022800     INITIALIZE COUNTERS-AND-ACCUMULATORS.
022900     MOVE ZERO TO PAID-AMOUNT, UNPAID-AMOUNT, TOTAL-BILLED-AMOUNT.
023000     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
023100     PERFORM 200-PRINT-HEADINGS THRU 200-EXIT.
023200     READ BILL-MASTER
023300         AT END
023400             MOVE "N" TO MORE-BILL-SW
023500     END-READ.
023600 000-EXIT.
023700     EXIT.
023800
023900 200-PRINT-HEADINGS.
024000     MOVE "200-PRINT-HEADINGS" TO PARA-NAME.
024100     ADD +1 TO WS-PAGE-NUMBER.
024200     MOVE WS-RUN-MM TO HL2-RUN-MM.
024300     MOVE WS-RUN-DD TO HL2-RUN-DD.
024400     MOVE WS-RUN-CCYY TO HL2-RUN-CCYY.
024500     MOVE WS-PAGE-NUMBER TO HL2-PAGE-NUMBER.
024600     WRITE FIN-RPT-LINE FROM HEADING-LINE-1-X AFTER ADVANCING PAGE.
024700     WRITE FIN-RPT-LINE FROM HEADING-LINE-2 AFTER ADVANCING 1 LINE.
024800     WRITE FIN-RPT-LINE FROM COLUMN-HEADING-LINE
024900         AFTER ADVANCING 2 LINES.
025000     MOVE ZERO TO WS-LINE-COUNT.
025100 200-EXIT.
025200     EXIT.
025300
025400 100-MAINLINE.
025500     MOVE "100-MAINLINE" TO PARA-NAME.
025600     ADD +1 TO RECORDS-READ.
025700     PERFORM 300-PRINT-BILL-DETAIL THRU 300-EXIT.
025800     READ BILL-MASTER
025900         AT END
026000             MOVE "N" TO MORE-BILL-SW
026100     END-READ.
026200 100-EXIT.
026300     EXIT.
026400
026500****** RULE L3 - TOTAL REVENUE COUNTS ONLY PAID, OUTSTANDING
026600****** COUNTS ONLY UNPAID
026700 300-PRINT-BILL-DETAIL.
026800     MOVE "300-PRINT-BILL-DETAIL" TO PARA-NAME.
026900     MOVE SPACES TO DETAIL-LINE.
027000     MOVE BILL-ID TO DL-BILL-ID.
027100     MOVE BL-BOOKING-ID TO DL-BOOKING-ID.
027200     MOVE TOTAL-AMOUNT TO DL-AMOUNT.
027300     MOVE GEN-MM TO DL-GEN-MM.
027400     MOVE GEN-DD TO DL-GEN-DD.
027500     MOVE GEN-CCYY TO DL-GEN-CCYY.
027600     ADD +1 TO TOTAL-BILL-COUNT.
027700     IF BILL-PAID
027800         MOVE "PAID  " TO DL-STATUS
027900         ADD +1 TO PAID-BILL-COUNT
028000         ADD TOTAL-AMOUNT TO PAID-AMOUNT
028100     ELSE
028200         MOVE "UNPAID" TO DL-STATUS
028300         ADD +1 TO UNPAID-BILL-COUNT
028400         ADD TOTAL-AMOUNT TO UNPAID-AMOUNT.
028500     ADD TOTAL-AMOUNT TO TOTAL-BILLED-AMOUNT.
028600     ADD +1 TO WS-LINE-COUNT.
028700     IF WS-LINE-COUNT > 50
028800         PERFORM 200-PRINT-HEADINGS THRU 200-EXIT.
028900     WRITE FIN-RPT-LINE FROM DETAIL-LINE AFTER ADVANCING 1 LINE.
029000 300-EXIT.
029100     EXIT.
029200
029300****** RULE L5 - COLLECTION RATE VIA RATECALC, 1 DECIMAL, ROUNDED
029400 600-ACCUM-BILL-STATS.
029500     MOVE "600-ACCUM-BILL-STATS" TO PARA-NAME.
029600     MOVE "P" TO CALC-TYPE-SW.
029700     MOVE PAID-AMOUNT TO CALC-NUMERATOR.
029800     COMPUTE CALC-DENOMINATOR = PAID-AMOUNT + UNPAID-AMOUNT.
029900     CALL "RATECALC" USING RATE-CALC-REC, RATECALC-RETURN-CD.
030000     MOVE CALC-RESULT TO COLLECTION-RATE-WORK.
030100 600-EXIT.
030200     EXIT.
030300
030400 400-PRINT-CONTROL-TOTALS.
030500     MOVE "400-PRINT-CONTROL-TOTALS" TO PARA-NAME.
030600     MOVE TOTAL-BILL-COUNT TO SL1-TOTAL-BILLS.
030700     MOVE PAID-BILL-COUNT TO SL2-PAID-COUNT.
030800     MOVE PAID-AMOUNT TO SL2-PAID-AMOUNT.
030900     MOVE UNPAID-BILL-COUNT TO SL3-UNPAID-COUNT.
031000     MOVE UNPAID-AMOUNT TO SL3-UNPAID-AMOUNT.
031100     MOVE PAID-AMOUNT TO SL4-TOTAL-REVENUE.
031200     MOVE UNPAID-AMOUNT TO SL5-OUTSTANDING-AMT.
031300     MOVE TOTAL-BILLED-AMOUNT TO SL6-TOTAL-BILLED.
031400****** RULE L5 CALLS FOR 1 DECIMAL, ROUND-HALF-UP - A MOVE INTO
031500****** SL7 WOULD JUST CHOP THE HUNDREDTHS OFF, SEE CHANGE LOG
031600****** 0105 - COMPUTE IT ROUNDED INSTEAD.
031700     COMPUTE SL7-COLLECTION-RATE ROUNDED = COLLECTION-RATE-WORK.
031800     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-1 AFTER ADVANCING 2 LINES.
031900     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-2 AFTER ADVANCING 1 LINE.
032000     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-3 AFTER ADVANCING 1 LINE.
032100     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-4 AFTER ADVANCING 1 LINE.
032200     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-5 AFTER ADVANCING 1 LINE.
032300     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-6 AFTER ADVANCING 1 LINE.
032400     WRITE FIN-RPT-LINE FROM SUMMARY-LINE-7 AFTER ADVANCING 1 LINE.
032500 400-EXIT.
032600     EXIT.
032700
032800 700-CLOSE-FILES.
032900     MOVE "700-CLOSE-FILES" TO PARA-NAME.
033000     CLOSE BILL-MASTER, FINANCIAL-RPT.
033100 700-EXIT.
033200     EXIT.
033300
033400 900-CLEANUP.
033500     MOVE "900-CLEANUP" TO PARA-NAME.
033600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
033700     DISPLAY "** FINRPT RECORDS READ **" RECORDS-READ.
033800     DISPLAY "******** NORMAL END OF JOB FINRPT ********".
033900 900-EXIT.
034000     EXIT.
034100
034200 1000-ABEND-RTN.
034300     DISPLAY ABEND-REC UPON CONSOLE.
034400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
034500     DISPLAY "*** ABNORMAL END OF JOB - FINRPT ***" UPON CONSOLE.
034600     DIVIDE ZERO-VAL INTO ONE-VAL.
