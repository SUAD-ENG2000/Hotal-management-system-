000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILEDIT.
000400 AUTHOR. R.ODUYA.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/19/89.
000700 DATE-COMPILED. 04/19/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* BILEDIT - EDITS GENERATE-BILL AND PAYMENT TRANSACTIONS BEFORE
001100* BILUPDT POSTS THEM.  A BOOKING GETS AT MOST ONE BILL - A SECOND
001200* GENERATE-BILL REQUEST FOR A BOOKING THAT ALREADY HAS ONE IS
001300* REJECTED.  A PAYMENT MUST NAME A BILL-ID WE ACTUALLY HAVE.
001400******************************************************************
001500* CHANGE LOG
001600*    04/19/89  RAO  0007  ORIGINAL PROGRAM.
001700*    11/21/90  RAO  0020  DUPLICATE-BILL CHECK NOW KEYS ON THE
001800*                         BOOKING-ID CARRIED ON THE BILL MASTER,
001900*                         NOT THE BILL-ID - THE FRONT DESK CAN
002000*                         ASSIGN BILL-IDS HOWEVER IT LIKES.
002100*    01/06/99  TLK  0073  Y2K - NO DATE FIELDS EDITED IN THIS
002200*                         PROGRAM, REVIEWED PER CHECKLIST, NO
002300*                         CHANGE REQUIRED.
002400*    02/05/02  DMR  0092  REVIEWED PER THE NEW INTERNAL-CONTROLS
002500*                         CHECKLIST - DUPLICATE-BILL CHECK STILL
002600*                         KEYS ON BOOKING-ID AS OF 0020, NO CHANGE
002700*                         REQUIRED.
002800*    07/19/05  KPW  0093  FOLLOW-UP Y2K REVIEW - STILL NO DATE
002900*                         FIELDS EDITED IN THIS PROGRAM, NO CHANGE
003000*                         REQUIRED.
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VALID-TRXN-CLASS IS "A" THRU "Z"
004000     UPSI-0.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT SYSOUT
004400         ASSIGN TO UT-S-SYSOUT
004500         ORGANIZATION IS SEQUENTIAL.
004600
004700     SELECT BILL-MASTER
004800         ASSIGN TO UT-S-BILLMST
004900         ACCESS MODE IS SEQUENTIAL
005000         FILE STATUS IS BFCODE.
005100
005200     SELECT BILLTRX-FILE
005300         ASSIGN TO UT-S-BILLTRX
005400         ACCESS MODE IS SEQUENTIAL
005500         FILE STATUS IS IFCODE.
005600
005700     SELECT BILEDT-FILE
005800         ASSIGN TO UT-S-BILEDT
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS OFCODE.
006100
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  SYSOUT
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     RECORD CONTAINS 120 CHARACTERS
006800     BLOCK CONTAINS 0 RECORDS
006900     DATA RECORD IS SYSOUT-REC.
007000 01  SYSOUT-REC                      PIC X(120).
007100
007200 FD  BILL-MASTER
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 43 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS BILL-MASTER-REC.
007800     COPY BILLMSTR.
007900
008000 FD  BILLTRX-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 51 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS BILL-TRXN-REC.
008600     COPY BLTRXN.
008700
008800 FD  BILEDT-FILE
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 51 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS BILL-TRXN-REC-OUT.
009400 01  BILL-TRXN-REC-OUT                PIC X(51).
009500 01  BILL-TRXN-REC-OUT-X REDEFINES BILL-TRXN-REC-OUT.
009600     05  BTO-TRXN-CODE                PIC X(02).
009700     05  BTO-BILL-ID                  PIC X(12).
009800     05  BTO-BOOKING-ID                PIC X(12).
009900     05  BTO-PAY-AMOUNT                PIC 9(07)V99.
010000     05  FILLER                        PIC X(16).
010100
010200 WORKING-STORAGE SECTION.
010300
010400 01  FILE-STATUS-CODES.
010500     05  IFCODE                      PIC X(02).
010600         88  NO-MORE-TRXN             VALUE "10".
010700     05  OFCODE                       PIC X(02).
010800         88  CODE-WRITE               VALUE SPACES.
010900     05  BFCODE                       PIC X(02).
011000         88  NO-MORE-BILL-MASTER      VALUE "10".
011100
011200 01  WS-ERROR-LINE.
011300     05  FILLER                       PIC X(01) VALUE SPACE.
011400     05  WSE-BILL-ID                   PIC X(12).
011500     05  FILLER                       PIC X(01) VALUE SPACE.
011600     05  WSE-TRXN-CODE                 PIC X(02).
011700     05  FILLER                       PIC X(01) VALUE SPACE.
011800     05  WSE-REASON                    PIC X(40).
011900     05  FILLER                       PIC X(63) VALUE SPACES.
012000 01  WS-ERROR-LINE-X REDEFINES WS-ERROR-LINE
012100                                  PIC X(120).
012200
012300 01  BILL-TABLE-AREA.
012400     05  BILL-TABLE-REC OCCURS 2000 TIMES INDEXED BY BILL-IDX.
012500         10  BLT-BILL-ID              PIC X(12).
012600         10  BLT-BOOKING-ID           PIC X(12).
012700         10  BLT-TOTAL-AMOUNT         PIC 9(07)V99.
012800****** UNEDITED-INTEGER VIEW - AVAILABLE FOR A WHOLE-DOLLAR EDIT
012900         10  BLT-TOTAL-AMOUNT-X REDEFINES
013000             BLT-TOTAL-AMOUNT         PIC 9(09).
013100         10  BLT-PAID-FLAG            PIC X(01).
013200
013300 01  COUNTERS-AND-ACCUMULATORS.
013400     05  RECORDS-READ                 PIC S9(7) COMP.
013500     05  RECORDS-WRITTEN              PIC S9(7) COMP.
013600     05  RECORDS-REJECTED              PIC S9(7) COMP.
013700     05  BILLS-ON-MASTER              PIC S9(7) COMP.
013800
013900 01  MORE-TRXN-SW                     PIC X(01) VALUE "Y".
014000     88  NO-MORE-TRXN-RECS            VALUE "N".
014100
014200 01  BILL-TRXN-VALID-SW               PIC X(01) VALUE "Y".
014300     88  VALID-BILL-TRXN              VALUE "Y".
014400
014500 01  BILL-FOUND-SW                    PIC X(01) VALUE "N".
014600     88  BILL-FOUND                   VALUE "Y".
014700
014800 01  WS-REJECT-REASON                 PIC X(40) VALUE SPACES.
014900
015000 COPY ABENDREC.
015100
015200 PROCEDURE DIVISION.
015300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015400     PERFORM 100-MAINLINE THRU 100-EXIT
015500         UNTIL NO-MORE-TRXN-RECS.
015600     PERFORM 900-CLEANUP THRU 900-EXIT.
015700     MOVE ZERO TO RETURN-CODE.
015800     GOBACK.
015900
016000 000-HOUSEKEEPING.
016100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016200     OPEN INPUT  BILL-MASTER, BILLTRX-FILE.
016300     OPEN OUTPUT BILEDT-FILE, SYSOUT.
016400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
016500     SET BILL-IDX TO 1.
016600     PERFORM 050-LOAD-BILL-TABLE THRU 050-EXIT
016700         UNTIL NO-MORE-BILL-MASTER.
016800     READ BILLTRX-FILE INTO BILL-TRXN-REC
016900         AT END
017000             MOVE "N" TO MORE-TRXN-SW
017100     END-READ.
017200 000-EXIT.
017300     EXIT.
017400
017500 050-LOAD-BILL-TABLE.
017600     MOVE "050-LOAD-BILL-TABLE" TO PARA-NAME.
017700     READ BILL-MASTER
017800         AT END
017900             GO TO 050-EXIT
018000     END-READ.
018100     MOVE BILL-ID         TO BLT-BILL-ID (BILL-IDX).
018200     MOVE BL-BOOKING-ID   TO BLT-BOOKING-ID (BILL-IDX).
018300     MOVE TOTAL-AMOUNT    TO BLT-TOTAL-AMOUNT (BILL-IDX).
018400     MOVE PAID-FLAG       TO BLT-PAID-FLAG (BILL-IDX).
018500     ADD +1 TO BILLS-ON-MASTER.
018600     SET BILL-IDX UP BY 1.
018700 050-EXIT.
018800     EXIT.
018900
019000 100-MAINLINE.
019100     MOVE "100-MAINLINE" TO PARA-NAME.
019200     ADD +1 TO RECORDS-READ.
019300     PERFORM 200-EDIT-BILL-TRXN THRU 200-EXIT.
019400     IF VALID-BILL-TRXN
019500         MOVE BILL-TRXN-REC TO BILL-TRXN-REC-OUT
019600         WRITE BILEDT-FILE FROM BILL-TRXN-REC-OUT
019700         ADD +1 TO RECORDS-WRITTEN
019800     ELSE
019900         PERFORM 250-LOG-REJECT THRU 250-EXIT
020000         ADD +1 TO RECORDS-REJECTED.
020100     READ BILLTRX-FILE INTO BILL-TRXN-REC
020200         AT END
020300             MOVE "N" TO MORE-TRXN-SW
020400     END-READ.
020500 100-EXIT.
020600     EXIT.
020700
020800 200-EDIT-BILL-TRXN.
020900     MOVE "200-EDIT-BILL-TRXN" TO PARA-NAME.
021000     MOVE "Y" TO BILL-TRXN-VALID-SW.
021100     IF NOT VALID-BL-TRXN-CODE
021200         MOVE "*** INVALID TRANSACTION CODE" TO WS-REJECT-REASON
021300         MOVE "N" TO BILL-TRXN-VALID-SW
021400         GO TO 200-EXIT.
021500     IF BL-TRXN-GENERATE
021600         PERFORM 210-EDIT-GENERATE THRU 210-EXIT
021700     ELSE IF BL-TRXN-PAYMENT
021800         PERFORM 220-EDIT-PAYMENT THRU 220-EXIT.
021900 200-EXIT.
022000     EXIT.
022100
022200****** RULE L1 - AT MOST ONE BILL PER BOOKING
022300 210-EDIT-GENERATE.
022400     MOVE "210-EDIT-GENERATE" TO PARA-NAME.
022500     MOVE "N" TO BILL-FOUND-SW.
022600     SET BILL-IDX TO 1.
022700     SEARCH BILL-TABLE-REC
022800         AT END
022900             NEXT SENTENCE
023000         WHEN BLT-BOOKING-ID (BILL-IDX) = BL-TRXN-BOOKING-ID
023100             MOVE "Y" TO BILL-FOUND-SW
023200     END-SEARCH.
023300     IF BILL-FOUND
023400         MOVE "*** BILL ALREADY EXISTS" TO WS-REJECT-REASON
023500         MOVE "N" TO BILL-TRXN-VALID-SW.
023600 210-EXIT.
023700     EXIT.
023800
023900****** PAYMENT - BILL-ID MUST BE ON FILE
024000 220-EDIT-PAYMENT.
024100     MOVE "220-EDIT-PAYMENT" TO PARA-NAME.
024200     MOVE "N" TO BILL-FOUND-SW.
024300     SET BILL-IDX TO 1.
024400     SEARCH BILL-TABLE-REC
024500         AT END
024600             NEXT SENTENCE
024700         WHEN BLT-BILL-ID (BILL-IDX) = BL-TRXN-BILL-ID
024800             MOVE "Y" TO BILL-FOUND-SW
024900     END-SEARCH.
025000     IF NOT BILL-FOUND
025100         MOVE "*** BILL-ID NOT FOUND" TO WS-REJECT-REASON
025200         MOVE "N" TO BILL-TRXN-VALID-SW.
025300 220-EXIT.
025400     EXIT.
025500
025600 250-LOG-REJECT.
025700     MOVE "250-LOG-REJECT" TO PARA-NAME.
025800     MOVE SPACES TO WS-ERROR-LINE.
025900     MOVE BL-TRXN-BILL-ID    TO WSE-BILL-ID.
026000     MOVE BL-TRXN-CODE        TO WSE-TRXN-CODE.
026100     MOVE WS-REJECT-REASON    TO WSE-REASON.
026200     WRITE SYSOUT-REC FROM WS-ERROR-LINE.
026300 250-EXIT.
026400     EXIT.
026500
026600 700-CLOSE-FILES.
026700     MOVE "700-CLOSE-FILES" TO PARA-NAME.
026800     CLOSE BILL-MASTER, BILLTRX-FILE, BILEDT-FILE, SYSOUT.
026900 700-EXIT.
027000     EXIT.
027100
027200 900-CLEANUP.
027300     MOVE "900-CLEANUP" TO PARA-NAME.
027400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
027500     DISPLAY "** BILEDIT RECORDS READ     **" RECORDS-READ.
027600     DISPLAY "** BILEDIT RECORDS WRITTEN  **" RECORDS-WRITTEN.
027700     DISPLAY "** BILEDIT RECORDS REJECTED **" RECORDS-REJECTED.
027800     DISPLAY "******** NORMAL END OF JOB BILEDIT ********".
027900 900-EXIT.
028000     EXIT.
028100
028200 1000-ABEND-RTN.
028300     WRITE SYSOUT-REC FROM ABEND-REC.
028400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
028500     DISPLAY "*** ABNORMAL END OF JOB - BILEDIT ***" UPON CONSOLE.
028600     DIVIDE ZERO-VAL INTO ONE-VAL.
