000100******************************************************************
000200* ROOMMSTR.CPY
000300* ROOM MASTER RECORD LAYOUT - ONE ENTRY PER ROOM IN THE PROPERTY.
000400* FILE IS SEQUENTIAL, FIXED, SORTED ASCENDING BY ROOM-NUMBER.
000500* ROOM-NUMBER IS THE UNIQUE KEY - NO KSDS, SO EVERY PROGRAM THAT
000600* NEEDS KEYED ACCESS LOADS THE WHOLE MASTER INTO ROOM-TABLE (SEE
000700* WORKING-STORAGE) AND SEARCHES IT, THE SAME WAY WE ALWAYS HAVE
000800* FOR THE SMALL REFERENCE FILES.
000900* ONE FILLER BYTE CARRIED PAST THE LAST FIELD FOR FUTURE GROWTH -
001000* RECORD IS 24 BYTES ON DISK, NOT 23 - DO NOT DROP IT WHEN ADDING
001100* A NEW FIELD, MOVE IT TO THE END AGAIN.
001200******************************************************************
001300 01  ROOM-MASTER-REC.
001400     05  ROOM-NUMBER             PIC X(05).
001500     05  ROOM-TYPE               PIC X(10).
001600         88  SINGLE-ROOM         VALUE "SINGLE    ".
001700         88  DOUBLE-ROOM         VALUE "DOUBLE    ".
001800         88  SUITE-ROOM          VALUE "SUITE     ".
001900         88  DELUXE-ROOM         VALUE "DELUXE    ".
002000         88  VALID-ROOM-TYPE     VALUES ARE "SINGLE    ",
002100             "DOUBLE    ", "SUITE     ", "DELUXE    ".
002200     05  PRICE-PER-NIGHT         PIC 9(05)V99.
002300     05  AVAILABLE-FLAG          PIC X(01).
002400         88  ROOM-AVAILABLE      VALUE "Y".
002500         88  ROOM-OCCUPIED       VALUE "N".
002600         88  VALID-AVAIL-FLAG    VALUES ARE "Y", "N".
002700     05  FILLER                  PIC X(01) VALUE SPACE.
